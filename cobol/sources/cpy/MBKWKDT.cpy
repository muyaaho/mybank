000100*-----------------------------------------------------------------
000200**
000300*MBKWKDT  -  MYBANK COMMON RUN-DATE / RUN-TIMESTAMP WORK AREA
000400**
000500*COPIED INTO EVERY PROGRAM THAT HAS TO STAMP A RECORD WITH
000600**
000700*"THE CURRENT RUN TIMESTAMP" (INV-INVESTED-TS, CAN-ANALYZED-TS,*
000800*PAY-CREATED-TS/PAY-COMPLETED-TS) OR WINDOW A REPORT BY DAYS
000900**
001000*BACK FROM TODAY.  REPLACES THE OLD FIL3090 DATE COPYBOOK.
001100**
001200*-----------------------------------------------------------------
001300**
001400*HISTORY OF MODIFICATION:
001500*-----------------------------------------------------------------
001600**
001700*TAG    DATE       DEV    DESCRIPTION
001800*------ ---------- ------ --------------------------------------*
001900*MBK002 14/03/1989 MWT    INITIAL VERSION                         MBK002
002000*MBK015 02/11/1998 RTN    Y2K - WK-DT-CCYYMMDDHHMMSS EXPANDED TO  MBK015
002100*                         FULL CENTURY, RUN-DATE-WINDOW ADDED
002200*MBK044 03/06/2005 HLK    09611 - WK-DT-WINDOW-FROM-TEXT-R SPLIT  MBK044
002300*                         INTO CCYY/MM/DD SO MBKSPR1 CAN BUILD THE
002400*                         REPORT'S PERIOD-LABEL WITHOUT A SEPARATE
002500*                         REFERENCE-MODIFIED MOVE FOR EACH PIECE
002600*-----------------------------------------------------------------
002700**
002800 05  WK-DT-CURRENT-DATE.
002900     10  WK-DT-CC                PIC 9(02).
003000     10  WK-DT-YY                PIC 9(02).
003100     10  WK-DT-MM                PIC 9(02).
003200     10  WK-DT-DD                PIC 9(02).
003300 05  WK-DT-CURRENT-TIME.
003400     10  WK-DT-HH                PIC 9(02).
003500     10  WK-DT-MN                PIC 9(02).
003600     10  WK-DT-SS                PIC 9(02).
003700     10  WK-DT-HS                PIC 9(02).
003800 05  WK-DT-CCYYMMDDHHMMSS         PIC X(14).
003900 05  WK-DT-CCYYMMDDHHMMSS-R REDEFINES WK-DT-CCYYMMDDHHMMSS.
004000     10  WK-DT-R-CCYYMMDD        PIC 9(08).
004100     10  WK-DT-R-HHMMSS          PIC 9(06).
004200 05  WK-DT-TODAY-CCYYMMDD         PIC 9(08) COMP-3.
004300 05  WK-N-DAYS-BACK                PIC S9(05) COMP-3 VALUE ZERO.
004400 05  WK-DT-WINDOW-FROM-CCYYMMDD    PIC 9(08) COMP-3.
004500 05  WK-DT-WINDOW-FROM-TEXT        PIC X(08).
004600 05  WK-DT-WINDOW-FROM-TEXT-R REDEFINES WK-DT-WINDOW-FROM-TEXT.
004700     10  WK-DT-WF-CCYY           PIC 9(04).
004800     10  WK-DT-WF-MM             PIC 9(02).
004900     10  WK-DT-WF-DD             PIC 9(02).
005000 05  WK-DT-TODAY-TEXT              PIC X(08).
005100 05  WK-DT-TODAY-TEXT-R REDEFINES WK-DT-TODAY-TEXT.
005200     10  WK-DT-TD-CCYY            PIC 9(04).
005300     10  WK-DT-TD-MM              PIC 9(02).
005400     10  WK-DT-TD-DD              PIC 9(02).
005500 05  FILLER                         PIC X(06).
