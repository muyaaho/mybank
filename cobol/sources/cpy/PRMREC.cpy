000100*-----------------------------------------------------------------
000200**
000300*PRMREC  -  SPENDING-REPORT RUN-PARAMETER RECORD LAYOUT
000400**
000500*ONE-RECORD CONTROL FILE READ BY MBKSPR1 AT START-UP TO PICK
000600**
000700*UP THE CALLER-SUPPLIED DAYS-BACK REPORT WINDOW - OPS DROPS A
000800**
000900*FRESH CARD IMAGE AHEAD OF EVERY RUN.
001000**
001100*-----------------------------------------------------------------
001200**
001300*HISTORY OF MODIFICATION:
001400*-----------------------------------------------------------------
001500**
001600*TAG    DATE       DEV    DESCRIPTION
001700*------ ---------- ------ --------------------------------------*
001800*MBK043 12/04/2005 HLK    09611 - INITIAL VERSION, SPLIT OUT OF   MBK043
001900*                         THE SPENDING-REPORT DAYS-BACK REQUEST
002000*-----------------------------------------------------------------
002100**
002200 01  PRM-FILE-LINE                PIC X(80).
002300*
002400*I-O FORMAT: MBF-PRM-RECORD FROM FILE   PARAMETER-FILE
002500*
002600 01  MBF-PRM-RECORD.
002700     05  PRM-DAYS-BACK            PIC 9(03).
002800*REPORT WINDOW, DAYS BACK FROM RUN DATE - ZERO MEANS "TODAY ONLY"
002900     05  FILLER                    PIC X(77).
