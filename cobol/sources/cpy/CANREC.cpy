000100*-----------------------------------------------------------------
000200**
000300*CANREC  -  CONSUMPTION-ANALYSIS-RECORD LAYOUT
000400**
000500*APPEND-ONLY DETAIL FILE CONSUMPTION-ANALYSIS-FILE - WRITTEN
000600**
000700*BY MBKSPA1 AND READ BY MBKSPR1 FOR THE SPENDING-ANALYSIS
000800**
000900*REPORT.  SEQUENTIAL, FIXED LENGTH, NO KEY.
001000**
001100*-----------------------------------------------------------------
001200**
001300*HISTORY OF MODIFICATION:
001400*-----------------------------------------------------------------
001500**
001600*TAG    DATE       DEV    DESCRIPTION
001700*------ ---------- ------ --------------------------------------*
001800*MBK008 14/03/1989 MWT    INITIAL VERSION                         MBK008
001900*MBK029 04/05/2002 RTN    06650 - ADD CAN-ANOMALY-REASON          MBK029
002000*MBK051 17/09/2008 PQS    11203 - ADD CAN-ANALYZED-TS SO MBKSPR1  MBK051
002100*                         CAN PROVE WHEN EACH LINE WAS SCORED
002200*-----------------------------------------------------------------
002300**
002400 01  CAN-RECORD                   PIC X(200).
002500*
002600*I-O FORMAT: MBF-CAN-RECORD FROM FILE   CONSUMPTION-ANALYSIS-FILE
002700*
002800 01  MBF-CAN-RECORD REDEFINES CAN-RECORD.
002900     10  CAN-ANALYSIS-ID          PIC X(20).
003000*GENERATED ANALYSIS RECORD ID
003100     10  CAN-USER-ID              PIC X(20).
003200*OWNING USER IDENTIFIER
003300     10  CAN-TRANSACTION-ID       PIC X(20).
003400*SOURCE TRANSACTION ID
003500     10  CAN-CATEGORY             PIC X(15).
003600*DERIVED CATEGORY
003700     10  CAN-AMOUNT                PIC S9(11)V99 COMP-3.
003800*TRANSACTION AMOUNT, KRW (COPIED THROUGH)
003900     10  CAN-MERCHANT-NAME        PIC X(40).
004000*MERCHANT NAME (COPIED THROUGH)
004100     10  CAN-TRANSACTION-TS       PIC X(14).
004200*CCYYMMDDHHMMSS SOURCE TXN TS
004300     10  CAN-IS-ANOMALOUS         PIC X(01).
004400*"Y"/"N" - ANOMALY FLAG
004500        88  CAN-IS-FLAGGED                VALUE "Y".
004600     10  CAN-ANOMALY-REASON       PIC X(40).
004700*REASON TEXT, BLANK IF NOT ANOMALOUS
004800     10  CAN-ANALYZED-TS          PIC X(14).
004900*CCYYMMDDHHMMSS ANALYSIS TIMESTAMP
005000     10  FILLER                    PIC X(09).
