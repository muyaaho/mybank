000100*-----------------------------------------------------------------
000200**
000300*ASTREC  -  ASSET-RECORD LAYOUT
000400**
000500*MASTER INPUT FILE ASSET-FILE - SEQUENTIAL, FIXED LENGTH, FULL*
000600*SCAN PER REPORT.  READ BY MBKAST1 FOR THE ASSET-AGGREGATION
000700**
000800*REPORT.  ONLY AST-ACTIVE = "Y" ROWS PARTICIPATE.
000900**
001000*-----------------------------------------------------------------
001100**
001200*HISTORY OF MODIFICATION:
001300*-----------------------------------------------------------------
001400**
001500*TAG    DATE       DEV    DESCRIPTION
001600*------ ---------- ------ --------------------------------------*
001700*MBK009 14/03/1989 MWT    INITIAL VERSION                         MBK009
001800*MBK058 23/01/2011 HLK    12877 - ADD AST-CURRENT-VALUE FOR THE   MBK058
001900*                         SECURITIES/INSURANCE MARKET-VALUE COLUMN
002000*-----------------------------------------------------------------
002100**
002200 01  AST-RECORD                   PIC X(170).
002300*
002400*I-O FORMAT: MBF-AST-RECORD FROM FILE   ASSET-FILE
002500*
002600 01  MBF-AST-RECORD REDEFINES AST-RECORD.
002700     10  AST-ASSET-ID             PIC X(20).
002800*UNIQUE ASSET RECORD IDENTIFIER
002900     10  AST-USER-ID              PIC X(20).
003000*OWNING USER IDENTIFIER
003100     10  AST-ASSET-TYPE           PIC X(10).
003200*BANK / CARD / SECURITIES / INSURANCE / FINTECH
003300     10  AST-INSTITUTION-NAME     PIC X(40).
003400*INSTITUTION DISPLAY NAME
003500     10  AST-ACCOUNT-NUMBER       PIC X(20).
003600*DISPLAY ACCOUNT NUMBER
003700     10  AST-ACCOUNT-NAME         PIC X(40).
003800*DISPLAY ACCOUNT NAME
003900     10  AST-BALANCE               PIC S9(11)V99 COMP-3.
004000*CURRENT BALANCE, KRW (MAY BE ABSENT/ZERO)
004100     10  AST-CURRENCY             PIC X(03).
004200*CURRENCY CODE
004300     10  AST-CURRENT-VALUE         PIC S9(11)V99 COMP-3.
004400*MARKET VALUE, FOR SECURITIES/ INVESTMENTS
004500     10  AST-ACTIVE               PIC X(01).
004600*"Y"/"N" - ONLY ACTIVE ASSETS ARE AGGREGATED
004700        88  AST-IS-ACTIVE                 VALUE "Y".
004800     10  FILLER                    PIC X(02).
