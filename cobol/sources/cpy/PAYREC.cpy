000100*-----------------------------------------------------------------
000200**
000300*PAYREC  -  PAYMENT-RECORD LAYOUT
000400**
000500*INPUT TO THE ROUND-UP DRIVER (MBKRUP1) AND OUTPUT OF THE
000600**
000700*PAYMENT-POSTING DRIVER (MBKPAY1).  PAYMENT-FILE ITSELF IS LINE
000800**
000900*SEQUENTIAL, COMMA-DELIMITED TEXT - EACH PROGRAM DECLARES ITS OWN
001000**
001100*PAY-FILE-LINE FD BUFFER (SEE THE FD PARAGRAPH, NOT THIS BOOK).
001200**
001300*THIS COPYBOOK IS JUST THE MBF-PAY-RECORD FIELD GROUP - THE
001400**
001500*READER UNSTRINGS THE BUFFER INTO IT, THE WRITER STRINGS IT BACK
001600**
001700*OUT, COMMA BY COMMA.
001800**
001900*-----------------------------------------------------------------
002000**
002100*HISTORY OF MODIFICATION:
002200*-----------------------------------------------------------------
002300**
002400*TAG    DATE       DEV    DESCRIPTION
002500*------ ---------- ------ --------------------------------------*
002600*MBK003 14/03/1989 MWT    INITIAL VERSION                         MBK003
002700*MBK021 30/07/2001 HLK    08812 - ADD PAY-RECIPIENT-NAME, WIDEN   MBK021
002800*                         PAY-CATEGORY TO X(15) FOR PFM FEED
002900*MBK071 19/06/2026 SJP    14460 - PAYMENT-FILE IS TRULY COMMA-    MBK071
003000*                         DELIMITED TEXT, NOT FIXED-WIDTH BINARY
003100*                         - DROPPED PAY-FILE-LINE FROM THIS BOOK
003200*                         (NOW DECLARED PER-PROGRAM UNDER THE FD)
003300*                         AND RE-CAST PAY-AMOUNT AS NUMERIC-
003400*                         EDITED TEXT SO IT SURVIVES THE STRING/
003500*                         UNSTRING ROUND TRIP, SAME AS TRQ-AMOUNT
003600*                         IN MBKPAY1 AND TXN-AMOUNT IN TXNREC
003700*-----------------------------------------------------------------
003800**
003900*I-O FORMAT: MBF-PAY-RECORD STRINGED/UNSTRUNG AGAINST PAY-FILE-
004000*LINE, FILE   PAYMENT-FILE
004100*
004200 01  MBF-PAY-RECORD.
004300     05  PAY-PAYMENT-ID           PIC X(20).
004400*UNIQUE PAYMENT IDENTIFIER
004500     05  PAY-USER-ID              PIC X(20).
004600*OWNING USER IDENTIFIER
004700     05  PAY-FROM-ACCOUNT-ID      PIC X(20).
004800*SOURCE ACCOUNT (PAYMENT/CHECKING)
004900     05  PAY-TO-ACCOUNT-ID        PIC X(20).
005000*DESTINATION ACCOUNT ID
005100     05  PAY-RECIPIENT-NAME       PIC X(40).
005200*RECIPIENT / MERCHANT DISPLAY NAME
005300     05  PAY-AMOUNT                PIC 9(11).99.
005400*PAYMENT AMOUNT, KRW - TEXT FORM, STRING/UNSTRING TARGET (SEE
005500*PAY-AMOUNT-R) - MBKRUP1 MOVES IT INTO A COMP-3 WORKING FIELD
005600*BEFORE DOING ANY ARITHMETIC ON IT
005700     05  PAY-AMOUNT-R REDEFINES PAY-AMOUNT.
005800         10  PAY-AMOUNT-WHOLE      PIC 9(11).
005900         10  FILLER                PIC X(01).
006000         10  PAY-AMOUNT-DECIMAL    PIC 9(02).
006100     05  PAY-CURRENCY             PIC X(03).
006200*CURRENCY CODE - ALWAYS "KRW"
006300     05  PAY-TYPE                 PIC X(12).
006400*TRANSFER / BILL / SUBSCRIPTION
006500     05  PAY-STATUS               PIC X(10).
006600*
006700*PENDING/COMPLETED/FAILED/CANCELLED
006800        88  PAY-IS-PENDING                VALUE "PENDING".
006900        88  PAY-IS-COMPLETED              VALUE "COMPLETED".
007000        88  PAY-IS-FAILED                 VALUE "FAILED".
007100        88  PAY-IS-CANCELLED              VALUE "CANCELLED".
007200     05  PAY-CATEGORY              PIC X(15).
007300*TRANSACTION CATEGORY (TRANSFER FOR TRANSFERS)
007400     05  PAY-CREATED-TS           PIC X(14).
007500*CCYYMMDDHHMMSS CREATION TIMESTAMP
007600     05  PAY-COMPLETED-TS         PIC X(14).
007700*CCYYMMDDHHMMSS COMPLETION TIMESTAMP
007800     05  FILLER                   PIC X(20).
