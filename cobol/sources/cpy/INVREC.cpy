000100*-----------------------------------------------------------------
000200**
000300*INVREC  -  INVESTMENT-RECORD LAYOUT
000400**
000500*APPEND-ONLY DETAIL FILE INVESTMENT-FILE - WRITTEN BY MBKRUP1
000600**
000700*(TYPE ROUNDUP) AND READ BY MBKINV1 FOR THE INVESTMENT SUMMARY*
000800*REPORT.  SEQUENTIAL, FIXED LENGTH, NO KEY.
000900**
001000*-----------------------------------------------------------------
001100**
001200*HISTORY OF MODIFICATION:
001300*-----------------------------------------------------------------
001400**
001500*TAG    DATE       DEV    DESCRIPTION
001600*------ ---------- ------ --------------------------------------*
001700*MBK006 14/03/1989 MWT    INITIAL VERSION                         MBK006
001800*MBK042 11/02/2005 PQS    09944 - ADD INV-RELATED-PAYMENT-ID SO   MBK042
001900*                         ROUND-UP DETAIL LINES TRACE BACK TO THE
002000*                         SOURCE PAYMENT
002100*-----------------------------------------------------------------
002200**
002300 01  INV-RECORD                   PIC X(190).
002400*
002500*I-O FORMAT: MBF-INV-RECORD FROM FILE   INVESTMENT-FILE
002600*
002700 01  MBF-INV-RECORD REDEFINES INV-RECORD.
002800     10  INV-INVESTMENT-ID        PIC X(20).
002900*GENERATED INVESTMENT RECORD ID
003000     10  INV-USER-ID              PIC X(20).
003100*OWNING USER IDENTIFIER
003200     10  INV-ACCOUNT-ID           PIC X(20).
003300*INVESTMENT ACCOUNT CREDITED
003400     10  INV-PRODUCT-ID           PIC X(20).
003500*PRODUCT ID ("ROUNDUP-PRODUCT-001" FOR ROUND-UPS)
003600     10  INV-PRODUCT-NAME         PIC X(40).
003700*PRODUCT DISPLAY NAME
003800     10  INV-TYPE                 PIC X(07).
003900*ROUNDUP / MANUAL / AUTO
004000     10  INV-AMOUNT                PIC S9(11)V99 COMP-3.
004100*INVESTED AMOUNT, KRW
004200     10  INV-CURRENCY             PIC X(03).
004300*CURRENCY CODE
004400     10  INV-RELATED-PAYMENT-ID   PIC X(20).
004500*SOURCE PAYMENT ID (ROUND-UPS ONLY)
004600     10  INV-INVESTED-TS          PIC X(14).
004700*CCYYMMDDHHMMSS POSTING TIMESTAMP
004800     10  FILLER                    PIC X(19).
