000100*-----------------------------------------------------------------
000200**
000300*TXNREC  -  TRANSACTION-RECORD LAYOUT
000400**
000500*WRITTEN BY MBKPAY1 (ONE ROW PER COMPLETED PAYMENT), READ BY
000600**
000700*THE SPENDING-ANALYSIS DRIVER (MBKSPA1).  TRANSACTION-FILE IS
000800**
000900*LINE SEQUENTIAL, COMMA-DELIMITED TEXT - EACH PROGRAM DECLARES
001000**
001100*ITS OWN TXN-FILE-LINE FD BUFFER (SEE THE FD PARAGRAPH, NOT THIS
001200**
001300*BOOK).  THIS COPYBOOK IS JUST THE MBF-TXN-RECORD FIELD GROUP -
001400**
001500*MBKPAY1 STRINGS IT OUT COMMA BY COMMA, MBKSPA1 UNSTRINGS IT BACK.
001600**
001700*-----------------------------------------------------------------
001800**
001900*HISTORY OF MODIFICATION:
002000*-----------------------------------------------------------------
002100**
002200*TAG    DATE       DEV    DESCRIPTION
002300*------ ---------- ------ --------------------------------------*
002400*MBK007 14/03/1989 MWT    INITIAL VERSION                         MBK007
002500*MBK029 04/05/2002 RTN    06650 - TXN-CATEGORY MAY NOW ARRIVE     MBK029
002600*                         BLANK FROM THE CALLER - MBKSPA1 FALLS
002700*                         BACK TO "OTHER" WHEN IT DOES
002800*MBK042 11/02/2005 HLK    09228 - TXN-AMOUNT KEPT NUMERIC-EDITED, MBK042
002900*                         NOT PACKED, SAME REASONING AS TRQ-AMOUNT
003000*                         IN MBKPAY1 - LINE SEQUENTIAL IS A TEXT
003100*                         ORGANIZATION AND SHOULDN'T CARRY PACKED
003200*                         BYTES. MBKSPA1 MOVES IT STRAIGHT INTO A
003300*                         COMP-3 WORKING FIELD FOR ARITHMETIC
003400*MBK071 19/06/2026 SJP    14460 - DROPPED TXN-FILE-LINE FROM THIS MBK071
003500*                         BOOK (NOW DECLARED PER-PROGRAM UNDER
003600*                         THE FD) AND WIRED UP THE ACTUAL STRING/
003700*                         UNSTRING THAT MBK042'S COMMENT ABOVE HAD
003800*                         ALREADY ASSUMED WAS THERE
003900*-----------------------------------------------------------------
004000**
004100*I-O FORMAT: MBF-TXN-RECORD STRINGED/UNSTRUNG AGAINST TXN-FILE-
004200*LINE, FILE   TRANSACTION-FILE
004300*
004400 01  MBF-TXN-RECORD.
004500     05  TXN-TRANSACTION-ID       PIC X(20).
004600*UNIQUE TRANSACTION IDENTIFIER
004700     05  TXN-USER-ID              PIC X(20).
004800*OWNING USER IDENTIFIER
004900     05  TXN-ACCOUNT-ID           PIC X(20).
005000*ACCOUNT DEBITED/CREDITED
005100     05  TXN-AMOUNT                PIC 9(11).99.
005200*TRANSACTION AMOUNT, KRW - TEXT FORM, STRING/UNSTRING TARGET (SEE
005300*TXN-AMOUNT-R) - MBKSPA1 MOVES IT INTO A COMP-3 WORKING FIELD
005400*BEFORE DOING ANY ARITHMETIC ON IT
005500     05  TXN-AMOUNT-R REDEFINES TXN-AMOUNT.
005600         10  TXN-AMOUNT-WHOLE     PIC 9(11).
005700         10  FILLER               PIC X(01).
005800         10  TXN-AMOUNT-DECIMAL   PIC 9(02).
005900     05  TXN-CURRENCY             PIC X(03).
006000*CURRENCY CODE
006100     05  TXN-CATEGORY             PIC X(15).
006200*CALLER-SUPPLIED CATEGORY (MAY BE BLANK)
006300     05  TXN-MERCHANT-NAME        PIC X(40).
006400*MERCHANT / COUNTERPARTY NAME
006500     05  TXN-TYPE                 PIC X(06).
006600*DEBIT / CREDIT
006700     05  TXN-STATUS               PIC X(10).
006800*COMPLETED / FAILED / PENDING
006900        88  TXN-IS-COMPLETED              VALUE "COMPLETED".
007000     05  TXN-TIMESTAMP            PIC X(14).
007100*CCYYMMDDHHMMSS TRANSACTION TS
007200     05  FILLER                    PIC X(18).
