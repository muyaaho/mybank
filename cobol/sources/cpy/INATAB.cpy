000100*-----------------------------------------------------------------
000200**
000300*INATAB  -  IN-STORAGE COPY OF THE WHOLE INVESTMENT-ACCOUNT-
000400**
000500*FILE.  SAME RELATIVE-FILE/SEARCH-ALL TRICK AS RUCTAB, KEPT IN *
000600*INA-T-ACCOUNT-ID SEQUENCE AFTER THE TABLE SORT.
000700**
000800*-----------------------------------------------------------------
000900**
001000*HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------------
001200**
001300*TAG    DATE       DEV    DESCRIPTION
001400*------ ---------- ------ --------------------------------------*
001500*MBK038 19/06/2003 HLK    07041 - SPLIT OUT OF INAREC SO THE      MBK038
001600*                         TABLE AREA IS NOT ACCIDENTALLY
001700*                         COPIED TWICE IN THE SAME PROGRAM
001800*-----------------------------------------------------------------
001900**
002000 01  INA-TABLE-AREA.
002100     05  INA-TABLE-COUNT           PIC S9(07) COMP-3 VALUE ZERO.
002200     05  INA-TABLE OCCURS 0 TO 20000 TIMES
002300                    DEPENDING ON INA-TABLE-COUNT
002400                    ASCENDING KEY IS INA-T-ACCOUNT-ID
002500                    INDEXED BY INA-T-IDX.
002600         10  INA-T-ACCOUNT-ID          PIC X(20).
002700         10  INA-T-RELNO               PIC 9(07) COMP-3.
002800         10  INA-T-USER-ID             PIC X(20).
002900         10  INA-T-ACCOUNT-NUMBER      PIC X(20).
003000         10  INA-T-ACCOUNT-NAME        PIC X(40).
003100         10  INA-T-BALANCE             PIC S9(11)V99 COMP-3.
003200         10  INA-T-CURRENCY            PIC X(03).
003300         10  INA-T-ACCOUNT-TYPE        PIC X(08).
003400         10  INA-T-ACTIVE              PIC X(01).
003500         10  FILLER                    PIC X(05).
