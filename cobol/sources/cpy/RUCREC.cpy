000100*-----------------------------------------------------------------
000200**
000300*RUCREC  -  ROUNDUP-CONFIG-RECORD LAYOUT
000400**
000500*MASTER FILE ROUNDUP-CONFIG-FILE - RELATIVE ORGANISATION, ONE
000600**
000700*RECORD PER (USER, SOURCE ACCOUNT).  NO NATIVE INDEXED ACCESS
000800**
000900*IS AVAILABLE ON THIS FILE SO MBKRUP1/MBKINV1 LOAD THE WHOLE
001000**
001100*FILE INTO RUC-TABLE BELOW, SORTED ON RUC-T-KEY, AND LOOK IT
001200**
001300*UP WITH SEARCH ALL.
001400**
001500*-----------------------------------------------------------------
001600**
001700*HISTORY OF MODIFICATION:
001800*-----------------------------------------------------------------
001900**
002000*TAG    DATE       DEV    DESCRIPTION
002100*------ ---------- ------ --------------------------------------*
002200*MBK004 14/03/1989 MWT    INITIAL VERSION                         MBK004
002300*MBK037 19/06/2003 HLK    07041 - ADD RUC-TOTAL-TRANSACTIONS AND  MBK037
002400*                         RUC-TABLE SEARCH-ALL ENTRY FOR MBKRUP1
002500*-----------------------------------------------------------------
002600**
002700 01  RUC-RECORD                   PIC X(108).
002800*
002900*I-O FORMAT: MBF-RUC-RECORD FROM FILE   ROUNDUP-CONFIG-FILE
003000*
003100 01  MBF-RUC-RECORD REDEFINES RUC-RECORD.
003200     10  RUC-USER-ID              PIC X(20).
003300*OWNING USER IDENTIFIER
003400     10  RUC-SOURCE-ACCOUNT-ID    PIC X(20).
003500*PAYMENT ACCOUNT THIS CONFIG APPLIES
003600     10  RUC-TARGET-ACCOUNT-ID    PIC X(20).
003700*INVESTMENT ACCOUNT RECEIVING R/UPS
003800     10  RUC-ROUNDUP-UNIT         PIC S9(09)V99 COMP-3.
003900*ROUND-UP UNIT, E.G. 1000.00 KRW
004000     10  RUC-ENABLED              PIC X(01).
004100*"Y"/"N" - ROUND-UP ACTIVE FLAG
004200        88  RUC-IS-ENABLED                VALUE "Y".
004300     10  RUC-TOTAL-ROUNDED-UP      PIC S9(11)V99 COMP-3.
004400*RUNNING TOTAL ROUNDED UP, KRW
004500     10  RUC-TOTAL-TRANSACTIONS    PIC S9(07) COMP-3.
004600*RUNNING COUNT OF ROUND-UP EVENTS
004700     10  FILLER                    PIC X(30).
