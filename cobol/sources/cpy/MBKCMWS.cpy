000100*-----------------------------------------------------------------
000200**
000300*MBKCMWS  -  MYBANK COMMON WORKING STORAGE
000400**
000500*COPIED INTO EVERY MBK-PREFIXED PROGRAM RIGHT AFTER THE
000600**
000700*FILLER PROGRAM-BANNER LINE.  HOLDS THE FILE STATUS FIELD
000800**
000900*AND THE 88-LEVEL CONDITIONS EVERY PROGRAM TESTS AFTER AN
001000**
001100*OPEN/READ/WRITE/REWRITE/CLOSE.
001200**
001300*-----------------------------------------------------------------
001400**
001500*HISTORY OF MODIFICATION:
001600*-----------------------------------------------------------------
001700**
001800*TAG    DATE       DEV    DESCRIPTION
001900*------ ---------- ------ --------------------------------------*
002000*MBK001 14/03/1989 MWT    INITIAL VERSION - LIFTED FROM ASCMWS FOR MBK001
002100*                         THE ROUND-UP/PFM/ASSET BATCH SUITE
002200*MBK014 02/11/1998 RTN    Y2K REMEDIATION - WK-C-RUN-CCYY ADDED SO MBK014
002300*                         CALLERS STOP ASSUMING CENTURY 19
002400*MBK037 19/06/2003 HLK    07041 - ADD WK-C-DUPLICATE-KEY 88-LEVEL MBK037
002500*                         FOR THE NEW ROUNDUP-CONFIG REWRITE LOGIC
002600*-----------------------------------------------------------------
002700**
002800 05  WK-C-FILE-STATUS            PIC X(02).
002900     88  WK-C-SUCCESSFUL                  VALUE "00".
003000     88  WK-C-DUPLICATE-KEY                VALUE "22".
003100     88  WK-C-RECORD-NOT-FOUND             VALUE "23".
003200     88  WK-C-END-OF-FILE                  VALUE "10".
003300     88  WK-C-PERMANENT-ERROR              VALUE "90" "91" "92"
003400                                                  "93" "94" "95"
003500                                                  "96" "97" "98"
003600                                                  "99".
003700 05  WK-C-RUN-CCYY                PIC 9(04).
003800 05  WK-C-ABEND-MSG               PIC X(60) VALUE SPACES.
003900 05  FILLER                       PIC X(10).
