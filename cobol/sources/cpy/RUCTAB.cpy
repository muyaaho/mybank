000100*-----------------------------------------------------------------
000200**
000300*RUCTAB  -  IN-STORAGE COPY OF THE WHOLE ROUNDUP-CONFIG-FILE
000400**
000500*ROUNDUP-CONFIG-FILE HAS NO NATIVE INDEXED ACCESS (RELATIVE
000600**
000700*ORGANISATION ONLY) SO MBKRUP1/MBKINV1 LOAD IT HERE AT START-
000800**
000900*OF-RUN TIME, RUN IT BACK THROUGH A TABLE SORT INTO RUC-T-KEY
001000**
001100*SEQUENCE, AND LOOK IT UP WITH SEARCH ALL.  RUC-T-RELNO CARRIES*
001200*THE RELATIVE RECORD NUMBER BACK TO THE MASTER FOR A REWRITE.
001300**
001400*-----------------------------------------------------------------
001500**
001600*HISTORY OF MODIFICATION:
001700*-----------------------------------------------------------------
001800**
001900*TAG    DATE       DEV    DESCRIPTION
002000*------ ---------- ------ --------------------------------------*
002100*MBK037 19/06/2003 HLK    07041 - SPLIT OUT OF RUCREC SO THE      MBK037
002200*                         TABLE AREA IS NOT ACCIDENTALLY
002300*                         COPIED TWICE IN THE SAME PROGRAM
002400*-----------------------------------------------------------------
002500**
002600 01  RUC-TABLE-AREA.
002700     05  RUC-TABLE-COUNT           PIC S9(07) COMP-3 VALUE ZERO.
002800     05  RUC-TABLE OCCURS 0 TO 20000 TIMES
002900                    DEPENDING ON RUC-TABLE-COUNT
003000                    ASCENDING KEY IS RUC-T-KEY
003100                    INDEXED BY RUC-T-IDX.
003200         10  RUC-T-KEY.
003300             15  RUC-T-USER-ID         PIC X(20).
003400             15  RUC-T-SOURCE-ACCT-ID  PIC X(20).
003500         10  RUC-T-RELNO               PIC 9(07) COMP-3.
003600         10  RUC-T-TARGET-ACCT-ID      PIC X(20).
003700         10  RUC-T-ROUNDUP-UNIT        PIC S9(09)V99 COMP-3.
003800         10  RUC-T-ENABLED             PIC X(01).
003900         10  RUC-T-TOTAL-ROUNDED-UP    PIC S9(11)V99 COMP-3.
004000         10  RUC-T-TOTAL-TRANSACTIONS  PIC S9(07) COMP-3.
004100         10  FILLER                    PIC X(05).
