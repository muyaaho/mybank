000100*-----------------------------------------------------------------
000200**
000300*INAREC  -  INVESTMENT-ACCOUNT-RECORD LAYOUT
000400**
000500*MASTER FILE INVESTMENT-ACCOUNT-FILE - RELATIVE ORGANISATION,
000600**
000700*ONE RECORD PER ACCOUNT.  LOADED INTO INA-TABLE AT A000 TIME
000800**
000900*AND LOOKED UP BY SEARCH ALL, SAME AS RUCREC/RUC-TABLE.
001000**
001100*-----------------------------------------------------------------
001200**
001300*HISTORY OF MODIFICATION:
001400*-----------------------------------------------------------------
001500**
001600*TAG    DATE       DEV    DESCRIPTION
001700*------ ---------- ------ --------------------------------------*
001800*MBK005 14/03/1989 MWT    INITIAL VERSION                         MBK005
001900*MBK038 19/06/2003 HLK    07041 - ADD INA-TABLE SEARCH-ALL ENTRY  MBK038
002000*                         FOR MBKRUP1 BALANCE REWRITE
002100*-----------------------------------------------------------------
002200**
002300 01  INA-RECORD                   PIC X(150).
002400*
002500*I-O FORMAT: MBF-INA-RECORD FROM FILE   INVESTMENT-ACCOUNT-FILE
002600*
002700 01  MBF-INA-RECORD REDEFINES INA-RECORD.
002800     10  INA-ACCOUNT-ID           PIC X(20).
002900*INVESTMENT ACCOUNT IDENTIFIER
003000     10  INA-USER-ID              PIC X(20).
003100*OWNING USER IDENTIFIER
003200     10  INA-ACCOUNT-NUMBER       PIC X(20).
003300*DISPLAY ACCOUNT NUMBER
003400     10  INA-ACCOUNT-NAME         PIC X(40).
003500*DISPLAY ACCOUNT NAME
003600     10  INA-BALANCE              PIC S9(11)V99 COMP-3.
003700*CURRENT BALANCE, KRW
003800     10  INA-CURRENCY             PIC X(03).
003900*CURRENCY CODE
004000     10  INA-ACCOUNT-TYPE         PIC X(08).
004100*STOCKS / ETF / ROUNDUP / FUND
004200     10  INA-ACTIVE               PIC X(01).
004300*"Y"/"N"
004400        88  INA-IS-ACTIVE                 VALUE "Y".
004500     10  FILLER                    PIC X(31).
