000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MBKINV1.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   MYBANK CORE BATCH - INVESTMENT SUMMARY REPORT.
000700 DATE-WRITTEN.   14 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       MYBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  PRINTS THE PER-USER INVESTMENT SUMMARY REPORT.
001200*               INVESTMENT-FILE IS APPEND-ONLY AND ARRIVES IN NO
001300*               PARTICULAR ORDER, SO THIS PROGRAM SORTS IT INTO
001400*               USER-ID-ASCENDING / INVESTED-TS-DESCENDING
001500*               SEQUENCE (OUTPUT PROCEDURE DOES THE CONTROL-BREAK
001600*               REPORTING AS EACH SORTED RECORD COMES BACK - NO
001700*               INTERMEDIATE WORK FILE NEEDED), SO THE FIRST 10
001800*               RECORDS SEEN IN EACH USER GROUP ARE ALREADY THE 10
001900*               MOST RECENT. ROUNDUP-CONFIG-FILE (NO NATIVE
002000*               INDEXED ACCESS) IS LOADED ENTIRE INTO RUC-TABLE
002100*               AND SCANNED FOR THE USER'S ENABLED CONFIG TO PICK
002200*               UP THE RUNNING ROUND- UP TOTALS FOR THE HEADING
002300*               LINE.
002400*----------------------------------------------------------------*
002500*HISTORY OF MODIFICATION:
002600*----------------------------------------------------------------*
002700*TAG    DATE       DEV    DESCRIPTION
002800*------ ---------- ------ --------------------------------------*
002900*MBK007 14/03/1989 MWT    INITIAL VERSION                         MBK007
003000*MBK018 09/12/1998 RTN    Y2K - INVESTED-TS COMPARE/SORT WIDENED  MBK018
003100*                         TO FULL CCYY, NO MORE CENTURY WINDOWING
003200*MBK033 02/09/2001 HLK    06112 - DETAIL LIST CAPPED AT 10 LINES  MBK033
003300*                         PER OPS REQUEST (WAS UNBOUNDED - REPORT
003400*                         RAN TO HUNDREDS OF PAGES FOR HEAVY
003500*                         USERS)
003600*MBK045 15/07/2006 PQS    10331 - PULL TOTAL-ROUNDED-UP/TOTAL-    MBK045
003700*                         TRANSACTIONS STRAIGHT FROM ROUNDUP-
003800*                         CONFIG -FILE INSTEAD OF THE OLD RUC-
003900*                         SUMMARY BATCH EXTRACT, WHICH OPS HAD
004000*                         RETIRED
004100*----------------------------------------------------------------*
004200        EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005000                    UPSI-0 IS UPSI-SWITCH-0
005100                      ON  STATUS IS U0-ON
005200                      OFF STATUS IS U0-OFF.

005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT INVESTMENT-FILE     ASSIGN TO INVSTF
005600            ORGANIZATION      IS SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.

005800     SELECT ROUNDUP-CONFIG-FILE ASSIGN TO DATABASE-MBFRUCF
005900            ORGANIZATION      IS RELATIVE
006000            ACCESS MODE       IS DYNAMIC
006100            RELATIVE KEY      IS WK-C-RUC-RELNO
006200            FILE STATUS       IS WK-C-FILE-STATUS.

006300     SELECT INV-SORT-FILE       ASSIGN TO SORTWK01.

006400     SELECT INVESTMENT-SUMMARY-REPORT ASSIGN TO INVSUMR
006500            ORGANIZATION      IS LINE SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.

006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  INVESTMENT-FILE
007400     LABEL RECORDS ARE OMITTED.
007500     COPY INVREC.

007600 FD  ROUNDUP-CONFIG-FILE
007700     LABEL RECORDS ARE OMITTED.
007800     COPY RUCREC.

007900*---------------------------------------------------------------*
008000*SD FOR THE USER-ID/INVESTED-TS SORT.  INPUT PROCEDURE READS *
008100*INVESTMENT-FILE ONCE, RELEASING EVERY RECORD HERE.  OUTPUT
008200**
008300*PROCEDURE DOES THE WHOLE CONTROL-BREAK REPORT AS EACH
008400**
008500*SORTED RECORD IS RETURNED - SEE E400-INV-SORT-OUTPUT.
008600**
008700*---------------------------------------------------------------*
008800 SD  INV-SORT-FILE.
008900 01  INV-SORT-RECORD.
009000     05  INV-S-USER-ID                 PIC X(20).
009100     05  INV-S-INVESTED-TS             PIC X(14).
009200     05  INV-S-INVESTMENT-ID           PIC X(20).
009300     05  INV-S-ACCOUNT-ID              PIC X(20).
009400     05  INV-S-PRODUCT-ID              PIC X(20).
009500     05  INV-S-PRODUCT-NAME            PIC X(40).
009600     05  INV-S-TYPE                    PIC X(07).
009700     05  INV-S-AMOUNT                  PIC S9(11)V99 COMP-3.
009800     05  INV-S-CURRENCY                PIC X(03).
009900     05  INV-S-RELATED-PAYMENT-ID      PIC X(20).
010000     05  FILLER                        PIC X(05).

010100 FD  INVESTMENT-SUMMARY-REPORT
010200     LABEL RECORDS ARE OMITTED.
010300 01  RPT-PRINT-LINE                    PIC X(133).

010400*************************
010500 WORKING-STORAGE SECTION.
010600*************************
010700 01  FILLER                          PIC X(24)        VALUE
010800     "** PROGRAM MBKINV1   **".

010900*------------------ PROGRAM WORKING STORAGE -------------------*
011000 01  WK-C-COMMON.
011100     COPY MBKCMWS.
011200     COPY MBKWKDT.
011300     05  FILLER                   PIC X(01).

011400 01  WK-C-WORK-AREA.
011500     05  WK-C-RUC-RELNO                PIC 9(07) COMP.
011600     05  WK-C-SORT-EOF-SWITCH           PIC X(01) VALUE "N".
011700         88  WK-C-END-OF-SORT                  VALUE "Y".
011800     05  WK-C-CURRENT-USER-ID           PIC X(20).
011900     05  WK-N-TOTAL-INVESTED            PIC S9(11)V99 COMP-3.
012000     05  WK-N-DETAIL-COUNT              PIC S9(02) COMP-3.
012100     05  WK-N-RUC-TOTAL-ROUNDED-UP      PIC S9(11)V99 COMP-3.
012200     05  WK-N-RUC-TOTAL-TXNS            PIC S9(07) COMP-3.
012300     05  WK-C-RUC-FOUND                 PIC X(01).
012400         88  WK-C-RUC-WAS-FOUND                 VALUE "Y".
012500     05  FILLER                         PIC X(01).

012600 01  WK-C-DETAIL-AREA.
012700     05  WK-C-DETAIL-TABLE OCCURS 10 TIMES
012800                           INDEXED BY WK-C-DET-IDX.
012900         10  WK-C-DET-INVESTMENT-ID    PIC X(20).
013000         10  WK-C-DET-PRODUCT-NAME     PIC X(40).
013100         10  WK-C-DET-TYPE             PIC X(07).
013200         10  WK-C-DET-AMOUNT           PIC S9(11)V99 COMP-3.
013300         10  WK-C-DET-INVESTED-TS      PIC X(14).
013400     05  FILLER                        PIC X(05).

013500     COPY RUCTAB.

013600*---------------------------------------------------------------*
013700*REPORT PRINT-LINE TEMPLATES - MOVED INTO RPT-PRINT-LINE     *
013800*BEFORE EACH WRITE.  SAME SINGLE-FD/MULTIPLE-TEMPLATE        *
013900*TECHNIQUE USED SHOP-WIDE FOR PRINTER FILES.                 *
014000*---------------------------------------------------------------*
014100 01  WK-RPT-HEADING-LINE.
014200     05  FILLER                   PIC X(01) VALUE SPACE.
014300     05  FILLER                   PIC X(06) VALUE "USER: ".
014400     05  WK-RH-USER-ID             PIC X(20).
014500     05  FILLER                   PIC X(03) VALUE SPACES.
014600     05  FILLER                PIC X(15) VALUE "TOTAL INVESTED:".
014700     05  WK-RH-TOTAL-INVESTED      PIC Z(11)9.99.
014800     05  FILLER                   PIC X(03) VALUE SPACES.
014900     05  FILLER                   PIC X(17) VALUE
015000         "TOTAL ROUNDED-UP:".
015100     05  WK-RH-TOTAL-ROUNDED-UP    PIC Z(11)9.99.
015200     05  FILLER                   PIC X(03) VALUE SPACES.
015300     05  FILLER                   PIC X(13) VALUE
015400         "ROUNDUP TXNS:".
015500     05  WK-RH-TOTAL-ROUNDUP-TXNS  PIC Z(6)9.
015600     05  FILLER                   PIC X(15) VALUE SPACES.

015700 01  WK-RPT-COLUMN-HDG-LINE.
015800     05  FILLER                   PIC X(01) VALUE SPACE.
015900     05  FILLER                   PIC X(20) VALUE "INVESTMENT-ID".
016000     05  FILLER                   PIC X(40) VALUE "PRODUCT-NAME".
016100     05  FILLER                   PIC X(07) VALUE "TYPE".
016200     05  FILLER                   PIC X(15) VALUE "AMOUNT".
016300     05  FILLER                   PIC X(14) VALUE "INVESTED-TS".
016400     05  FILLER                   PIC X(36) VALUE SPACES.

016500 01  WK-RPT-DETAIL-LINE.
016600     05  FILLER                   PIC X(01) VALUE SPACE.
016700     05  WK-RD-INVESTMENT-ID       PIC X(20).
016800     05  WK-RD-PRODUCT-NAME        PIC X(40).
016900     05  WK-RD-TYPE                PIC X(07).
017000     05  WK-RD-AMOUNT              PIC Z(11)9.99.
017100     05  WK-RD-INVESTED-TS         PIC X(14).
017200     05  FILLER                   PIC X(36) VALUE SPACES.

017300 01  WK-RPT-BLANK-LINE.
017400     05  FILLER                   PIC X(133) VALUE SPACES.

017500 EJECT
017600****************************************
017700 PROCEDURE DIVISION.
017800****************************************
017900 MAIN-MODULE.
018000     PERFORM A000-START-PROGRAM-ROUTINE
018100        THRU A099-START-PROGRAM-ROUTINE-EX.
018200     PERFORM A100-SORT-AND-REPORT
018300        THRU A199-SORT-AND-REPORT-EX.
018400     PERFORM Z000-END-PROGRAM-ROUTINE
018500        THRU Z999-END-PROGRAM-ROUTINE-EX.
018600     GOBACK.

018700*---------------------------------------------------------------*
018800 A000-START-PROGRAM-ROUTINE.
018900*---------------------------------------------------------------*
019000     OPEN INPUT  ROUNDUP-CONFIG-FILE.
019100     IF  NOT WK-C-SUCCESSFUL
019200         DISPLAY "MBKINV1 - OPEN ERROR - ROUNDUP-CONFIG-FILE"
019300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400         GO TO Y900-ABNORMAL-TERMINATION.

019500     OPEN OUTPUT INVESTMENT-SUMMARY-REPORT.
019600     IF  NOT WK-C-SUCCESSFUL
019700         DISPLAY "MBKINV1 - OPEN ERROR - INVESTMENT-SUMMARY-RPT"
019800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019900         GO TO Y900-ABNORMAL-TERMINATION.

020000     ACCEPT WK-DT-CURRENT-DATE FROM DATE YYYYMMDD.
020100     ACCEPT WK-DT-CURRENT-TIME FROM TIME.

020200     PERFORM E100-LOAD-RUC-TABLE
020300        THRU E199-LOAD-RUC-TABLE-EX.

020400*---------------------------------------------------------------*
020500 A099-START-PROGRAM-ROUTINE-EX.
020600*---------------------------------------------------------------*
020700     EXIT.

020800*---------------------------------------------------------------*
020900 A100-SORT-AND-REPORT.
021000*---------------------------------------------------------------*
021100     SORT INV-SORT-FILE
021200         ASCENDING KEY INV-S-USER-ID
021300         DESCENDING KEY INV-S-INVESTED-TS
021400         INPUT PROCEDURE  IS E300-INV-SORT-INPUT
021500         OUTPUT PROCEDURE IS E400-INV-SORT-OUTPUT.

021600*---------------------------------------------------------------*
021700 A199-SORT-AND-REPORT-EX.
021800*---------------------------------------------------------------*
021900     EXIT.

022000*---------------------------------------------------------------*
022100 B000-PROCESS-USER-GROUP.
022200*---------------------------------------------------------------*
022300*DRIVEN FROM E400-INV-SORT-OUTPUT, ONE CALL PER USER.  THE SORTED
022400*RECORD CURRENTLY IN INV-SORT-RECORD IS ALREADY THE FIRST (MOST
022500*RECENT) RECORD OF THE NEW GROUP.
022600*---------------------------------------------------------------*
022700     MOVE INV-S-USER-ID           TO WK-C-CURRENT-USER-ID.
022800     MOVE ZERO                    TO WK-N-TOTAL-INVESTED
022900                                      WK-N-DETAIL-COUNT.
023000     PERFORM B100-ACCUMULATE-GROUP
023100        THRU B199-ACCUMULATE-GROUP-EX
023200        UNTIL WK-C-END-OF-SORT
023300           OR INV-S-USER-ID NOT = WK-C-CURRENT-USER-ID.

023400     PERFORM B200-LOOKUP-ROUNDUP-TOTALS
023500        THRU B299-LOOKUP-ROUNDUP-TOTALS-EX.

023600     PERFORM B400-PRINT-USER-BLOCK
023700        THRU B499-PRINT-USER-BLOCK-EX.

023800*---------------------------------------------------------------*
023900 B099-PROCESS-USER-GROUP-EX.
024000*---------------------------------------------------------------*
024100     EXIT.

024200*---------------------------------------------------------------*
024300 B100-ACCUMULATE-GROUP.
024400*---------------------------------------------------------------*
024500     ADD INV-S-AMOUNT TO WK-N-TOTAL-INVESTED.
024600     IF  WK-N-DETAIL-COUNT < 10
024700         ADD 1 TO WK-N-DETAIL-COUNT
024800         SET WK-C-DET-IDX TO WK-N-DETAIL-COUNT
024900         MOVE INV-S-INVESTMENT-ID  TO WK-C-DET-INVESTMENT-ID
025000                                       (WK-C-DET-IDX)
025100         MOVE INV-S-PRODUCT-NAME   TO WK-C-DET-PRODUCT-NAME
025200                                       (WK-C-DET-IDX)
025300         MOVE INV-S-TYPE            TO WK-C-DET-TYPE
025400             (WK-C-DET-IDX)
025500         MOVE INV-S-AMOUNT          TO WK-C-DET-AMOUNT
025600             (WK-C-DET-IDX)
025700         MOVE INV-S-INVESTED-TS     TO WK-C-DET-INVESTED-TS
025800                                       (WK-C-DET-IDX)
025900     END-IF.

026000     PERFORM F000-RETURN-SORTED-INVESTMENT
026100        THRU F099-RETURN-SORTED-INVESTMENT-EX.

026200*---------------------------------------------------------------*
026300 B199-ACCUMULATE-GROUP-EX.
026400*---------------------------------------------------------------*
026500     EXIT.

026600*---------------------------------------------------------------*
026700 B200-LOOKUP-ROUNDUP-TOTALS.
026800*---------------------------------------------------------------*
026900*SCAN THE IN-MEMORY RUC-TABLE FOR THIS USER'S ENABLED ROUND- UP
027000*CONFIG.  DEFAULT TO ZERO IF THE USER HAS NONE - NOT EVERY USER
027100*PARTICIPATES IN ROUND-UP INVESTING.
027200*---------------------------------------------------------------*
027300     MOVE ZERO                    TO WK-N-RUC-TOTAL-ROUNDED-UP
027400                                      WK-N-RUC-TOTAL-TXNS.
027500     MOVE "N"                     TO WK-C-RUC-FOUND.
027600     PERFORM B210-SCAN-ONE-RUC-ENTRY
027700        THRU B219-SCAN-ONE-RUC-ENTRY-EX
027800        VARYING RUC-T-IDX FROM 1 BY 1
027900        UNTIL RUC-T-IDX > RUC-TABLE-COUNT
028000           OR WK-C-RUC-WAS-FOUND.

028100*---------------------------------------------------------------*
028200 B299-LOOKUP-ROUNDUP-TOTALS-EX.
028300*---------------------------------------------------------------*
028400     EXIT.

028500*---------------------------------------------------------------*
028600 B210-SCAN-ONE-RUC-ENTRY.
028700*---------------------------------------------------------------*
028800     IF  RUC-T-USER-ID (RUC-T-IDX) = WK-C-CURRENT-USER-ID
028900     AND RUC-T-ENABLED (RUC-T-IDX) = "Y"
029000         MOVE "Y"                 TO WK-C-RUC-FOUND
029100         MOVE RUC-T-TOTAL-ROUNDED-UP (RUC-T-IDX)
029200                                   TO WK-N-RUC-TOTAL-ROUNDED-UP
029300         MOVE RUC-T-TOTAL-TRANSACTIONS (RUC-T-IDX)
029400                                   TO WK-N-RUC-TOTAL-TXNS.
029500     END-IF.

029600*---------------------------------------------------------------*
029700 B219-SCAN-ONE-RUC-ENTRY-EX.
029800*---------------------------------------------------------------*
029900     EXIT.

030000*---------------------------------------------------------------*
030100 B300-PRINT-DETAIL-LINES.
030200*---------------------------------------------------------------*
030300     PERFORM B310-PRINT-ONE-DETAIL-LINE
030400        THRU B319-PRINT-ONE-DETAIL-LINE-EX
030500        VARYING WK-C-DET-IDX FROM 1 BY 1
030600        UNTIL WK-C-DET-IDX > WK-N-DETAIL-COUNT.

030700*---------------------------------------------------------------*
030800 B399-PRINT-DETAIL-LINES-EX.
030900*---------------------------------------------------------------*
031000     EXIT.

031100*---------------------------------------------------------------*
031200 B310-PRINT-ONE-DETAIL-LINE.
031300*---------------------------------------------------------------*
031400     MOVE SPACES                  TO WK-RPT-DETAIL-LINE.
031500     MOVE WK-C-DET-INVESTMENT-ID (WK-C-DET-IDX)
031600                                   TO WK-RD-INVESTMENT-ID.
031700     MOVE WK-C-DET-PRODUCT-NAME (WK-C-DET-IDX)
031800                                   TO WK-RD-PRODUCT-NAME.
031900     MOVE WK-C-DET-TYPE (WK-C-DET-IDX)
032000                                   TO WK-RD-TYPE.
032100     MOVE WK-C-DET-AMOUNT (WK-C-DET-IDX)
032200                                   TO WK-RD-AMOUNT.
032300     MOVE WK-C-DET-INVESTED-TS (WK-C-DET-IDX)
032400                                   TO WK-RD-INVESTED-TS.
032500     WRITE RPT-PRINT-LINE          FROM WK-RPT-DETAIL-LINE.
032600     IF  NOT WK-C-SUCCESSFUL
032700         DISPLAY "MBKINV1 - WRITE ERROR - INVESTMENT-SUMMARY-RPT"
032800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032900         GO TO Y900-ABNORMAL-TERMINATION.

033000*---------------------------------------------------------------*
033100 B319-PRINT-ONE-DETAIL-LINE-EX.
033200*---------------------------------------------------------------*
033300     EXIT.

033400*---------------------------------------------------------------*
033500 B400-PRINT-USER-BLOCK.
033600*---------------------------------------------------------------*
033700     MOVE SPACES                  TO WK-RPT-HEADING-LINE.
033800     MOVE WK-C-CURRENT-USER-ID     TO WK-RH-USER-ID.
033900     MOVE WK-N-TOTAL-INVESTED      TO WK-RH-TOTAL-INVESTED.
034000     MOVE WK-N-RUC-TOTAL-ROUNDED-UP TO WK-RH-TOTAL-ROUNDED-UP.
034100     MOVE WK-N-RUC-TOTAL-TXNS       TO WK-RH-TOTAL-ROUNDUP-TXNS.
034200     WRITE RPT-PRINT-LINE           FROM WK-RPT-HEADING-LINE
034300         AFTER ADVANCING TOP-OF-FORM.
034400     IF  NOT WK-C-SUCCESSFUL
034500         DISPLAY "MBKINV1 - WRITE ERROR - INVESTMENT-SUMMARY-RPT"
034600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034700         GO TO Y900-ABNORMAL-TERMINATION.

034800     WRITE RPT-PRINT-LINE           FROM WK-RPT-COLUMN-HDG-LINE
034900         AFTER ADVANCING 2 LINES.
035000     IF  NOT WK-C-SUCCESSFUL
035100         DISPLAY "MBKINV1 - WRITE ERROR - INVESTMENT-SUMMARY-RPT"
035200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035300         GO TO Y900-ABNORMAL-TERMINATION.

035400     PERFORM B300-PRINT-DETAIL-LINES
035500        THRU B399-PRINT-DETAIL-LINES-EX.

035600     WRITE RPT-PRINT-LINE           FROM WK-RPT-BLANK-LINE
035700         AFTER ADVANCING 1 LINES.

035800*---------------------------------------------------------------*
035900 B499-PRINT-USER-BLOCK-EX.
036000*---------------------------------------------------------------*
036100     EXIT.

036200*---------------------------------------------------------------*
036300 E100-LOAD-RUC-TABLE.
036400*---------------------------------------------------------------*
036500*FULL SCAN OF ROUNDUP-CONFIG-FILE INTO RUC-TABLE.  NO SORT PASS
036600*NEEDED HERE - B200-LOOKUP-ROUNDUP-TOTALS SCANS THE TABLE
036700*SERIALLY, SO ARRIVAL ORDER IS FINE.
036800*---------------------------------------------------------------*
036900     MOVE ZERO                   TO RUC-TABLE-COUNT.
037000     MOVE 1                      TO WK-C-RUC-RELNO.
037100     START ROUNDUP-CONFIG-FILE KEY IS NOT LESS THAN
037200         WK-C-RUC-RELNO.
037300     IF  WK-C-SUCCESSFUL
037400         PERFORM E110-READ-NEXT-RUC
037500            THRU E119-READ-NEXT-RUC-EX
037600            UNTIL WK-C-END-OF-FILE
037700     END-IF.

037800*---------------------------------------------------------------*
037900 E199-LOAD-RUC-TABLE-EX.
038000*---------------------------------------------------------------*
038100     EXIT.

038200*---------------------------------------------------------------*
038300 E110-READ-NEXT-RUC.
038400*---------------------------------------------------------------*
038500     READ ROUNDUP-CONFIG-FILE NEXT RECORD.
038600     IF  WK-C-SUCCESSFUL
038700         ADD 1 TO RUC-TABLE-COUNT
038800         MOVE RUC-USER-ID           TO RUC-T-USER-ID
038900             (RUC-TABLE-COUNT)
039000         MOVE RUC-SOURCE-ACCOUNT-ID TO RUC-T-SOURCE-ACCT-ID
039100                                       (RUC-TABLE-COUNT)
039200         MOVE RUC-TARGET-ACCOUNT-ID TO RUC-T-TARGET-ACCT-ID
039300                                       (RUC-TABLE-COUNT)
039400         MOVE RUC-ROUNDUP-UNIT      TO RUC-T-ROUNDUP-UNIT
039500                                       (RUC-TABLE-COUNT)
039600         MOVE RUC-ENABLED           TO RUC-T-ENABLED
039700             (RUC-TABLE-COUNT)
039800         MOVE RUC-TOTAL-ROUNDED-UP  TO RUC-T-TOTAL-ROUNDED-UP
039900                                       (RUC-TABLE-COUNT)
040000         MOVE RUC-TOTAL-TRANSACTIONS
040100                                   TO RUC-T-TOTAL-TRANSACTIONS
040200                                       (RUC-TABLE-COUNT)
040300     ELSE
040400         IF  NOT WK-C-END-OF-FILE
040500             DISPLAY "MBKINV1 - READ ERROR - ROUNDUP-CONFIG-FILE"
040600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040700             GO TO Y900-ABNORMAL-TERMINATION
040800         END-IF
040900     END-IF.

041000*---------------------------------------------------------------*
041100 E119-READ-NEXT-RUC-EX.
041200*---------------------------------------------------------------*
041300     EXIT.

041400*---------------------------------------------------------------*
041500 E300-INV-SORT-INPUT.
041600*---------------------------------------------------------------*
041700*OPENS INVESTMENT-FILE, RELEASES EVERY RECORD TO THE SORT, AND
041800*CLOSES IT AGAIN - THE SORT WORK FILE TAKES OVER FROM HERE.
041900*---------------------------------------------------------------*
042000     OPEN INPUT INVESTMENT-FILE.
042100     IF  NOT WK-C-SUCCESSFUL
042200         DISPLAY "MBKINV1 - OPEN ERROR - INVESTMENT-FILE"
042300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042400         GO TO Y900-ABNORMAL-TERMINATION.

042500     PERFORM E310-RELEASE-ONE-INVESTMENT
042600        THRU E319-RELEASE-ONE-INVESTMENT-EX
042700        UNTIL WK-C-END-OF-FILE.

042800     CLOSE INVESTMENT-FILE.

042900*---------------------------------------------------------------*
043000 E310-RELEASE-ONE-INVESTMENT.
043100*---------------------------------------------------------------*
043200     READ INVESTMENT-FILE.
043300     IF  WK-C-SUCCESSFUL
043400         MOVE INV-USER-ID             TO INV-S-USER-ID
043500         MOVE INV-INVESTED-TS         TO INV-S-INVESTED-TS
043600         MOVE INV-INVESTMENT-ID       TO INV-S-INVESTMENT-ID
043700         MOVE INV-ACCOUNT-ID          TO INV-S-ACCOUNT-ID
043800         MOVE INV-PRODUCT-ID          TO INV-S-PRODUCT-ID
043900         MOVE INV-PRODUCT-NAME        TO INV-S-PRODUCT-NAME
044000         MOVE INV-TYPE                TO INV-S-TYPE
044100         MOVE INV-AMOUNT              TO INV-S-AMOUNT
044200         MOVE INV-CURRENCY            TO INV-S-CURRENCY
044300         MOVE INV-RELATED-PAYMENT-ID  TO INV-S-RELATED-PAYMENT-ID
044400         RELEASE INV-SORT-RECORD
044500     ELSE
044600         IF  NOT WK-C-END-OF-FILE
044700             DISPLAY "MBKINV1 - READ ERROR - INVESTMENT-FILE"
044800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044900             GO TO Y900-ABNORMAL-TERMINATION
045000         END-IF
045100     END-IF.

045200*---------------------------------------------------------------*
045300 E319-RELEASE-ONE-INVESTMENT-EX.
045400*---------------------------------------------------------------*
045500     EXIT.

045600*---------------------------------------------------------------*
045700 E400-INV-SORT-OUTPUT.
045800*---------------------------------------------------------------*
045900*DRIVES THE ENTIRE CONTROL-BREAK REPORT OFF THE SORTED RETURN
046000*STREAM - ONE B000 CALL PER USER-ID GROUP.
046100*---------------------------------------------------------------*
046200     PERFORM F000-RETURN-SORTED-INVESTMENT
046300        THRU F099-RETURN-SORTED-INVESTMENT-EX.
046400     PERFORM B000-PROCESS-USER-GROUP
046500        THRU B099-PROCESS-USER-GROUP-EX
046600        UNTIL WK-C-END-OF-SORT.

046700*---------------------------------------------------------------*
046800 F000-RETURN-SORTED-INVESTMENT.
046900*---------------------------------------------------------------*
047000     RETURN INV-SORT-FILE
047100         AT END
047200             SET WK-C-END-OF-SORT TO TRUE
047300     END-RETURN.

047400*---------------------------------------------------------------*
047500 F099-RETURN-SORTED-INVESTMENT-EX.
047600*---------------------------------------------------------------*
047700     EXIT.

047800*---------------------------------------------------------------*
047900*PROGRAM SUBROUTINE                          *
048000*---------------------------------------------------------------*
048100 Y900-ABNORMAL-TERMINATION.
048200     PERFORM Z000-END-PROGRAM-ROUTINE
048300        THRU Z999-END-PROGRAM-ROUTINE-EX.
048400     EXIT PROGRAM.

048500 Z000-END-PROGRAM-ROUTINE.
048600     CLOSE ROUNDUP-CONFIG-FILE INVESTMENT-SUMMARY-REPORT.
048700     IF  NOT WK-C-SUCCESSFUL
048800         DISPLAY "MBKINV1 - CLOSE FILE ERROR"
048900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

049000 Z999-END-PROGRAM-ROUTINE-EX.
049100     EXIT.

049200******************************************************************
049300*************** END OF PROGRAM SOURCE - MBKINV1 *****************
049400******************************************************************
