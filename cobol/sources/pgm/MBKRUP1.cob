000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MBKRUP1.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   MYBANK CORE BATCH - ROUND-UP INVESTING.
000700 DATE-WRITTEN.   20 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       MYBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  BATCH DRIVER FOR THE ROUND-UP INVESTING FEATURE.
001200*               READS PAYMENT-FILE ONE COMPLETED PAYMENT AT A
001300*               TIME, LOOKS UP THE PAYER'S ROUND-UP CONFIG AND
001400*               TARGET INVESTMENT ACCOUNT (BOTH HELD ON RELATIVE
001500*               FILES WITH NO NATIVE INDEXED ACCESS, SO THEY ARE
001600*               LOADED INTO SORTED TABLES AND SEARCHED WITH SEARCH
001700*               ALL - SAME TRICK THE TRANSFER SHOP USED FOR
001800*               TFSBNKAC/TFSBANK), POSTS ONE INVESTMENT-RECORD PER
001900*               ROUND-UP AND REWRITES BOTH MASTERS WITH THE NEW
002000*               RUNNING TOTALS.
002100*----------------------------------------------------------------*
002200*HISTORY OF MODIFICATION:
002300*----------------------------------------------------------------*
002400*TAG    DATE       DEV    DESCRIPTION
002500*------ ---------- ------ --------------------------------------*
002600*MBK011 20/03/1989 MWT    INITIAL VERSION                         MBK011
002700*MBK017 03/11/1998 RTN    Y2K - TIMESTAMP FIELDS NOW FULL CCYY    MBK017
002800*MBK037 19/06/2003 HLK    07041 - ROUNDUP-CONFIG REWRITE NOW ALSO MBK037
002900*                         BUMPS RUC-TOTAL-TRANSACTIONS, NOT JUST
003000*                         RUC-TOTAL-ROUNDED-UP
003100*MBK048 14/12/2007 PQS    10552 - SKIP-COUNT CONTROL TOTALS SPLIT MBK048
003200*                         INTO "CONFIG NOT FOUND/DISABLED" AND
003300*                         "ZERO ROUND-UP" PER OPS REQUEST
003400*----------------------------------------------------------------*
003500        EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004300                    UPSI-0 IS UPSI-SWITCH-0
004400                      ON  STATUS IS U0-ON
004500                      OFF STATUS IS U0-OFF.

004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PAYMENT-FILE        ASSIGN TO PAYMENTF
004900            ORGANIZATION      IS LINE SEQUENTIAL
005000            FILE STATUS       IS WK-C-FILE-STATUS.

005100     SELECT ROUNDUP-CONFIG-FILE ASSIGN TO DATABASE-MBFRUCF
005200            ORGANIZATION      IS RELATIVE
005300            ACCESS MODE       IS DYNAMIC
005400            RELATIVE KEY      IS WK-C-RUC-RELNO
005500            FILE STATUS       IS WK-C-FILE-STATUS.

005600     SELECT INVESTMENT-ACCOUNT-FILE ASSIGN TO DATABASE-MBFIN
005700            ORGANIZATION      IS RELATIVE
005800            ACCESS MODE       IS DYNAMIC
005900            RELATIVE KEY      IS WK-C-INA-RELNO
006000            FILE STATUS       IS WK-C-FILE-STATUS.

006100     SELECT INVESTMENT-FILE     ASSIGN TO INVSTF
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.

006400     SELECT RUC-SORT-FILE       ASSIGN TO SORTWK01.

006500     SELECT INA-SORT-FILE       ASSIGN TO SORTWK02.

006600 EJECT
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200 FD  PAYMENT-FILE
007300     LABEL RECORDS ARE OMITTED.
007400 01  PAY-FILE-LINE                PIC X(250).

007500 FD  ROUNDUP-CONFIG-FILE
007600     LABEL RECORDS ARE OMITTED.
007700     COPY RUCREC.

007800 FD  INVESTMENT-ACCOUNT-FILE
007900     LABEL RECORDS ARE OMITTED.
008000     COPY INAREC.

008100 FD  INVESTMENT-FILE
008200     LABEL RECORDS ARE OMITTED.
008300     COPY INVREC.

008400*---------------------------------------------------------------*
008500*SD FOR THE TABLE-SORT TECHNIQUE - MBKRUP1 LOADS THE WHOLE   *
008600*ROUNDUP-CONFIG-FILE INTO RUC-TABLE IN ARRIVAL (RELNO) ORDER * AND
008700*THEN RUNS IT BACK THROUGH THIS SORT FILE TO PUT IT INTO * RUC-T-
008800*KEY SEQUENCE FOR SEARCH ALL - SAME IDIOM THE TRANSFER *
008900*VALIDATION SHOP USED TO RE-SEQUENCE LOOK-UP TABLES.         *
009000*---------------------------------------------------------------*
009100 SD  RUC-SORT-FILE.
009200 01  RUC-SORT-RECORD.
009300     05  RUC-S-KEY.
009400         10  RUC-S-USER-ID             PIC X(20).
009500         10  RUC-S-SRCACCT-ID          PIC X(20).
009600     05  RUC-S-RELNO                   PIC 9(07) COMP-3.
009700     05  RUC-S-TARGET-ACCT-ID          PIC X(20).
009800     05  RUC-S-ROUNDUP-UNIT            PIC S9(09)V99 COMP-3.
009900     05  RUC-S-ENABLED                 PIC X(01).
010000     05  RUC-S-TOTAL-ROUNDED-UP        PIC S9(11)V99 COMP-3.
010100     05  RUC-S-TOTAL-TRANSACTIONS      PIC S9(07) COMP-3.
010200     05  FILLER                        PIC X(05).

010300*---------------------------------------------------------------*
010400*SAME TABLE-SORT IDIOM, FOR INA-TABLE (KEYED ON ACCOUNT ID). *
010500*---------------------------------------------------------------*
010600 SD  INA-SORT-FILE.
010700 01  INA-SORT-RECORD.
010800     05  INA-S-ACCOUNT-ID              PIC X(20).
010900     05  INA-S-RELNO                   PIC 9(07) COMP-3.
011000     05  INA-S-USER-ID                 PIC X(20).
011100     05  INA-S-ACCOUNT-NUMBER          PIC X(20).
011200     05  INA-S-ACCOUNT-NAME            PIC X(40).
011300     05  INA-S-BALANCE                 PIC S9(11)V99 COMP-3.
011400     05  INA-S-CURRENCY                PIC X(03).
011500     05  INA-S-ACCOUNT-TYPE            PIC X(08).
011600     05  INA-S-ACTIVE                  PIC X(01).
011700     05  FILLER                        PIC X(05).

011800*************************
011900 WORKING-STORAGE SECTION.
012000*************************
012100 01  FILLER                          PIC X(24)        VALUE
012200     "** PROGRAM MBKRUP1   **".

012300*------------------ PROGRAM WORKING STORAGE -------------------*
012400 01  WK-C-COMMON.
012500     COPY MBKCMWS.
012600     COPY MBKWKDT.
012700     05  FILLER                   PIC X(01).

012800 01  WK-C-WORK-AREA.
012900     05  WK-C-EOF-SWITCH              PIC X(01) VALUE "N".
013000         88  WK-C-END-OF-PAYMENTS             VALUE "Y".
013100     05  WK-C-RUC-RELNO                PIC 9(07) COMP.
013200     05  WK-C-INA-RELNO                PIC 9(07) COMP.
013300     05  WK-C-CONFIG-FOUND             PIC X(01).
013400         88  WK-C-CONFIG-WAS-FOUND             VALUE "Y".
013500     05  WK-C-ACCOUNT-FOUND            PIC X(01).
013600         88  WK-C-ACCOUNT-WAS-FOUND            VALUE "Y".
013700     05  WK-C-SORT-EOF-SWITCH           PIC X(01) VALUE "N".
013800         88  WK-C-SORT-EOF                     VALUE "Y".
013900     05  WK-C-SEQ-SUFFIX                PIC 9(07) COMP-3 VALUE
014000         ZERO.
014100     05  WK-C-GEN-INVESTMENT-ID        PIC X(20).
014200     05  WK-C-GEN-INVESTMENT-ID-R REDEFINES
014300         WK-C-GEN-INVESTMENT-ID.
014400         10  WK-C-GEN-PFX              PIC X(03).
014500         10  WK-C-GEN-SUFFIX           PIC 9(17).
014600     05  WK-C-RUC-SRCH-KEY.
014700         10  WK-C-RUC-SRCH-USER-ID      PIC X(20).
014800         10  WK-C-RUC-SRCH-SRCACCT-ID   PIC X(20).
014900     05  FILLER                        PIC X(01).

015000 01  WK-C-ROUNDUP-CALC.
015100     05  WK-N-REMAINDER                PIC S9(09)V99 COMP-3.
015200     05  WK-N-ROUNDUP-AMOUNT           PIC S9(11)V99 COMP-3.
015300     05  WK-N-PAYMENT-AMOUNT           PIC S9(11)V99 COMP-3.
015400     05  FILLER                        PIC X(05).

015500 01  WK-C-TOTALS.
015600     05  WK-N-PAYMENTS-READ             PIC S9(07) COMP-3 VALUE
015700         ZERO.
015800     05  WK-N-SKIPPED-NO-CONFIG         PIC S9(07) COMP-3 VALUE
015900         ZERO.
016000     05  WK-N-SKIPPED-ZERO-ROUNDUP      PIC S9(07) COMP-3 VALUE
016100         ZERO.
016200     05  WK-N-PAYMENTS-POSTED           PIC S9(07) COMP-3 VALUE
016300         ZERO.
016400     05  WK-N-GRAND-TOTAL-ROUNDUP       PIC S9(11)V99 COMP-3
016500         VALUE ZERO.
016600     05  FILLER                         PIC X(01).

016700*MBF-PAY-RECORD - BUSINESS FIELDS FOR THE INCOMING PAYMENT-FILE
016800*ROW.  PAYMENT-FILE IS COMMA-DELIMITED TEXT - F000 UNSTRINGS THE
016900*FD BUFFER INTO THESE FIELDS RIGHT AFTER THE READ.
017000     COPY PAYREC.

017100     COPY RUCTAB.
017200     COPY INATAB.

017300 EJECT
017400****************************************
017500 PROCEDURE DIVISION.
017600****************************************
017700 MAIN-MODULE.
017800     PERFORM A000-START-PROGRAM-ROUTINE
017900        THRU A099-START-PROGRAM-ROUTINE-EX.
018000     PERFORM B000-PROCESS-PAYMENT
018100        THRU B099-PROCESS-PAYMENT-EX
018200        UNTIL WK-C-END-OF-PAYMENTS.
018300     PERFORM C000-DISPLAY-TOTALS
018400        THRU C099-DISPLAY-TOTALS-EX.
018500     PERFORM Z000-END-PROGRAM-ROUTINE
018600        THRU Z999-END-PROGRAM-ROUTINE-EX.
018700     GOBACK.

018800*---------------------------------------------------------------*
018900 A000-START-PROGRAM-ROUTINE.
019000*---------------------------------------------------------------*
019100     OPEN INPUT  PAYMENT-FILE.
019200     IF  NOT WK-C-SUCCESSFUL
019300         DISPLAY "MBKRUP1 - OPEN FILE ERROR - PAYMENT-FILE"
019400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019500         GO TO Y900-ABNORMAL-TERMINATION.

019600     OPEN I-O    ROUNDUP-CONFIG-FILE.
019700     IF  NOT WK-C-SUCCESSFUL
019800         DISPLAY "MBKRUP1 - OPEN ERROR - ROUNDUP-CONFIG-FILE"
019900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000         GO TO Y900-ABNORMAL-TERMINATION.

020100     OPEN I-O    INVESTMENT-ACCOUNT-FILE.
020200     IF  NOT WK-C-SUCCESSFUL
020300         DISPLAY "MBKRUP1 - OPEN ERROR - INVESTMENT-ACCT-FILE"
020400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500         GO TO Y900-ABNORMAL-TERMINATION.

020600     OPEN OUTPUT INVESTMENT-FILE.
020700     IF  NOT WK-C-SUCCESSFUL
020800         DISPLAY "MBKRUP1 - OPEN ERROR - INVESTMENT-FILE"
020900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000         GO TO Y900-ABNORMAL-TERMINATION.

021100     ACCEPT WK-DT-CURRENT-DATE FROM DATE YYYYMMDD.
021200     ACCEPT WK-DT-CURRENT-TIME FROM TIME.
021300     STRING WK-DT-CC WK-DT-YY WK-DT-MM WK-DT-DD
021400            WK-DT-HH WK-DT-MN WK-DT-SS
021500         DELIMITED BY SIZE INTO WK-DT-CCYYMMDDHHMMSS.
021600     MOVE "INV"                TO WK-C-GEN-PFX.

021700     PERFORM E100-LOAD-RUC-TABLE
021800        THRU E199-LOAD-RUC-TABLE-EX.
021900     PERFORM E200-LOAD-INA-TABLE
022000        THRU E299-LOAD-INA-TABLE-EX.

022100     PERFORM F000-READ-PAYMENT
022200        THRU F099-READ-PAYMENT-EX.

022300*---------------------------------------------------------------*
022400 A099-START-PROGRAM-ROUTINE-EX.
022500*---------------------------------------------------------------*
022600     EXIT.

022700*---------------------------------------------------------------*
022800 B000-PROCESS-PAYMENT.
022900*---------------------------------------------------------------*
023000     ADD 1 TO WK-N-PAYMENTS-READ.
023100     IF  NOT PAY-IS-COMPLETED
023200         GO TO B090-NEXT-PAYMENT.

023300     PERFORM B100-LOOKUP-ROUNDUP-CONFIG
023400        THRU B199-LOOKUP-ROUNDUP-CONFIG-EX.
023500     IF  NOT WK-C-CONFIG-WAS-FOUND
023600         ADD 1 TO WK-N-SKIPPED-NO-CONFIG
023700         GO TO B090-NEXT-PAYMENT.

023800     PERFORM B200-COMPUTE-ROUNDUP
023900        THRU B299-COMPUTE-ROUNDUP-EX.
024000     IF  WK-N-ROUNDUP-AMOUNT = ZERO
024100         ADD 1 TO WK-N-SKIPPED-ZERO-ROUNDUP
024200         GO TO B090-NEXT-PAYMENT.

024300     PERFORM B300-LOOKUP-INVESTMENT-ACCOUNT
024400        THRU B399-LOOKUP-INVESTMENT-ACCOUNT-EX.
024500     IF  NOT WK-C-ACCOUNT-WAS-FOUND
024600         DISPLAY "MBKRUP1 - INVESTMENT ACCOUNT NOT FOUND"
024700         DISPLAY "  FOR TARGET ACCOUNT " RUC-T-TARGET-ACCT-ID
024800            OF RUC-TABLE (RUC-T-IDX)
024900         GO TO Y900-ABNORMAL-TERMINATION.

025000     PERFORM B400-WRITE-INVESTMENT-RECORD
025100        THRU B499-WRITE-INVESTMENT-RECORD-EX.
025200     PERFORM B500-REWRITE-INVESTMENT-ACCOUNT
025300        THRU B599-REWRITE-INVESTMENT-ACCOUNT-EX.
025400     PERFORM B600-REWRITE-ROUNDUP-CONFIG
025500        THRU B699-REWRITE-ROUNDUP-CONFIG-EX.

025600     ADD 1 TO WK-N-PAYMENTS-POSTED.
025700     ADD WK-N-ROUNDUP-AMOUNT TO WK-N-GRAND-TOTAL-ROUNDUP.

025800 B090-NEXT-PAYMENT.
025900     PERFORM F000-READ-PAYMENT
026000        THRU F099-READ-PAYMENT-EX.

026100*---------------------------------------------------------------*
026200 B099-PROCESS-PAYMENT-EX.
026300*---------------------------------------------------------------*
026400     EXIT.

026500*---------------------------------------------------------------*
026600 B100-LOOKUP-ROUNDUP-CONFIG.
026700*---------------------------------------------------------------*
026800*CONFIG LOOKUP GATE - A CONFIG MUST EXIST FOR (USER, SOURCE
026900*ACCOUNT) AND HAVE RUC-ENABLED = "Y", OTHERWISE NO ROUND-UP.
027000*---------------------------------------------------------------*
027100     MOVE "N"                    TO WK-C-CONFIG-FOUND.
027200     MOVE PAY-USER-ID             TO WK-C-RUC-SRCH-USER-ID.
027300     MOVE PAY-FROM-ACCOUNT-ID     TO WK-C-RUC-SRCH-SRCACCT-ID.
027400     SET RUC-T-IDX TO 1.
027500     SEARCH ALL RUC-TABLE
027600         WHEN RUC-T-KEY (RUC-T-IDX) = WK-C-RUC-SRCH-KEY
027700             IF  RUC-T-ENABLED (RUC-T-IDX) = "Y"
027800                 MOVE "Y"        TO WK-C-CONFIG-FOUND
027900             END-IF.

028000*---------------------------------------------------------------*
028100 B199-LOOKUP-ROUNDUP-CONFIG-EX.
028200*---------------------------------------------------------------*
028300     EXIT.

028400*---------------------------------------------------------------*
028500 B200-COMPUTE-ROUNDUP.
028600*---------------------------------------------------------------*
028700*REMAINDER = PAYMENT-AMOUNT MOD ROUNDUP-UNIT. IF REMAINDER = 0,
028800*ROUND-UP = 0.  ELSE ROUND-UP = UNIT-REMAINDER. EXACT SUBTRACTION
028900*- NO ROUNDING MODE NEEDED.
029000*---------------------------------------------------------------*
029100     DIVIDE WK-N-PAYMENT-AMOUNT BY RUC-T-ROUNDUP-UNIT (RUC-T-IDX)
029200         GIVING WK-N-REMAINDER
029300         REMAINDER WK-N-REMAINDER.
029400     IF  WK-N-REMAINDER = ZERO
029500         MOVE ZERO                TO WK-N-ROUNDUP-AMOUNT
029600     ELSE
029700         SUBTRACT WK-N-REMAINDER FROM RUC-T-ROUNDUP-UNIT
029800             (RUC-T-IDX)
029900             GIVING WK-N-ROUNDUP-AMOUNT
030000     END-IF.

030100*---------------------------------------------------------------*
030200 B299-COMPUTE-ROUNDUP-EX.
030300*---------------------------------------------------------------*
030400     EXIT.

030500*---------------------------------------------------------------*
030600 B300-LOOKUP-INVESTMENT-ACCOUNT.
030700*---------------------------------------------------------------*
030800     MOVE "N"                    TO WK-C-ACCOUNT-FOUND.
030900     SET INA-T-IDX TO 1.
031000     SEARCH ALL INA-TABLE
031100         WHEN INA-T-ACCOUNT-ID (INA-T-IDX)
031200                  = RUC-T-TARGET-ACCT-ID (RUC-T-IDX)
031300             MOVE "Y"             TO WK-C-ACCOUNT-FOUND.

031400*---------------------------------------------------------------*
031500 B399-LOOKUP-INVESTMENT-ACCOUNT-EX.
031600*---------------------------------------------------------------*
031700     EXIT.

031800*---------------------------------------------------------------*
031900 B400-WRITE-INVESTMENT-RECORD.
032000*---------------------------------------------------------------*
032100     ADD 1 TO WK-C-SEQ-SUFFIX.
032200     MOVE WK-C-SEQ-SUFFIX        TO WK-C-GEN-SUFFIX.
032300     MOVE WK-C-GEN-INVESTMENT-ID TO INV-INVESTMENT-ID.
032400     MOVE PAY-USER-ID             TO INV-USER-ID.
032500     MOVE RUC-T-TARGET-ACCT-ID (RUC-T-IDX) TO INV-ACCOUNT-ID.
032600     MOVE "ROUNDUP-PRODUCT-001"   TO INV-PRODUCT-ID.
032700     MOVE "MYBANK ROUND-UP SWEEP"  TO INV-PRODUCT-NAME.
032800     MOVE "ROUNDUP"                TO INV-TYPE.
032900     MOVE WK-N-ROUNDUP-AMOUNT      TO INV-AMOUNT.
033000     MOVE "KRW"                    TO INV-CURRENCY.
033100     MOVE PAY-PAYMENT-ID           TO INV-RELATED-PAYMENT-ID.
033200     STRING WK-DT-R-CCYYMMDD WK-DT-R-HHMMSS
033300         DELIMITED BY SIZE INTO INV-INVESTED-TS.
033400     WRITE INV-RECORD FROM MBF-INV-RECORD.
033500     IF  NOT WK-C-SUCCESSFUL
033600         DISPLAY "MBKRUP1 - WRITE ERROR - INVESTMENT-FILE"
033700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033800         GO TO Y900-ABNORMAL-TERMINATION.

033900*---------------------------------------------------------------*
034000 B499-WRITE-INVESTMENT-RECORD-EX.
034100*---------------------------------------------------------------*
034200     EXIT.

034300*---------------------------------------------------------------*
034400 B500-REWRITE-INVESTMENT-ACCOUNT.
034500*---------------------------------------------------------------*
034600     ADD WK-N-ROUNDUP-AMOUNT TO INA-T-BALANCE (INA-T-IDX).
034700     MOVE INA-T-RELNO (INA-T-IDX)   TO WK-C-INA-RELNO.
034800     MOVE INA-T-ACCOUNT-ID (INA-T-IDX) TO INA-ACCOUNT-ID.
034900     MOVE INA-T-USER-ID (INA-T-IDX)    TO INA-USER-ID.
035000     MOVE INA-T-ACCOUNT-NUMBER (INA-T-IDX) TO INA-ACCOUNT-NUMBER.
035100     MOVE INA-T-ACCOUNT-NAME (INA-T-IDX)   TO INA-ACCOUNT-NAME.
035200     MOVE INA-T-BALANCE (INA-T-IDX)        TO INA-BALANCE.
035300     MOVE INA-T-CURRENCY (INA-T-IDX)       TO INA-CURRENCY.
035400     MOVE INA-T-ACCOUNT-TYPE (INA-T-IDX)   TO INA-ACCOUNT-TYPE.
035500     MOVE INA-T-ACTIVE (INA-T-IDX)         TO INA-ACTIVE.
035600     REWRITE INA-RECORD FROM MBF-INA-RECORD.
035700     IF  NOT WK-C-SUCCESSFUL
035800         DISPLAY "MBKRUP1 - REWRITE ERROR - INVESTMENT-ACCT-FILE"
035900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036000         GO TO Y900-ABNORMAL-TERMINATION.

036100*---------------------------------------------------------------*
036200 B599-REWRITE-INVESTMENT-ACCOUNT-EX.
036300*---------------------------------------------------------------*
036400     EXIT.

036500*---------------------------------------------------------------*
036600 B600-REWRITE-ROUNDUP-CONFIG.
036700*---------------------------------------------------------------*
036800     ADD WK-N-ROUNDUP-AMOUNT TO RUC-T-TOTAL-ROUNDED-UP
036900         (RUC-T-IDX).
037000     ADD 1 TO RUC-T-TOTAL-TRANSACTIONS (RUC-T-IDX).
037100     MOVE RUC-T-RELNO (RUC-T-IDX)       TO WK-C-RUC-RELNO.
037200     MOVE RUC-T-USER-ID (RUC-T-IDX)     TO RUC-USER-ID.
037300     MOVE RUC-T-SOURCE-ACCT-ID (RUC-T-IDX) TO
037400         RUC-SOURCE-ACCOUNT-ID.
037500     MOVE RUC-T-TARGET-ACCT-ID (RUC-T-IDX) TO
037600         RUC-TARGET-ACCOUNT-ID.
037700     MOVE RUC-T-ROUNDUP-UNIT (RUC-T-IDX)   TO RUC-ROUNDUP-UNIT.
037800     MOVE RUC-T-ENABLED (RUC-T-IDX)        TO RUC-ENABLED.
037900     MOVE RUC-T-TOTAL-ROUNDED-UP (RUC-T-IDX) TO
038000         RUC-TOTAL-ROUNDED-UP.
038100     MOVE RUC-T-TOTAL-TRANSACTIONS (RUC-T-IDX) TO
038200         RUC-TOTAL-TRANSACTIONS.
038300     REWRITE RUC-RECORD FROM MBF-RUC-RECORD.
038400     IF  NOT WK-C-SUCCESSFUL
038500         DISPLAY "MBKRUP1 - REWRITE ERROR - ROUNDUP-CONFIG-FILE"
038600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038700         GO TO Y900-ABNORMAL-TERMINATION.

038800*---------------------------------------------------------------*
038900 B699-REWRITE-ROUNDUP-CONFIG-EX.
039000*---------------------------------------------------------------*
039100     EXIT.

039200*---------------------------------------------------------------*
039300 C000-DISPLAY-TOTALS.
039400*---------------------------------------------------------------*
039500     DISPLAY "MBKRUP1 - CONTROL TOTALS".
039600     DISPLAY "  PAYMENTS READ          : " WK-N-PAYMENTS-READ.
039700     DISPLAY "  SKIPPED - NO/DISABLED CONFIG : "
039800         WK-N-SKIPPED-NO-CONFIG.
039900     DISPLAY "  SKIPPED - ZERO ROUND-UP : "
040000         WK-N-SKIPPED-ZERO-ROUNDUP.
040100     DISPLAY "  PAYMENTS POSTED        : " WK-N-PAYMENTS-POSTED.
040200     DISPLAY "  GRAND TOTAL ROUND-UP   : "
040300         WK-N-GRAND-TOTAL-ROUNDUP.

040400*---------------------------------------------------------------*
040500 C099-DISPLAY-TOTALS-EX.
040600*---------------------------------------------------------------*
040700     EXIT.

040800*---------------------------------------------------------------*
040900 E100-LOAD-RUC-TABLE.
041000*---------------------------------------------------------------*
041100     MOVE ZERO                   TO RUC-TABLE-COUNT.
041200     MOVE 1                      TO WK-C-RUC-RELNO.
041300     START ROUNDUP-CONFIG-FILE KEY IS NOT LESS THAN
041400         WK-C-RUC-RELNO.
041500     IF  WK-C-SUCCESSFUL
041600         PERFORM E110-READ-NEXT-RUC
041700            THRU E119-READ-NEXT-RUC-EX
041800            UNTIL WK-C-END-OF-FILE
041900     END-IF.
042000*SORT THE TABLE INTO KEY SEQUENCE SO SEARCH ALL WORKS.
042100     MOVE "N"                    TO WK-C-SORT-EOF-SWITCH.
042200     SORT RUC-SORT-FILE ASCENDING KEY RUC-S-KEY
042300         INPUT PROCEDURE  IS E120-RUC-SORT-INPUT
042400         OUTPUT PROCEDURE IS E130-RUC-SORT-OUTPUT.

042500*---------------------------------------------------------------*
042600 E199-LOAD-RUC-TABLE-EX.
042700*---------------------------------------------------------------*
042800     EXIT.

042900*---------------------------------------------------------------*
043000 E110-READ-NEXT-RUC.
043100*---------------------------------------------------------------*
043200     READ ROUNDUP-CONFIG-FILE NEXT RECORD.
043300     IF  WK-C-SUCCESSFUL
043400         ADD 1 TO RUC-TABLE-COUNT
043500         MOVE WK-C-RUC-RELNO            TO RUC-T-RELNO
043600             (RUC-TABLE-COUNT)
043700         MOVE RUC-USER-ID                TO RUC-T-USER-ID
043800             (RUC-TABLE-COUNT)
043900         MOVE RUC-SOURCE-ACCOUNT-ID       TO RUC-T-SOURCE-ACCT-ID
044000             (RUC-TABLE-COUNT)
044100         MOVE RUC-TARGET-ACCOUNT-ID       TO RUC-T-TARGET-ACCT-ID
044200             (RUC-TABLE-COUNT)
044300         MOVE RUC-ROUNDUP-UNIT            TO RUC-T-ROUNDUP-UNIT
044400             (RUC-TABLE-COUNT)
044500         MOVE RUC-ENABLED                 TO RUC-T-ENABLED
044600             (RUC-TABLE-COUNT)
044700         MOVE RUC-TOTAL-ROUNDED-UP        TO
044800             RUC-T-TOTAL-ROUNDED-UP (RUC-TABLE-COUNT)
044900         MOVE RUC-TOTAL-TRANSACTIONS      TO
045000             RUC-T-TOTAL-TRANSACTIONS (RUC-TABLE-COUNT)
045100     ELSE
045200         IF  NOT WK-C-END-OF-FILE
045300             DISPLAY "MBKRUP1 - READ ERROR - ROUNDUP-CONFIG-FILE"
045400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045500             GO TO Y900-ABNORMAL-TERMINATION
045600         END-IF
045700     END-IF.

045800*---------------------------------------------------------------*
045900 E119-READ-NEXT-RUC-EX.
046000*---------------------------------------------------------------*
046100     EXIT.

046200*---------------------------------------------------------------*
046300 E120-RUC-SORT-INPUT.
046400*---------------------------------------------------------------*
046500*FEEDS EVERY ENTRY CURRENTLY IN RUC-TABLE (STILL IN RELNO ARRIVAL
046600*ORDER AT THIS POINT) INTO THE SORT.
046700*---------------------------------------------------------------*
046800     PERFORM E121-RELEASE-ONE-ENTRY
046900        THRU E121-RELEASE-ONE-ENTRY-EX
047000        VARYING RUC-T-IDX FROM 1 BY 1
047100        UNTIL RUC-T-IDX > RUC-TABLE-COUNT.

047200*---------------------------------------------------------------*
047300 E121-RELEASE-ONE-ENTRY.
047400*---------------------------------------------------------------*
047500     MOVE RUC-T-USER-ID (RUC-T-IDX)      TO RUC-S-USER-ID.
047600     MOVE RUC-T-SOURCE-ACCT-ID (RUC-T-IDX) TO RUC-S-SRCACCT-ID.
047700     MOVE RUC-T-RELNO (RUC-T-IDX)         TO RUC-S-RELNO.
047800     MOVE RUC-T-TARGET-ACCT-ID (RUC-T-IDX) TO
047900         RUC-S-TARGET-ACCT-ID.
048000     MOVE RUC-T-ROUNDUP-UNIT (RUC-T-IDX)   TO RUC-S-ROUNDUP-UNIT.
048100     MOVE RUC-T-ENABLED (RUC-T-IDX)        TO RUC-S-ENABLED.
048200     MOVE RUC-T-TOTAL-ROUNDED-UP (RUC-T-IDX) TO
048300         RUC-S-TOTAL-ROUNDED-UP.
048400     MOVE RUC-T-TOTAL-TRANSACTIONS (RUC-T-IDX) TO
048500         RUC-S-TOTAL-TRANSACTIONS.
048600     RELEASE RUC-SORT-RECORD.

048700*---------------------------------------------------------------*
048800 E121-RELEASE-ONE-ENTRY-EX.
048900*---------------------------------------------------------------*
049000     EXIT.

049100*---------------------------------------------------------------*
049200 E130-RUC-SORT-OUTPUT.
049300*---------------------------------------------------------------*
049400*RETURNS THE SORTED RECORDS AND REBUILDS RUC-TABLE IN RUC-T-KEY
049500*SEQUENCE, READY FOR SEARCH ALL.
049600*---------------------------------------------------------------*
049700     MOVE ZERO                   TO RUC-TABLE-COUNT.
049800     PERFORM E131-RETURN-ONE-ENTRY
049900        THRU E131-RETURN-ONE-ENTRY-EX
050000        UNTIL WK-C-SORT-EOF.

050100*---------------------------------------------------------------*
050200 E131-RETURN-ONE-ENTRY.
050300*---------------------------------------------------------------*
050400     RETURN RUC-SORT-FILE
050500         AT END
050600             SET WK-C-SORT-EOF TO TRUE
050700         NOT AT END
050800             ADD 1 TO RUC-TABLE-COUNT
050900             MOVE RUC-S-USER-ID          TO RUC-T-USER-ID
051000                 (RUC-TABLE-COUNT)
051100             MOVE RUC-S-SRCACCT-ID       TO RUC-T-SOURCE-ACCT-ID
051200                 (RUC-TABLE-COUNT)
051300             MOVE RUC-S-RELNO            TO RUC-T-RELNO
051400                 (RUC-TABLE-COUNT)
051500             MOVE RUC-S-TARGET-ACCT-ID   TO RUC-T-TARGET-ACCT-ID
051600                 (RUC-TABLE-COUNT)
051700             MOVE RUC-S-ROUNDUP-UNIT     TO RUC-T-ROUNDUP-UNIT
051800                 (RUC-TABLE-COUNT)
051900             MOVE RUC-S-ENABLED          TO RUC-T-ENABLED
052000                 (RUC-TABLE-COUNT)
052100             MOVE RUC-S-TOTAL-ROUNDED-UP TO
052200                 RUC-T-TOTAL-ROUNDED-UP (RUC-TABLE-COUNT)
052300             MOVE RUC-S-TOTAL-TRANSACTIONS TO
052400                 RUC-T-TOTAL-TRANSACTIONS (RUC-TABLE-COUNT)
052500     END-RETURN.

052600*---------------------------------------------------------------*
052700 E131-RETURN-ONE-ENTRY-EX.
052800*---------------------------------------------------------------*
052900     EXIT.

053000*---------------------------------------------------------------*
053100 E200-LOAD-INA-TABLE.
053200*---------------------------------------------------------------*
053300     MOVE ZERO                   TO INA-TABLE-COUNT.
053400     MOVE 1                      TO WK-C-INA-RELNO.
053500     START INVESTMENT-ACCOUNT-FILE KEY IS NOT LESS THAN
053600         WK-C-INA-RELNO.
053700     IF  WK-C-SUCCESSFUL
053800         PERFORM E210-READ-NEXT-INA
053900            THRU E219-READ-NEXT-INA-EX
054000            UNTIL WK-C-END-OF-FILE
054100     END-IF.
054200     MOVE "N"                    TO WK-C-SORT-EOF-SWITCH.
054300     SORT INA-SORT-FILE ASCENDING KEY INA-S-ACCOUNT-ID
054400         INPUT PROCEDURE  IS E220-INA-SORT-INPUT
054500         OUTPUT PROCEDURE IS E230-INA-SORT-OUTPUT.

054600*---------------------------------------------------------------*
054700 E299-LOAD-INA-TABLE-EX.
054800*---------------------------------------------------------------*
054900     EXIT.

055000*---------------------------------------------------------------*
055100 E210-READ-NEXT-INA.
055200*---------------------------------------------------------------*
055300     READ INVESTMENT-ACCOUNT-FILE NEXT RECORD.
055400     IF  WK-C-SUCCESSFUL
055500         ADD 1 TO INA-TABLE-COUNT
055600         MOVE WK-C-INA-RELNO          TO INA-T-RELNO
055700             (INA-TABLE-COUNT)
055800         MOVE INA-ACCOUNT-ID           TO INA-T-ACCOUNT-ID
055900             (INA-TABLE-COUNT)
056000         MOVE INA-USER-ID              TO INA-T-USER-ID
056100             (INA-TABLE-COUNT)
056200         MOVE INA-ACCOUNT-NUMBER       TO INA-T-ACCOUNT-NUMBER
056300             (INA-TABLE-COUNT)
056400         MOVE INA-ACCOUNT-NAME         TO INA-T-ACCOUNT-NAME
056500             (INA-TABLE-COUNT)
056600         MOVE INA-BALANCE              TO INA-T-BALANCE
056700             (INA-TABLE-COUNT)
056800         MOVE INA-CURRENCY             TO INA-T-CURRENCY
056900             (INA-TABLE-COUNT)
057000         MOVE INA-ACCOUNT-TYPE         TO INA-T-ACCOUNT-TYPE
057100             (INA-TABLE-COUNT)
057200         MOVE INA-ACTIVE               TO INA-T-ACTIVE
057300             (INA-TABLE-COUNT)
057400     ELSE
057500         IF  NOT WK-C-END-OF-FILE
057600             DISPLAY "MBKRUP1 - READ ERROR - INVESTMENT-ACCT-FILE"
057700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
057800             GO TO Y900-ABNORMAL-TERMINATION
057900         END-IF
058000     END-IF.

058100*---------------------------------------------------------------*
058200 E219-READ-NEXT-INA-EX.
058300*---------------------------------------------------------------*
058400     EXIT.

058500*---------------------------------------------------------------*
058600 E220-INA-SORT-INPUT.
058700*---------------------------------------------------------------*
058800     PERFORM E221-RELEASE-ONE-ENTRY
058900        THRU E221-RELEASE-ONE-ENTRY-EX
059000        VARYING INA-T-IDX FROM 1 BY 1
059100        UNTIL INA-T-IDX > INA-TABLE-COUNT.

059200*---------------------------------------------------------------*
059300 E221-RELEASE-ONE-ENTRY.
059400*---------------------------------------------------------------*
059500     MOVE INA-T-ACCOUNT-ID (INA-T-IDX)     TO INA-S-ACCOUNT-ID.
059600     MOVE INA-T-RELNO (INA-T-IDX)          TO INA-S-RELNO.
059700     MOVE INA-T-USER-ID (INA-T-IDX)        TO INA-S-USER-ID.
059800     MOVE INA-T-ACCOUNT-NUMBER (INA-T-IDX) TO
059900         INA-S-ACCOUNT-NUMBER.
060000     MOVE INA-T-ACCOUNT-NAME (INA-T-IDX)   TO INA-S-ACCOUNT-NAME.
060100     MOVE INA-T-BALANCE (INA-T-IDX)        TO INA-S-BALANCE.
060200     MOVE INA-T-CURRENCY (INA-T-IDX)       TO INA-S-CURRENCY.
060300     MOVE INA-T-ACCOUNT-TYPE (INA-T-IDX)   TO INA-S-ACCOUNT-TYPE.
060400     MOVE INA-T-ACTIVE (INA-T-IDX)         TO INA-S-ACTIVE.
060500     RELEASE INA-SORT-RECORD.

060600*---------------------------------------------------------------*
060700 E221-RELEASE-ONE-ENTRY-EX.
060800*---------------------------------------------------------------*
060900     EXIT.

061000*---------------------------------------------------------------*
061100 E230-INA-SORT-OUTPUT.
061200*---------------------------------------------------------------*
061300     MOVE ZERO                   TO INA-TABLE-COUNT.
061400     PERFORM E231-RETURN-ONE-ENTRY
061500        THRU E231-RETURN-ONE-ENTRY-EX
061600        UNTIL WK-C-SORT-EOF.

061700*---------------------------------------------------------------*
061800 E231-RETURN-ONE-ENTRY.
061900*---------------------------------------------------------------*
062000     RETURN INA-SORT-FILE
062100         AT END
062200             SET WK-C-SORT-EOF TO TRUE
062300         NOT AT END
062400             ADD 1 TO INA-TABLE-COUNT
062500             MOVE INA-S-ACCOUNT-ID       TO INA-T-ACCOUNT-ID
062600                 (INA-TABLE-COUNT)
062700             MOVE INA-S-RELNO            TO INA-T-RELNO
062800                 (INA-TABLE-COUNT)
062900             MOVE INA-S-USER-ID          TO INA-T-USER-ID
063000                 (INA-TABLE-COUNT)
063100             MOVE INA-S-ACCOUNT-NUMBER   TO INA-T-ACCOUNT-NUMBER
063200                 (INA-TABLE-COUNT)
063300             MOVE INA-S-ACCOUNT-NAME     TO INA-T-ACCOUNT-NAME
063400                 (INA-TABLE-COUNT)
063500             MOVE INA-S-BALANCE          TO INA-T-BALANCE
063600                 (INA-TABLE-COUNT)
063700             MOVE INA-S-CURRENCY         TO INA-T-CURRENCY
063800                 (INA-TABLE-COUNT)
063900             MOVE INA-S-ACCOUNT-TYPE     TO INA-T-ACCOUNT-TYPE
064000                 (INA-TABLE-COUNT)
064100             MOVE INA-S-ACTIVE           TO INA-T-ACTIVE
064200                 (INA-TABLE-COUNT)
064300     END-RETURN.

064400*---------------------------------------------------------------*
064500 E231-RETURN-ONE-ENTRY-EX.
064600*---------------------------------------------------------------*
064700     EXIT.

064800*---------------------------------------------------------------*
064900 F000-READ-PAYMENT.
065000*---------------------------------------------------------------*
065100     READ PAYMENT-FILE.
065200     IF  WK-C-END-OF-FILE
065300         SET WK-C-END-OF-PAYMENTS TO TRUE
065400     ELSE
065500         IF  NOT WK-C-SUCCESSFUL
065600             DISPLAY "MBKRUP1 - READ ERROR - PAYMENT-FILE"
065700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
065800             GO TO Y900-ABNORMAL-TERMINATION
065900         ELSE
066000             UNSTRING PAY-FILE-LINE DELIMITED BY ","
066100                 INTO PAY-PAYMENT-ID
066200                      PAY-USER-ID
066300                      PAY-FROM-ACCOUNT-ID
066400                      PAY-TO-ACCOUNT-ID
066500                      PAY-RECIPIENT-NAME
066600                      PAY-AMOUNT
066700                      PAY-CURRENCY
066800                      PAY-TYPE
066900                      PAY-STATUS
067000                      PAY-CATEGORY
067100                      PAY-CREATED-TS
067200                      PAY-COMPLETED-TS
067300             MOVE PAY-AMOUNT    TO WK-N-PAYMENT-AMOUNT
067400         END-IF
067500     END-IF.

067600*---------------------------------------------------------------*
067700 F099-READ-PAYMENT-EX.
067800*---------------------------------------------------------------*
067900     EXIT.

068000*---------------------------------------------------------------*
068100*PROGRAM SUBROUTINE                          *
068200*---------------------------------------------------------------*
068300 Y900-ABNORMAL-TERMINATION.
068400     PERFORM Z000-END-PROGRAM-ROUTINE
068500        THRU Z999-END-PROGRAM-ROUTINE-EX.
068600     EXIT PROGRAM.

068700 Z000-END-PROGRAM-ROUTINE.
068800     CLOSE PAYMENT-FILE ROUNDUP-CONFIG-FILE
068900         INVESTMENT-ACCOUNT-FILE
069000           INVESTMENT-FILE.
069100     IF  NOT WK-C-SUCCESSFUL
069200         DISPLAY "MBKRUP1 - CLOSE FILE ERROR"
069300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

069400 Z999-END-PROGRAM-ROUTINE-EX.
069500     EXIT.

069600******************************************************************
069700*************** END OF PROGRAM SOURCE - MBKRUP1 *****************
069800******************************************************************
