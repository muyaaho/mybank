000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MBKAST1.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   MYBANK CORE BATCH - ASSET AGGREGATION REPORT.
000700 DATE-WRITTEN.   14 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       MYBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  PRINTS THE PER-USER ASSET SUMMARY REPORT - TOTAL
001200*               BALANCE ACROSS ALL ACTIVE ASSETS, A BREAKDOWN BY
001300*               ASSET-TYPE
001400*               (BANK/CARD/SECURITIES/INSURANCE/FINTECH), AND THE
001500*               FULL ACTIVE-ASSET DETAIL LIST.  ASSET-FILE IS A
001600*               PLAIN SEQUENTIAL MASTER WITH NO GUARANTEED ORDER,
001700*               SO THIS PROGRAM SORTS IT INTO USER-ID/ASSET- TYPE-
001800*               ASCENDING SEQUENCE FIRST, SAME OUTPUT-PROCEDURE-
001900*               DRIVES-THE-REPORT TECHNIQUE AS MBKINV1/MBKSPR1.
002000*               INACTIVE ASSETS (AST-ACTIVE NOT = "Y") ARE DROPPED
002100*               BEFORE THEY EVER ENTER THE SORT.
002200*----------------------------------------------------------------*
002300*HISTORY OF MODIFICATION:
002400*----------------------------------------------------------------*
002500*TAG    DATE       DEV    DESCRIPTION
002600*------ ---------- ------ --------------------------------------*
002700*MBK010 14/03/1989 MWT    INITIAL VERSION                         MBK010
002800*MBK017 02/11/1998 RTN    Y2K - NO DATE FIELDS IN THIS PROGRAM,   MBK017
002900*                         VERIFIED AGAINST THE SHOP-WIDE Y2K SWEEP
003000*MBK058 23/01/2011 HLK    12877 - CURRENT-VALUE COLUMN ADDED TO   MBK058
003100*                         THE DETAIL LINE FOR SECURITIES/INSURANCE
003200*MBK065 09/08/2013 PQS    14402 - PER-ASSET-TYPE BREAKDOWN NOW A  MBK065
003300*                         TRUE NESTED CONTROL BREAK INSTEAD OF A
003400*                         FIVE-WAY IF CASCADE - NEW TYPES DON'T
003500*                         NEED A CODE CHANGE ANY MORE
003600*----------------------------------------------------------------*
003700        EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004500                    UPSI-0 IS UPSI-SWITCH-0
004600                      ON  STATUS IS U0-ON
004700                      OFF STATUS IS U0-OFF.

004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ASSET-FILE          ASSIGN TO ASSETF
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.

005300     SELECT AST-SORT-FILE       ASSIGN TO SORTWK01.

005400     SELECT ASSET-SUMMARY-REPORT ASSIGN TO ASSETR
005500            ORGANIZATION      IS LINE SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.

005700 EJECT
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200**************
006300 FD  ASSET-FILE
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS AST-RECORD.
006600     COPY ASTREC.

006700*AST-SORT-RECORD - SORT WORK RECORD, DISTINCT PREFIX AST-S- SO THE
006800*SORT KEY FIELDS DON'T COLLIDE WITH THE FD'S AST- NAMES ALREADY
006900*CARRIED IN VIA COPY ASTREC ABOVE.
007000 SD  AST-SORT-FILE.
007100 01  AST-SORT-RECORD.
007200     05  AST-S-USER-ID                  PIC X(20).
007300     05  AST-S-ASSET-TYPE                PIC X(10).
007400     05  AST-S-ASSET-ID                  PIC X(20).
007500     05  AST-S-INSTITUTION-NAME          PIC X(40).
007600     05  AST-S-ACCOUNT-NAME              PIC X(40).
007700     05  AST-S-BALANCE                   PIC S9(11)V99 COMP-3.
007800     05  AST-S-CURRENT-VALUE             PIC S9(11)V99 COMP-3.
007900     05  FILLER                           PIC X(05).

008000 FD  ASSET-SUMMARY-REPORT
008100     LABEL RECORDS ARE OMITTED.
008200 01  RPT-PRINT-LINE                     PIC X(150).

008300*************************
008400 WORKING-STORAGE SECTION.
008500*************************
008600 01  FILLER                          PIC X(24)        VALUE
008700     "** PROGRAM MBKAST1   **".

008800*------------------ PROGRAM WORKING STORAGE -------------------*
008900 01  WK-C-COMMON.
009000     COPY MBKCMWS.
009100     COPY MBKWKDT.
009200     05  FILLER                   PIC X(01).

009300 01  WK-C-WORK-AREA.
009400     05  WK-C-SORT-EOF-SWITCH            PIC X(01) VALUE "N".
009500         88  WK-C-END-OF-SORT                   VALUE "Y".
009600     05  WK-C-CURRENT-USER-ID            PIC X(20).
009700     05  WK-C-CURRENT-ASSET-TYPE         PIC X(10).
009800     05  WK-N-USER-TOTAL-BALANCE          PIC S9(11)V99 COMP-3.
009900     05  WK-N-TYPE-TABLE-COUNT             PIC S9(02) COMP-3.
010000     05  WK-N-DETAIL-TABLE-COUNT           PIC S9(03) COMP-3.
010100     05  FILLER                           PIC X(10).

010200*ASSET-TYPE BREAKDOWN TABLE - ONE ENTRY PER DISTINCT AST-ASSET-
010300*TYPE SEEN WITHIN THE CURRENT USER GROUP.  5 KNOWN TYPES TODAY
010400*(BANK/CARD/SECURITIES/INSURANCE/FINTECH) - TABLE SIZED TO 10 SO A
010500*NEW TYPE DOESN'T NEED A PROGRAM CHANGE, ONLY A CONFIG ONE.
010600 01  WK-C-TYPE-AREA.
010700     05  WK-C-TYPE-TABLE OCCURS 10 TIMES
010800                            INDEXED BY WK-C-TYPE-IDX.
010900         10  WK-C-TYPE-NAME              PIC X(10).
011000         10  WK-N-TYPE-TOTAL             PIC S9(11)V99 COMP-3.
011100         10  WK-N-TYPE-COUNT             PIC S9(05) COMP-3.
011200     05  FILLER                           PIC X(05).

011300*ACTIVE-ASSET DETAIL LIST FOR THE CURRENT USER GROUP.  MBK065
011400*SIZED THIS AT 200 - COMFORTABLY ABOVE ANY REAL CUSTOMER'S ACTIVE-
011500*ASSET COUNT, SAME "OPS CAP" RATIONALE AS EVERY OTHER TABLE IN THE
011600*SUITE.
011700 01  WK-C-DETAIL-AREA.
011800     05  WK-C-DETAIL-TABLE OCCURS 200 TIMES
011900                               INDEXED BY WK-C-DETAIL-IDX.
012000         10  WK-C-DET-ASSET-ID            PIC X(20).
012100         10  WK-C-DET-ASSET-TYPE           PIC X(10).
012200         10  WK-C-DET-INSTITUTION-NAME     PIC X(40).
012300         10  WK-C-DET-ACCOUNT-NAME         PIC X(40).
012400         10  WK-N-DET-BALANCE              PIC S9(11)V99 COMP-3.
012500         10  WK-N-DET-CURRENT-VALUE        PIC S9(11)V99 COMP-3.
012600     05  FILLER                           PIC X(05).

012700*---------------------------------------------------------------*
012800*REPORT PRINT-LINE TEMPLATES - MOVED INTO RPT-PRINT-LINE     *
012900*BEFORE EACH WRITE.  SAME SINGLE-FD/MULTIPLE-TEMPLATE        *
013000*TECHNIQUE USED SHOP-WIDE FOR PRINTER FILES.                 *
013100*---------------------------------------------------------------*
013200 01  WK-RPT-HEADING-LINE.
013300     05  FILLER                   PIC X(01) VALUE SPACE.
013400     05  FILLER                   PIC X(06) VALUE "USER: ".
013500     05  WK-RH-USER-ID             PIC X(20).
013600     05  FILLER                   PIC X(03) VALUE SPACES.
013700     05  FILLER                 PIC X(14) VALUE "TOTAL BALANCE:".
013800     05  WK-RH-TOTAL-BALANCE       PIC Z(11)9.99.
013900     05  FILLER                   PIC X(03) VALUE SPACES.
014000     05  FILLER                   PIC X(09) VALUE "CURRENCY:".
014100     05  WK-RH-CURRENCY            PIC X(03).
014200     05  FILLER                   PIC X(76) VALUE SPACES.

014300 01  WK-RPT-TYPE-COLUMN-HDG-LINE.
014400     05  FILLER                   PIC X(01) VALUE SPACE.
014500     05  FILLER                   PIC X(10) VALUE "ASSET-TYPE".
014600     05  FILLER                   PIC X(15) VALUE "TOTAL-VALUE".
014700     05  FILLER                   PIC X(07) VALUE "COUNT".
014800     05  FILLER                   PIC X(117) VALUE SPACES.

014900 01  WK-RPT-TYPE-DETAIL-LINE.
015000     05  FILLER                   PIC X(01) VALUE SPACE.
015100     05  WK-RT-ASSET-TYPE          PIC X(10).
015200     05  WK-RT-TOTAL-VALUE         PIC Z(11)9.99.
015300     05  WK-RT-COUNT                PIC ZZZZZZ9.
015400     05  FILLER                   PIC X(117) VALUE SPACES.

015500 01  WK-RPT-DET-COLUMN-HDG-LINE.
015600     05  FILLER                   PIC X(01) VALUE SPACE.
015700     05  FILLER                   PIC X(20) VALUE "ASSET-ID".
015800     05  FILLER                   PIC X(10) VALUE "ASSET-TYPE".
015900     05  FILLER                   PIC X(40) VALUE
016000         "INSTITUTION-NAME".
016100     05  FILLER                   PIC X(40) VALUE "ACCOUNT-NAME".
016200     05  FILLER                   PIC X(15) VALUE "BALANCE".
016300     05  FILLER                   PIC X(15) VALUE
016400         "CURRENT-VALUE".
016500     05  FILLER                   PIC X(09) VALUE SPACES.

016600 01  WK-RPT-DET-DETAIL-LINE.
016700     05  FILLER                   PIC X(01) VALUE SPACE.
016800     05  WK-RD-ASSET-ID            PIC X(20).
016900     05  WK-RD-ASSET-TYPE          PIC X(10).
017000     05  WK-RD-INSTITUTION-NAME    PIC X(40).
017100     05  WK-RD-ACCOUNT-NAME        PIC X(40).
017200     05  WK-RD-BALANCE             PIC Z(11)9.99.
017300     05  WK-RD-CURRENT-VALUE       PIC Z(11)9.99.
017400     05  FILLER                   PIC X(09) VALUE SPACES.

017500 01  WK-RPT-BLANK-LINE.
017600     05  FILLER                   PIC X(150) VALUE SPACES.

017700 EJECT
017800****************************************
017900 PROCEDURE DIVISION.
018000****************************************
018100 MAIN-MODULE.
018200     PERFORM A000-START-PROGRAM-ROUTINE
018300        THRU A099-START-PROGRAM-ROUTINE-EX.
018400     PERFORM A100-SORT-AND-REPORT
018500        THRU A199-SORT-AND-REPORT-EX.
018600     PERFORM Z000-END-PROGRAM-ROUTINE
018700        THRU Z999-END-PROGRAM-ROUTINE-EX.
018800     GOBACK.

018900*-----------------------------------------------------------------
019000**
019100 A000-START-PROGRAM-ROUTINE.
019200*-----------------------------------------------------------------
019300**
019400     ACCEPT WK-DT-CURRENT-DATE FROM DATE YYYYMMDD.
019500     ACCEPT WK-DT-CURRENT-TIME FROM TIME.
019600     OPEN OUTPUT ASSET-SUMMARY-REPORT.
019700     IF  NOT WK-C-SUCCESSFUL
019800         DISPLAY "MBKAST1 - OPEN ERROR - ASSET-SUMMARY-REPORT"
019900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000         GO TO Y900-ABNORMAL-TERMINATION.

020100*-----------------------------------------------------------------
020200**
020300 A099-START-PROGRAM-ROUTINE-EX.
020400*-----------------------------------------------------------------
020500**
020600     EXIT.

020700*-----------------------------------------------------------------
020800**
020900 A100-SORT-AND-REPORT.
021000*-----------------------------------------------------------------
021100**
021200     SORT AST-SORT-FILE
021300         ASCENDING KEY AST-S-USER-ID
021400         ASCENDING KEY AST-S-ASSET-TYPE
021500         INPUT PROCEDURE  IS E300-AST-SORT-INPUT
021600         OUTPUT PROCEDURE IS E400-AST-SORT-OUTPUT.

021700*-----------------------------------------------------------------
021800**
021900 A199-SORT-AND-REPORT-EX.
022000*-----------------------------------------------------------------
022100**
022200     EXIT.

022300*-----------------------------------------------------------------
022400**
022500 B000-PROCESS-USER-GROUP.
022600*-----------------------------------------------------------------
022700**
022800*DRIVEN FROM E400-AST-SORT-OUTPUT, ONE CALL PER USER.
022900*-----------------------------------------------------------------
023000**
023100     MOVE AST-S-USER-ID             TO WK-C-CURRENT-USER-ID.
023200     MOVE ZERO                      TO WK-N-USER-TOTAL-BALANCE
023300                                        WK-N-TYPE-TABLE-COUNT
023400                                        WK-N-DETAIL-TABLE-COUNT.
023500     PERFORM B200-PROCESS-TYPE-GROUP
023600        THRU B299-PROCESS-TYPE-GROUP-EX
023700        UNTIL WK-C-END-OF-SORT
023800           OR AST-S-USER-ID NOT = WK-C-CURRENT-USER-ID.

023900     PERFORM B400-PRINT-USER-BLOCK
024000        THRU B499-PRINT-USER-BLOCK-EX.

024100*-----------------------------------------------------------------
024200**
024300 B099-PROCESS-USER-GROUP-EX.
024400*-----------------------------------------------------------------
024500**
024600     EXIT.

024700*-----------------------------------------------------------------
024800**
024900*B200 - NESTED CONTROL BREAK ON AST-S-ASSET-TYPE WITHIN THE
025000*CURRENT USER GROUP.  RECORDS ARRIVE SORTED BY ASSET-TYPE WITHIN
025100*USER, SO EACH TYPE'S ROWS ARE CONTIGUOUS.
025200*-----------------------------------------------------------------
025300**
025400 B200-PROCESS-TYPE-GROUP.
025500*-----------------------------------------------------------------
025600**
025700     MOVE AST-S-ASSET-TYPE           TO WK-C-CURRENT-ASSET-TYPE.
025800     IF  WK-N-TYPE-TABLE-COUNT < 10
025900         ADD 1                      TO WK-N-TYPE-TABLE-COUNT
026000         SET WK-C-TYPE-IDX            TO WK-N-TYPE-TABLE-COUNT
026100         MOVE AST-S-ASSET-TYPE        TO WK-C-TYPE-NAME
026200             (WK-C-TYPE-IDX)
026300         MOVE ZERO                    TO WK-N-TYPE-TOTAL
026400             (WK-C-TYPE-IDX)
026500                                          WK-N-TYPE-COUNT
026600                                              (WK-C-TYPE-IDX)
026700     END-IF.
026800     PERFORM B210-ACCUMULATE-ONE-ASSET
026900        THRU B219-ACCUMULATE-ONE-ASSET-EX
027000        UNTIL WK-C-END-OF-SORT
027100           OR AST-S-USER-ID NOT = WK-C-CURRENT-USER-ID
027200           OR AST-S-ASSET-TYPE NOT = WK-C-CURRENT-ASSET-TYPE.

027300*-----------------------------------------------------------------
027400**
027500 B299-PROCESS-TYPE-GROUP-EX.
027600*-----------------------------------------------------------------
027700**
027800     EXIT.

027900*-----------------------------------------------------------------
028000**
028100 B210-ACCUMULATE-ONE-ASSET.
028200*-----------------------------------------------------------------
028300**
028400     ADD AST-S-BALANCE TO WK-N-USER-TOTAL-BALANCE.
028500     ADD AST-S-BALANCE TO WK-N-TYPE-TOTAL (WK-C-TYPE-IDX).
028600     ADD 1             TO WK-N-TYPE-COUNT (WK-C-TYPE-IDX).
028700     IF  WK-N-DETAIL-TABLE-COUNT < 200
028800         ADD 1                      TO WK-N-DETAIL-TABLE-COUNT
028900         SET WK-C-DETAIL-IDX          TO WK-N-DETAIL-TABLE-COUNT
029000         MOVE AST-S-ASSET-ID          TO WK-C-DET-ASSET-ID
029100                                          (WK-C-DETAIL-IDX)
029200         MOVE AST-S-ASSET-TYPE        TO WK-C-DET-ASSET-TYPE
029300                                          (WK-C-DETAIL-IDX)
029400         MOVE AST-S-INSTITUTION-NAME  TO WK-C-DET-INSTITUTION-NAME
029500                                          (WK-C-DETAIL-IDX)
029600         MOVE AST-S-ACCOUNT-NAME      TO WK-C-DET-ACCOUNT-NAME
029700                                          (WK-C-DETAIL-IDX)
029800         MOVE AST-S-BALANCE           TO WK-N-DET-BALANCE
029900                                          (WK-C-DETAIL-IDX)
030000         MOVE AST-S-CURRENT-VALUE     TO WK-N-DET-CURRENT-VALUE
030100                                          (WK-C-DETAIL-IDX).
030200     END-IF.
030300     PERFORM F000-RETURN-SORTED-AST
030400        THRU F099-RETURN-SORTED-AST-EX.

030500*-----------------------------------------------------------------
030600**
030700 B219-ACCUMULATE-ONE-ASSET-EX.
030800*-----------------------------------------------------------------
030900**
031000     EXIT.

031100*-----------------------------------------------------------------
031200**
031300*B400 - PRINT ONE USER'S COMPLETE BLOCK: HEADING, ASSET-TYPE
031400*BREAKDOWN, FULL ACTIVE-ASSET DETAIL LIST.
031500*-----------------------------------------------------------------
031600**
031700 B400-PRINT-USER-BLOCK.
031800*-----------------------------------------------------------------
031900**
032000     MOVE WK-C-CURRENT-USER-ID       TO WK-RH-USER-ID.
032100     MOVE WK-N-USER-TOTAL-BALANCE    TO WK-RH-TOTAL-BALANCE.
032200     MOVE "KRW"                      TO WK-RH-CURRENCY.
032300     WRITE RPT-PRINT-LINE FROM WK-RPT-HEADING-LINE
032400         AFTER ADVANCING TOP-OF-FORM.
032500     IF  NOT WK-C-SUCCESSFUL
032600         DISPLAY "MBKAST1 - WRITE ERROR - ASSET-SUMMARY-REPORT"
032700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032800         GO TO Y900-ABNORMAL-TERMINATION.

032900     WRITE RPT-PRINT-LINE FROM WK-RPT-TYPE-COLUMN-HDG-LINE
033000         AFTER ADVANCING 2 LINES.

033100     PERFORM B410-PRINT-TYPE-LINES
033200        THRU B419-PRINT-TYPE-LINES-EX.

033300     WRITE RPT-PRINT-LINE FROM WK-RPT-BLANK-LINE
033400         AFTER ADVANCING 1 LINES.
033500     WRITE RPT-PRINT-LINE FROM WK-RPT-DET-COLUMN-HDG-LINE
033600         AFTER ADVANCING 1 LINES.

033700     PERFORM B420-PRINT-DETAIL-LINES
033800        THRU B429-PRINT-DETAIL-LINES-EX.

033900     WRITE RPT-PRINT-LINE FROM WK-RPT-BLANK-LINE
034000         AFTER ADVANCING 1 LINES.

034100*-----------------------------------------------------------------
034200**
034300 B499-PRINT-USER-BLOCK-EX.
034400*-----------------------------------------------------------------
034500**
034600     EXIT.

034700*-----------------------------------------------------------------
034800**
034900 B410-PRINT-TYPE-LINES.
035000*-----------------------------------------------------------------
035100**
035200     PERFORM B411-PRINT-ONE-TYPE-LINE
035300        THRU B419-PRINT-TYPE-LINES-EX
035400        VARYING WK-C-TYPE-IDX FROM 1 BY 1
035500           UNTIL WK-C-TYPE-IDX > WK-N-TYPE-TABLE-COUNT.

035600*-----------------------------------------------------------------
035700**
035800 B419-PRINT-TYPE-LINES-EX.
035900*-----------------------------------------------------------------
036000**
036100     EXIT.

036200*-----------------------------------------------------------------
036300**
036400 B411-PRINT-ONE-TYPE-LINE.
036500*-----------------------------------------------------------------
036600**
036700     MOVE WK-C-TYPE-NAME (WK-C-TYPE-IDX)  TO WK-RT-ASSET-TYPE.
036800     MOVE WK-N-TYPE-TOTAL (WK-C-TYPE-IDX) TO WK-RT-TOTAL-VALUE.
036900     MOVE WK-N-TYPE-COUNT (WK-C-TYPE-IDX) TO WK-RT-COUNT.
037000     WRITE RPT-PRINT-LINE FROM WK-RPT-TYPE-DETAIL-LINE
037100         AFTER ADVANCING 1 LINES.
037200     IF  NOT WK-C-SUCCESSFUL
037300         DISPLAY "MBKAST1 - WRITE ERROR - ASSET-SUMMARY-REPORT"
037400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037500         GO TO Y900-ABNORMAL-TERMINATION.

037600*-----------------------------------------------------------------
037700**
037800 B420-PRINT-DETAIL-LINES.
037900*-----------------------------------------------------------------
038000**
038100     PERFORM B421-PRINT-ONE-DETAIL-LINE
038200        THRU B429-PRINT-DETAIL-LINES-EX
038300        VARYING WK-C-DETAIL-IDX FROM 1 BY 1
038400           UNTIL WK-C-DETAIL-IDX > WK-N-DETAIL-TABLE-COUNT.

038500*-----------------------------------------------------------------
038600**
038700 B429-PRINT-DETAIL-LINES-EX.
038800*-----------------------------------------------------------------
038900**
039000     EXIT.

039100*-----------------------------------------------------------------
039200**
039300 B421-PRINT-ONE-DETAIL-LINE.
039400*-----------------------------------------------------------------
039500**
039600     MOVE WK-C-DET-ASSET-ID (WK-C-DETAIL-IDX)
039700                                          TO WK-RD-ASSET-ID.
039800     MOVE WK-C-DET-ASSET-TYPE (WK-C-DETAIL-IDX)
039900                                          TO WK-RD-ASSET-TYPE.
040000     MOVE WK-C-DET-INSTITUTION-NAME (WK-C-DETAIL-IDX)
040100                                          TO
040200                                   WK-RD-INSTITUTION-NAME.
040300     MOVE WK-C-DET-ACCOUNT-NAME (WK-C-DETAIL-IDX)
040400                                          TO WK-RD-ACCOUNT-NAME.
040500     MOVE WK-N-DET-BALANCE (WK-C-DETAIL-IDX)
040600                                          TO WK-RD-BALANCE.
040700     MOVE WK-N-DET-CURRENT-VALUE (WK-C-DETAIL-IDX)
040800                                          TO WK-RD-CURRENT-VALUE.
040900     WRITE RPT-PRINT-LINE FROM WK-RPT-DET-DETAIL-LINE
041000         AFTER ADVANCING 1 LINES.
041100     IF  NOT WK-C-SUCCESSFUL
041200         DISPLAY "MBKAST1 - WRITE ERROR - ASSET-SUMMARY-REPORT"
041300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041400         GO TO Y900-ABNORMAL-TERMINATION.

041500*-----------------------------------------------------------------
041600**
041700*E300 - SORT INPUT PROCEDURE.  READS ASSET-FILE SEQUENTIALLY AND
041800*RELEASES ONLY THE ACTIVE ROWS - INACTIVE ASSETS NEVER ENTER THE
041900*SORT AT ALL.
042000*-----------------------------------------------------------------
042100**
042200 E300-AST-SORT-INPUT.
042300*-----------------------------------------------------------------
042400**
042500     OPEN INPUT ASSET-FILE.
042600     IF  NOT WK-C-SUCCESSFUL
042700         DISPLAY "MBKAST1 - OPEN FILE ERROR - ASSET-FILE"
042800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042900         GO TO Y900-ABNORMAL-TERMINATION.
043000     PERFORM E310-RELEASE-ONE-ASSET
043100        THRU E319-RELEASE-ONE-ASSET-EX
043200        UNTIL WK-C-END-OF-FILE.
043300     CLOSE ASSET-FILE.

043400*-----------------------------------------------------------------
043500**
043600 E399-AST-SORT-INPUT-EX.
043700*-----------------------------------------------------------------
043800**
043900     EXIT.

044000*-----------------------------------------------------------------
044100**
044200 E310-RELEASE-ONE-ASSET.
044300*-----------------------------------------------------------------
044400**
044500     READ ASSET-FILE.
044600     IF  WK-C-END-OF-FILE
044700         CONTINUE
044800     ELSE
044900         IF  NOT WK-C-SUCCESSFUL
045000             DISPLAY "MBKAST1 - READ ERROR - ASSET-FILE"
045100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045200             GO TO Y900-ABNORMAL-TERMINATION
045300         ELSE
045400             IF  AST-IS-ACTIVE
045500                 MOVE AST-USER-ID             TO AST-S-USER-ID
045600                 MOVE AST-ASSET-TYPE           TO AST-S-ASSET-TYPE
045700                 MOVE AST-ASSET-ID             TO AST-S-ASSET-ID
045800                 MOVE AST-INSTITUTION-NAME     TO
045900                         AST-S-INSTITUTION-NAME
046000                 MOVE AST-ACCOUNT-NAME          TO
046100                     AST-S-ACCOUNT-NAME
046200                 MOVE AST-BALANCE                TO AST-S-BALANCE
046300                 MOVE AST-CURRENT-VALUE          TO
046400                     AST-S-CURRENT-VALUE
046500                 RELEASE AST-SORT-RECORD
046600             END-IF
046700         END-IF
046800     END-IF.

046900*-----------------------------------------------------------------
047000**
047100 E319-RELEASE-ONE-ASSET-EX.
047200*-----------------------------------------------------------------
047300**
047400     EXIT.

047500*-----------------------------------------------------------------
047600**
047700*E400 - SORT OUTPUT PROCEDURE.  DRIVES THE WHOLE REPORT OFF THE
047800*SORTED STREAM, ONE CALL TO B000 PER USER GROUP.
047900*-----------------------------------------------------------------
048000**
048100 E400-AST-SORT-OUTPUT.
048200*-----------------------------------------------------------------
048300**
048400     PERFORM F000-RETURN-SORTED-AST
048500        THRU F099-RETURN-SORTED-AST-EX.
048600     PERFORM B000-PROCESS-USER-GROUP
048700        THRU B099-PROCESS-USER-GROUP-EX
048800        UNTIL WK-C-END-OF-SORT.

048900*-----------------------------------------------------------------
049000**
049100 E499-AST-SORT-OUTPUT-EX.
049200*-----------------------------------------------------------------
049300**
049400     EXIT.

049500*-----------------------------------------------------------------
049600**
049700 F000-RETURN-SORTED-AST.
049800*-----------------------------------------------------------------
049900**
050000     RETURN AST-SORT-FILE
050100         AT END
050200             SET WK-C-END-OF-SORT TO TRUE
050300     END-RETURN.

050400*-----------------------------------------------------------------
050500**
050600 F099-RETURN-SORTED-AST-EX.
050700*-----------------------------------------------------------------
050800**
050900     EXIT.

051000*-----------------------------------------------------------------
051100**
051200*PROGRAM SUBROUTINE                          *
051300*-----------------------------------------------------------------
051400**
051500 Y900-ABNORMAL-TERMINATION.
051600     PERFORM Z000-END-PROGRAM-ROUTINE
051700        THRU Z999-END-PROGRAM-ROUTINE-EX.
051800     EXIT PROGRAM.

051900 Z000-END-PROGRAM-ROUTINE.
052000     CLOSE ASSET-SUMMARY-REPORT.
052100     IF  NOT WK-C-SUCCESSFUL
052200         DISPLAY "MBKAST1 - CLOSE FILE ERROR"
052300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

052400 Z999-END-PROGRAM-ROUTINE-EX.
052500     EXIT.

052600****************************************
052700*END OF PROGRAM SOURCE - MBKAST1
052800****************************************
