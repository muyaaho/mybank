000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MBKSPR1.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   MYBANK CORE BATCH - SPENDING ANALYSIS REPORT.
000700 DATE-WRITTEN.   14 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       MYBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  PRINTS THE PER-USER SPENDING ANALYSIS REPORT OVER
001200*               A CALLER-SUPPLIED DAYS-BACK WINDOW (PARAMETER-
001300*               FILE). CONSUMPTION-ANALYSIS-FILE IS APPEND-ONLY
001400*               AND ARRIVES IN NO PARTICULAR ORDER, SO THIS
001500*               PROGRAM SORTS IT INTO USER-ID/CATEGORY-ASCENDING
001600*               SEQUENCE (OUTPUT PROCEDURE DOES THE NESTED
001700*               CONTROL-BREAK REPORTING AS EACH SORTED RECORD
001800*               COMES BACK, SAME TECHNIQUE AS MBKINV1 - NO
001900*               INTERMEDIATE WORK FILE NEEDED).  RECORDS OUTSIDE
002000*               THE WINDOW ARE DROPPED BEFORE THEY EVER ENTER THE
002100*               SORT, IN THE INPUT PROCEDURE.
002200*----------------------------------------------------------------*
002300*HISTORY OF MODIFICATION:
002400*----------------------------------------------------------------*
002500*TAG    DATE       DEV    DESCRIPTION
002600*------ ---------- ------ --------------------------------------*
002700*MBK009 14/03/1989 MWT    INITIAL VERSION                         MBK009
002800*MBK016 02/11/1998 RTN    Y2K - WINDOW-DATE ARITHMETIC WIDENED TO MBK016
002900*                         FULL CCYY, NO MORE CENTURY WINDOWING
003000*MBK043 12/04/2005 HLK    09611 - DAYS-BACK NOW COMES FROM A      MBK043
003100*                         PARAMETER-FILE CARD IMAGE INSTEAD OF A
003200*                         COMPILE-TIME CONSTANT OPS KEPT ASKING US
003300*                         TO CHANGE
003400*MBK052 17/09/2008 PQS    11203 - ANOMALOUS-TRANSACTIONS SECTION  MBK052
003500*                         ADDED TO THE TAIL OF EVERY USER BLOCK
003600*----------------------------------------------------------------*
003700        EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004500                    UPSI-0 IS UPSI-SWITCH-0
004600                      ON  STATUS IS U0-ON
004700                      OFF STATUS IS U0-OFF.

004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PARAMETER-FILE      ASSIGN TO PARMF
005100            ORGANIZATION      IS LINE SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.

005300     SELECT CONSUMPTION-ANALYSIS-FILE ASSIGN TO CONANF
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-FILE-STATUS.

005600     SELECT CAN-SORT-FILE       ASSIGN TO SORTWK01.

005700     SELECT SPENDING-ANALYSIS-REPORT ASSIGN TO SPENDR
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.

006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600 FD  PARAMETER-FILE
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS PRM-FILE-LINE.
006900     COPY PRMREC.

007000 FD  CONSUMPTION-ANALYSIS-FILE
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS CAN-RECORD.
007300     COPY CANREC.

007400*CAN-SORT-RECORD - SORT WORK RECORD, DISTINCT PREFIX CAN-S- SO THE
007500*SORT KEY FIELDS DON'T COLLIDE WITH THE FD'S CAN- NAMES ALREADY
007600*CARRIED IN VIA COPY CANREC ABOVE.
007700 SD  CAN-SORT-FILE.
007800 01  CAN-SORT-RECORD.
007900     05  CAN-S-USER-ID                  PIC X(20).
008000     05  CAN-S-CATEGORY                 PIC X(15).
008100     05  CAN-S-ANALYSIS-ID               PIC X(20).
008200     05  CAN-S-TRANSACTION-ID            PIC X(20).
008300     05  CAN-S-AMOUNT                    PIC S9(11)V99 COMP-3.
008400     05  CAN-S-MERCHANT-NAME             PIC X(40).
008500     05  CAN-S-TRANSACTION-TS            PIC X(14).
008600     05  CAN-S-IS-ANOMALOUS              PIC X(01).
008700         88  CAN-S-IS-FLAGGED                   VALUE "Y".
008800     05  CAN-S-ANOMALY-REASON            PIC X(40).
008900     05  FILLER                           PIC X(05).

009000 FD  SPENDING-ANALYSIS-REPORT
009100     LABEL RECORDS ARE OMITTED.
009200 01  RPT-PRINT-LINE                     PIC X(133).

009300*************************
009400 WORKING-STORAGE SECTION.
009500*************************
009600 01  FILLER                          PIC X(24)        VALUE
009700     "** PROGRAM MBKSPR1   **".

009800*------------------ PROGRAM WORKING STORAGE -------------------*
009900 01  WK-C-COMMON.
010000     COPY MBKCMWS.
010100     COPY MBKWKDT.
010200     05  FILLER                   PIC X(01).

010300 01  WK-C-WORK-AREA.
010400     05  WK-C-SORT-EOF-SWITCH           PIC X(01) VALUE "N".
010500         88  WK-C-END-OF-SORT                  VALUE "Y".
010600     05  WK-C-PARM-EOF-SWITCH           PIC X(01) VALUE "N".
010700         88  WK-C-END-OF-PARM                  VALUE "Y".
010800     05  WK-C-CURRENT-USER-ID           PIC X(20).
010900     05  WK-C-CURRENT-CATEGORY          PIC X(15).
011000     05  WK-N-USER-TOTAL-SPENDING       PIC S9(11)V99 COMP-3.
011100     05  WK-N-CAT-TABLE-COUNT            PIC S9(02) COMP-3.
011200     05  WK-N-ANOM-COUNT                 PIC S9(03) COMP-3.
011300     05  FILLER                          PIC X(10).

011400*CATEGORY BREAKDOWN TABLE - ONE ENTRY PER DISTINCT CAN-CATEGORY
011500*SEEN WITHIN THE CURRENT USER GROUP.  MBK033-STYLE OPS CAP OF 20
011600*ENTRIES - SAME RATIONALE AS THE DETAIL CAP IN MBKINV1 - IF A USER
011700*SOMEHOW HAS MORE THAN 20 DISTINCT CATEGORIES IN ONE WINDOW, THE
011800*EXTRA ONES STOP GETTING A PRINTED LINE BUT STILL COUNT TOWARD THE
011900*USER'S TOTAL SPENDING.
012000 01  WK-C-CATEGORY-AREA.
012100     05  WK-C-CAT-TABLE OCCURS 20 TIMES
012200                           INDEXED BY WK-C-CAT-IDX.
012300         10  WK-C-CAT-NAME              PIC X(15).
012400         10  WK-N-CAT-TOTAL             PIC S9(11)V99 COMP-3.
012500         10  WK-N-CAT-COUNT             PIC S9(05) COMP-3.
012600         10  WK-N-CAT-AVERAGE           PIC S9(11)V99 COMP-3.
012700     05  FILLER                          PIC X(05).

012800*ANOMALOUS-TRANSACTION LIST FOR THE CURRENT USER GROUP.  CAP OF 50
012900*LINES - SAME OPS RATIONALE AS THE CATEGORY TABLE ABOVE.
013000 01  WK-C-ANOMALY-AREA.
013100     05  WK-C-ANOM-TABLE OCCURS 50 TIMES
013200                           INDEXED BY WK-C-ANOM-IDX.
013300         10  WK-C-ANOM-TRANSACTION-ID   PIC X(20).
013400         10  WK-C-ANOM-CATEGORY         PIC X(15).
013500         10  WK-N-ANOM-AMOUNT           PIC S9(11)V99 COMP-3.
013600         10  WK-C-ANOM-MERCHANT-NAME    PIC X(40).
013700         10  WK-C-ANOM-REASON           PIC X(40).
013800     05  FILLER                          PIC X(05).

013900*---------------------------------------------------------------*
014000*REPORT PRINT-LINE TEMPLATES - MOVED INTO RPT-PRINT-LINE     *
014100*BEFORE EACH WRITE.  SAME SINGLE-FD/MULTIPLE-TEMPLATE        *
014200*TECHNIQUE USED SHOP-WIDE FOR PRINTER FILES.                 *
014300*---------------------------------------------------------------*
014400 01  WK-RPT-HEADING-LINE.
014500     05  FILLER                   PIC X(01) VALUE SPACE.
014600     05  FILLER                   PIC X(06) VALUE "USER: ".
014700     05  WK-RH-USER-ID             PIC X(20).
014800     05  FILLER                   PIC X(03) VALUE SPACES.
014900     05  FILLER                   PIC X(08) VALUE "PERIOD: ".
015000     05  WK-RH-PERIOD-LABEL        PIC X(20).
015100     05  FILLER                   PIC X(03) VALUE SPACES.
015200     05  FILLER                PIC X(15) VALUE "TOTAL SPENDING:".
015300     05  WK-RH-TOTAL-SPENDING      PIC Z(11)9.99.
015400     05  FILLER                   PIC X(42) VALUE SPACES.

015500 01  WK-RPT-CAT-COLUMN-HDG-LINE.
015600     05  FILLER                   PIC X(01) VALUE SPACE.
015700     05  FILLER                   PIC X(15) VALUE "CATEGORY".
015800     05  FILLER                   PIC X(15) VALUE "AMOUNT".
015900     05  FILLER                   PIC X(07) VALUE "TXN-CNT".
016000     05  FILLER                   PIC X(15) VALUE "AVG-AMOUNT".
016100     05  FILLER                   PIC X(80) VALUE SPACES.

016200 01  WK-RPT-CAT-DETAIL-LINE.
016300     05  FILLER                   PIC X(01) VALUE SPACE.
016400     05  WK-RC-CATEGORY            PIC X(15).
016500     05  WK-RC-AMOUNT              PIC Z(11)9.99.
016600     05  WK-RC-TXN-COUNT           PIC ZZZZZZ9.
016700     05  WK-RC-AVG-AMOUNT          PIC Z(11)9.99.
016800     05  FILLER                   PIC X(80) VALUE SPACES.

016900 01  WK-RPT-ANOM-SECTION-LINE.
017000     05  FILLER                   PIC X(01) VALUE SPACE.
017100     05  FILLER                   PIC X(23) VALUE
017200         "ANOMALOUS-TRANSACTIONS:".
017300     05  FILLER                   PIC X(109) VALUE SPACES.

017400 01  WK-RPT-ANOM-COLUMN-HDG-LINE.
017500     05  FILLER                   PIC X(01) VALUE SPACE.
017600     05  FILLER                   PIC X(20) VALUE
017700         "TRANSACTION-ID".
017800     05  FILLER                   PIC X(15) VALUE "CATEGORY".
017900     05  FILLER                   PIC X(15) VALUE "AMOUNT".
018000     05  FILLER                   PIC X(40) VALUE "MERCHANT".
018100     05  FILLER                   PIC X(40) VALUE "REASON".
018200     05  FILLER                   PIC X(02) VALUE SPACES.

018300 01  WK-RPT-ANOM-DETAIL-LINE.
018400     05  FILLER                   PIC X(01) VALUE SPACE.
018500     05  WK-RA-TRANSACTION-ID      PIC X(20).
018600     05  WK-RA-CATEGORY            PIC X(15).
018700     05  WK-RA-AMOUNT              PIC Z(11)9.99.
018800     05  WK-RA-MERCHANT-NAME       PIC X(40).
018900     05  WK-RA-REASON              PIC X(40).
019000     05  FILLER                   PIC X(02) VALUE SPACES.

019100 01  WK-RPT-BLANK-LINE.
019200     05  FILLER                   PIC X(133) VALUE SPACES.

019300*---------------------------------------------------------------*
019400*DATE-WINDOW CALCULATION WORK AREA - D100 WALKS BACKWARD ONE
019500*CALENDAR DAY AT A TIME FROM TODAY, WK-N-DAYS-BACK TIMES, TO FIND
019600*THE WINDOW-FROM DATE.  NO INTRINSIC FUNCTIONS, NO CALLED DATE
019700*SUBROUTINE - PLAIN CALENDAR ARITHMETIC, SAME AS THE REST OF THE
019800*SHOP'S BATCH SUITE.
019900*---------------------------------------------------------------*
020000 01  WK-C-MONTH-TABLE-VALUES.
020100     05  FILLER                   PIC 9(02) VALUE 31.
020200     05  FILLER                   PIC 9(02) VALUE 28.
020300     05  FILLER                   PIC 9(02) VALUE 31.
020400     05  FILLER                   PIC 9(02) VALUE 30.
020500     05  FILLER                   PIC 9(02) VALUE 31.
020600     05  FILLER                   PIC 9(02) VALUE 30.
020700     05  FILLER                   PIC 9(02) VALUE 31.
020800     05  FILLER                   PIC 9(02) VALUE 31.
020900     05  FILLER                   PIC 9(02) VALUE 30.
021000     05  FILLER                   PIC 9(02) VALUE 31.
021100     05  FILLER                   PIC 9(02) VALUE 30.
021200     05  FILLER                   PIC 9(02) VALUE 31.
021300     05  FILLER                   PIC X(06) VALUE SPACES.
021400 01  WK-C-MONTH-TABLE REDEFINES WK-C-MONTH-TABLE-VALUES.
021500     05  WK-C-MONTH-DAYS          PIC 9(02) OCCURS 12 TIMES.
021600     05  FILLER                   PIC X(06).

021700 01  WK-C-DATE-CALC-AREA.
021800     05  WK-C-CALC-CCYY                PIC 9(04).
021900     05  WK-C-CALC-MM                  PIC 9(02).
022000     05  WK-C-CALC-DD                  PIC 9(02).
022100     05  WK-C-CALC-DAYS-LEFT            PIC S9(05) COMP-3.
022200     05  WK-C-CALC-MONTH-LEN            PIC 9(02) COMP.
022300     05  WK-C-CALC-CCYY-REM             PIC 9(02) COMP.
022400     05  WK-C-LEAP-YEAR-SWITCH           PIC X(01).
022500         88  WK-C-IS-LEAP-YEAR                 VALUE "Y".
022600     05  FILLER                          PIC X(05).

022700 EJECT
022800****************************************
022900 PROCEDURE DIVISION.
023000****************************************
023100 MAIN-MODULE.
023200     PERFORM A000-START-PROGRAM-ROUTINE
023300        THRU A099-START-PROGRAM-ROUTINE-EX.
023400     PERFORM A100-SORT-AND-REPORT
023500        THRU A199-SORT-AND-REPORT-EX.
023600     PERFORM Z000-END-PROGRAM-ROUTINE
023700        THRU Z999-END-PROGRAM-ROUTINE-EX.
023800     GOBACK.

023900*-----------------------------------------------------------------
024000**
024100 A000-START-PROGRAM-ROUTINE.
024200*-----------------------------------------------------------------
024300**
024400     ACCEPT WK-DT-CURRENT-DATE FROM DATE YYYYMMDD.
024500     ACCEPT WK-DT-CURRENT-TIME FROM TIME.
024600     STRING WK-DT-CC WK-DT-YY WK-DT-MM WK-DT-DD
024700            WK-DT-HH WK-DT-MN WK-DT-SS
024800         DELIMITED BY SIZE INTO WK-DT-CCYYMMDDHHMMSS.
024900     STRING WK-DT-CC WK-DT-YY WK-DT-MM WK-DT-DD
025000         DELIMITED BY SIZE INTO WK-DT-TODAY-TEXT.

025100     PERFORM D000-READ-PARAMETER-CARD
025200        THRU D099-READ-PARAMETER-CARD-EX.
025300     PERFORM D100-COMPUTE-WINDOW-FROM-DATE
025400        THRU D199-COMPUTE-WINDOW-FROM-DATE-EX.

025500     OPEN OUTPUT SPENDING-ANALYSIS-REPORT.
025600     IF  NOT WK-C-SUCCESSFUL
025700         DISPLAY "MBKSPR1 - OPEN ERROR - SPENDING-ANALYSIS-RPT"
025800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025900         GO TO Y900-ABNORMAL-TERMINATION.

026000*-----------------------------------------------------------------
026100**
026200 A099-START-PROGRAM-ROUTINE-EX.
026300*-----------------------------------------------------------------
026400**
026500     EXIT.

026600*-----------------------------------------------------------------
026700**
026800 A100-SORT-AND-REPORT.
026900*-----------------------------------------------------------------
027000**
027100     SORT CAN-SORT-FILE
027200         ASCENDING KEY CAN-S-USER-ID
027300         ASCENDING KEY CAN-S-CATEGORY
027400         INPUT PROCEDURE  IS E300-CAN-SORT-INPUT
027500         OUTPUT PROCEDURE IS E400-CAN-SORT-OUTPUT.

027600*-----------------------------------------------------------------
027700**
027800 A199-SORT-AND-REPORT-EX.
027900*-----------------------------------------------------------------
028000**
028100     EXIT.

028200*-----------------------------------------------------------------
028300**
028400*D000 - PICK UP THE DAYS-BACK REPORT PARAMETER.  ONE-RECORD CARD
028500*IMAGE - MISSING/EMPTY FILE DEFAULTS TO ZERO (TODAY ONLY).
028600*-----------------------------------------------------------------
028700**
028800 D000-READ-PARAMETER-CARD.
028900*-----------------------------------------------------------------
029000**
029100     MOVE ZERO                    TO WK-N-DAYS-BACK.
029200     OPEN INPUT PARAMETER-FILE.
029300     IF  WK-C-SUCCESSFUL
029400         READ PARAMETER-FILE
029500         IF  WK-C-SUCCESSFUL
029600             MOVE PRM-DAYS-BACK   TO WK-N-DAYS-BACK
029700         END-IF
029800         CLOSE PARAMETER-FILE
029900     END-IF.

030000*-----------------------------------------------------------------
030100**
030200 D099-READ-PARAMETER-CARD-EX.
030300*-----------------------------------------------------------------
030400**
030500     EXIT.

030600*-----------------------------------------------------------------
030700**
030800*D100 - WALK BACKWARD ONE CALENDAR DAY AT A TIME, WK-N-DAYS- BACK
030900*TIMES, FROM TODAY TO GET THE WINDOW-FROM DATE.
031000*-----------------------------------------------------------------
031100**
031200 D100-COMPUTE-WINDOW-FROM-DATE.
031300*-----------------------------------------------------------------
031400**
031500     MOVE WK-DT-TD-CCYY            TO WK-C-CALC-CCYY.
031600     MOVE WK-DT-TD-MM               TO WK-C-CALC-MM.
031700     MOVE WK-DT-TD-DD               TO WK-C-CALC-DD.
031800     MOVE WK-N-DAYS-BACK             TO WK-C-CALC-DAYS-LEFT.
031900     PERFORM D110-SUBTRACT-ONE-DAY
032000        THRU D119-SUBTRACT-ONE-DAY-EX
032100        WK-C-CALC-DAYS-LEFT TIMES.
032200     MOVE WK-C-CALC-CCYY            TO WK-DT-WF-CCYY.
032300     MOVE WK-C-CALC-MM               TO WK-DT-WF-MM.
032400     MOVE WK-C-CALC-DD               TO WK-DT-WF-DD.
032500     COMPUTE WK-DT-WINDOW-FROM-CCYYMMDD =
032600             WK-C-CALC-CCYY * 10000 + WK-C-CALC-MM * 100
032700             + WK-C-CALC-DD.

032800*-----------------------------------------------------------------
032900**
033000 D199-COMPUTE-WINDOW-FROM-DATE-EX.
033100*-----------------------------------------------------------------
033200**
033300     EXIT.

033400*-----------------------------------------------------------------
033500**
033600 D110-SUBTRACT-ONE-DAY.
033700*-----------------------------------------------------------------
033800**
033900     IF  WK-C-CALC-DD > 1
034000         SUBTRACT 1 FROM WK-C-CALC-DD
034100     ELSE
034200         IF  WK-C-CALC-MM > 1
034300             SUBTRACT 1 FROM WK-C-CALC-MM
034400         ELSE
034500             MOVE 12              TO WK-C-CALC-MM
034600             SUBTRACT 1 FROM WK-C-CALC-CCYY
034700         END-IF
034800         PERFORM D120-CHECK-LEAP-YEAR
034900            THRU D129-CHECK-LEAP-YEAR-EX.
035000         MOVE WK-C-MONTH-DAYS (WK-C-CALC-MM) TO
035100             WK-C-CALC-MONTH-LEN.
035200         IF  WK-C-CALC-MM = 2 AND WK-C-IS-LEAP-YEAR
035300             ADD 1                TO WK-C-CALC-MONTH-LEN
035400         END-IF
035500         MOVE WK-C-CALC-MONTH-LEN TO WK-C-CALC-DD
035600     END-IF.

035700*-----------------------------------------------------------------
035800**
035900 D119-SUBTRACT-ONE-DAY-EX.
036000*-----------------------------------------------------------------
036100**
036200     EXIT.

036300*-----------------------------------------------------------------
036400**
036500*D120 - LEAP YEAR TEST: DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100
036600*OR DIVISIBLE BY 400).
036700*-----------------------------------------------------------------
036800**
036900 D120-CHECK-LEAP-YEAR.
037000*-----------------------------------------------------------------
037100**
037200     SET WK-C-IS-LEAP-YEAR          TO FALSE.
037300     DIVIDE WK-C-CALC-CCYY BY 4 GIVING WK-C-CALC-CCYY-REM
037400         REMAINDER WK-C-CALC-CCYY-REM.
037500     IF  WK-C-CALC-CCYY-REM = 0
037600         DIVIDE WK-C-CALC-CCYY BY 100 GIVING WK-C-CALC-CCYY-REM
037700             REMAINDER WK-C-CALC-CCYY-REM
037800         IF  WK-C-CALC-CCYY-REM NOT = 0
037900             SET WK-C-IS-LEAP-YEAR TO TRUE
038000         ELSE
038100             DIVIDE WK-C-CALC-CCYY BY 400 GIVING
038200                 WK-C-CALC-CCYY-REM
038300                 REMAINDER WK-C-CALC-CCYY-REM
038400             IF  WK-C-CALC-CCYY-REM = 0
038500                 SET WK-C-IS-LEAP-YEAR TO TRUE
038600             END-IF
038700         END-IF
038800     END-IF.

038900*-----------------------------------------------------------------
039000**
039100 D129-CHECK-LEAP-YEAR-EX.
039200*-----------------------------------------------------------------
039300**
039400     EXIT.

039500*-----------------------------------------------------------------
039600**
039700 B000-PROCESS-USER-GROUP.
039800*-----------------------------------------------------------------
039900**
040000*DRIVEN FROM E400-CAN-SORT-OUTPUT, ONE CALL PER USER.
040100*-----------------------------------------------------------------
040200**
040300     MOVE CAN-S-USER-ID            TO WK-C-CURRENT-USER-ID.
040400     MOVE ZERO                     TO WK-N-USER-TOTAL-SPENDING
040500                                       WK-N-CAT-TABLE-COUNT
040600                                       WK-N-ANOM-COUNT.
040700     PERFORM B200-PROCESS-CATEGORY-GROUP
040800        THRU B299-PROCESS-CATEGORY-GROUP-EX
040900        UNTIL WK-C-END-OF-SORT
041000           OR CAN-S-USER-ID NOT = WK-C-CURRENT-USER-ID.

041100     PERFORM B400-PRINT-USER-BLOCK
041200        THRU B499-PRINT-USER-BLOCK-EX.

041300*-----------------------------------------------------------------
041400**
041500 B099-PROCESS-USER-GROUP-EX.
041600*-----------------------------------------------------------------
041700**
041800     EXIT.

041900*-----------------------------------------------------------------
042000**
042100*B200 - NESTED CONTROL BREAK ON CAN-S-CATEGORY WITHIN THE CURRENT
042200*USER GROUP.  RECORDS ARRIVE SORTED BY CATEGORY WITHIN USER, SO
042300*EACH CATEGORY'S ROWS ARE CONTIGUOUS.
042400*-----------------------------------------------------------------
042500**
042600 B200-PROCESS-CATEGORY-GROUP.
042700*-----------------------------------------------------------------
042800**
042900     MOVE CAN-S-CATEGORY            TO WK-C-CURRENT-CATEGORY.
043000     IF  WK-N-CAT-TABLE-COUNT < 20
043100         ADD 1                     TO WK-N-CAT-TABLE-COUNT
043200         SET WK-C-CAT-IDX           TO WK-N-CAT-TABLE-COUNT
043300         MOVE CAN-S-CATEGORY        TO WK-C-CAT-NAME
043400             (WK-C-CAT-IDX)
043500         MOVE ZERO                  TO WK-N-CAT-TOTAL
043600             (WK-C-CAT-IDX)
043700                                        WK-N-CAT-COUNT
043800                                            (WK-C-CAT-IDX)
043900     END-IF.
044000     PERFORM B210-ACCUMULATE-ONE-TXN
044100        THRU B219-ACCUMULATE-ONE-TXN-EX
044200        UNTIL WK-C-END-OF-SORT
044300           OR CAN-S-USER-ID NOT = WK-C-CURRENT-USER-ID
044400           OR CAN-S-CATEGORY NOT = WK-C-CURRENT-CATEGORY.
044500     IF  WK-N-CAT-COUNT (WK-C-CAT-IDX) > 0
044600         COMPUTE WK-N-CAT-AVERAGE (WK-C-CAT-IDX) ROUNDED =
044700             WK-N-CAT-TOTAL (WK-C-CAT-IDX)
044800                 / WK-N-CAT-COUNT (WK-C-CAT-IDX)
044900     END-IF.

045000*-----------------------------------------------------------------
045100**
045200 B299-PROCESS-CATEGORY-GROUP-EX.
045300*-----------------------------------------------------------------
045400**
045500     EXIT.

045600*-----------------------------------------------------------------
045700**
045800 B210-ACCUMULATE-ONE-TXN.
045900*-----------------------------------------------------------------
046000**
046100     ADD CAN-S-AMOUNT TO WK-N-USER-TOTAL-SPENDING.
046200     ADD CAN-S-AMOUNT TO WK-N-CAT-TOTAL (WK-C-CAT-IDX).
046300     ADD 1            TO WK-N-CAT-COUNT (WK-C-CAT-IDX).
046400     IF  CAN-S-IS-FLAGGED AND WK-N-ANOM-COUNT < 50
046500         ADD 1                     TO WK-N-ANOM-COUNT
046600         SET WK-C-ANOM-IDX          TO WK-N-ANOM-COUNT
046700         MOVE CAN-S-TRANSACTION-ID  TO WK-C-ANOM-TRANSACTION-ID
046800                                        (WK-C-ANOM-IDX)
046900         MOVE CAN-S-CATEGORY        TO WK-C-ANOM-CATEGORY
047000                                        (WK-C-ANOM-IDX)
047100         MOVE CAN-S-AMOUNT          TO WK-N-ANOM-AMOUNT
047200                                        (WK-C-ANOM-IDX)
047300         MOVE CAN-S-MERCHANT-NAME   TO WK-C-ANOM-MERCHANT-NAME
047400                                        (WK-C-ANOM-IDX)
047500         MOVE CAN-S-ANOMALY-REASON  TO WK-C-ANOM-REASON
047600                                        (WK-C-ANOM-IDX)
047700     END-IF.
047800     PERFORM F000-RETURN-SORTED-CAN
047900        THRU F099-RETURN-SORTED-CAN-EX.

048000*-----------------------------------------------------------------
048100**
048200 B219-ACCUMULATE-ONE-TXN-EX.
048300*-----------------------------------------------------------------
048400**
048500     EXIT.

048600*-----------------------------------------------------------------
048700**
048800*B400 - PRINT ONE USER'S COMPLETE BLOCK: HEADING, CATEGORY
048900*BREAKDOWN, ANOMALOUS-TRANSACTIONS SECTION.
049000*-----------------------------------------------------------------
049100**
049200 B400-PRINT-USER-BLOCK.
049300*-----------------------------------------------------------------
049400**
049500     MOVE WK-C-CURRENT-USER-ID      TO WK-RH-USER-ID.
049600     STRING WK-DT-WF-CCYY WK-DT-WF-MM WK-DT-WF-DD
049700            " TO "
049800            WK-DT-TD-CCYY WK-DT-TD-MM WK-DT-TD-DD
049900         DELIMITED BY SIZE INTO WK-RH-PERIOD-LABEL.
050000     MOVE WK-N-USER-TOTAL-SPENDING  TO WK-RH-TOTAL-SPENDING.
050100     WRITE RPT-PRINT-LINE FROM WK-RPT-HEADING-LINE
050200         AFTER ADVANCING TOP-OF-FORM.
050300     IF  NOT WK-C-SUCCESSFUL
050400         DISPLAY "MBKSPR1 - WRITE ERROR - SPENDING-ANALYSIS-RPT"
050500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050600         GO TO Y900-ABNORMAL-TERMINATION.

050700     WRITE RPT-PRINT-LINE FROM WK-RPT-CAT-COLUMN-HDG-LINE
050800         AFTER ADVANCING 2 LINES.

050900     PERFORM B410-PRINT-CATEGORY-LINES
051000        THRU B419-PRINT-CATEGORY-LINES-EX.

051100     WRITE RPT-PRINT-LINE FROM WK-RPT-BLANK-LINE
051200         AFTER ADVANCING 1 LINES.
051300     WRITE RPT-PRINT-LINE FROM WK-RPT-ANOM-SECTION-LINE
051400         AFTER ADVANCING 1 LINES.
051500     WRITE RPT-PRINT-LINE FROM WK-RPT-ANOM-COLUMN-HDG-LINE
051600         AFTER ADVANCING 1 LINES.

051700     PERFORM B420-PRINT-ANOMALY-LINES
051800        THRU B429-PRINT-ANOMALY-LINES-EX.

051900     WRITE RPT-PRINT-LINE FROM WK-RPT-BLANK-LINE
052000         AFTER ADVANCING 1 LINES.

052100*-----------------------------------------------------------------
052200**
052300 B499-PRINT-USER-BLOCK-EX.
052400*-----------------------------------------------------------------
052500**
052600     EXIT.

052700*-----------------------------------------------------------------
052800**
052900 B410-PRINT-CATEGORY-LINES.
053000*-----------------------------------------------------------------
053100**
053200     PERFORM B411-PRINT-ONE-CATEGORY-LINE
053300        THRU B419-PRINT-CATEGORY-LINES-EX
053400        VARYING WK-C-CAT-IDX FROM 1 BY 1
053500           UNTIL WK-C-CAT-IDX > WK-N-CAT-TABLE-COUNT.

053600*-----------------------------------------------------------------
053700**
053800 B419-PRINT-CATEGORY-LINES-EX.
053900*-----------------------------------------------------------------
054000**
054100     EXIT.

054200*-----------------------------------------------------------------
054300**
054400 B411-PRINT-ONE-CATEGORY-LINE.
054500*-----------------------------------------------------------------
054600**
054700     MOVE WK-C-CAT-NAME (WK-C-CAT-IDX)    TO WK-RC-CATEGORY.
054800     MOVE WK-N-CAT-TOTAL (WK-C-CAT-IDX)   TO WK-RC-AMOUNT.
054900     MOVE WK-N-CAT-COUNT (WK-C-CAT-IDX)   TO WK-RC-TXN-COUNT.
055000     MOVE WK-N-CAT-AVERAGE (WK-C-CAT-IDX) TO WK-RC-AVG-AMOUNT.
055100     WRITE RPT-PRINT-LINE FROM WK-RPT-CAT-DETAIL-LINE
055200         AFTER ADVANCING 1 LINES.
055300     IF  NOT WK-C-SUCCESSFUL
055400         DISPLAY "MBKSPR1 - WRITE ERROR - SPENDING-ANALYSIS-RPT"
055500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055600         GO TO Y900-ABNORMAL-TERMINATION.

055700*-----------------------------------------------------------------
055800**
055900 B420-PRINT-ANOMALY-LINES.
056000*-----------------------------------------------------------------
056100**
056200     PERFORM B421-PRINT-ONE-ANOMALY-LINE
056300        THRU B429-PRINT-ANOMALY-LINES-EX
056400        VARYING WK-C-ANOM-IDX FROM 1 BY 1
056500           UNTIL WK-C-ANOM-IDX > WK-N-ANOM-COUNT.

056600*-----------------------------------------------------------------
056700**
056800 B429-PRINT-ANOMALY-LINES-EX.
056900*-----------------------------------------------------------------
057000**
057100     EXIT.

057200*-----------------------------------------------------------------
057300**
057400 B421-PRINT-ONE-ANOMALY-LINE.
057500*-----------------------------------------------------------------
057600**
057700     MOVE WK-C-ANOM-TRANSACTION-ID (WK-C-ANOM-IDX)
057800                                         TO WK-RA-TRANSACTION-ID.
057900     MOVE WK-C-ANOM-CATEGORY (WK-C-ANOM-IDX)
058000                                         TO WK-RA-CATEGORY.
058100     MOVE WK-N-ANOM-AMOUNT (WK-C-ANOM-IDX)
058200                                         TO WK-RA-AMOUNT.
058300     MOVE WK-C-ANOM-MERCHANT-NAME (WK-C-ANOM-IDX)
058400                                         TO WK-RA-MERCHANT-NAME.
058500     MOVE WK-C-ANOM-REASON (WK-C-ANOM-IDX)
058600                                         TO WK-RA-REASON.
058700     WRITE RPT-PRINT-LINE FROM WK-RPT-ANOM-DETAIL-LINE
058800         AFTER ADVANCING 1 LINES.
058900     IF  NOT WK-C-SUCCESSFUL
059000         DISPLAY "MBKSPR1 - WRITE ERROR - SPENDING-ANALYSIS-RPT"
059100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
059200         GO TO Y900-ABNORMAL-TERMINATION.

059300*-----------------------------------------------------------------
059400**
059500*E300 - SORT INPUT PROCEDURE.  READS CONSUMPTION-ANALYSIS-FILE
059600*SEQUENTIALLY AND RELEASES ONLY THE ROWS WHOSE TRANSACTION
059700*TIMESTAMP FALLS INSIDE [WINDOW-FROM, TODAY] - ROWS OUTSIDE THE
059800*WINDOW NEVER ENTER THE SORT AT ALL.
059900*-----------------------------------------------------------------
060000**
060100 E300-CAN-SORT-INPUT.
060200*-----------------------------------------------------------------
060300**
060400     OPEN INPUT CONSUMPTION-ANALYSIS-FILE.
060500     IF  NOT WK-C-SUCCESSFUL
060600         DISPLAY "MBKSPR1 - OPEN ERROR - CONSUMPTION-ANALYSIS"
060700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
060800         GO TO Y900-ABNORMAL-TERMINATION.
060900     PERFORM E310-RELEASE-ONE-CAN
061000        THRU E319-RELEASE-ONE-CAN-EX
061100        UNTIL WK-C-END-OF-FILE.
061200     CLOSE CONSUMPTION-ANALYSIS-FILE.

061300*-----------------------------------------------------------------
061400**
061500 E399-CAN-SORT-INPUT-EX.
061600*-----------------------------------------------------------------
061700**
061800     EXIT.

061900*-----------------------------------------------------------------
062000**
062100 E310-RELEASE-ONE-CAN.
062200*-----------------------------------------------------------------
062300**
062400     READ CONSUMPTION-ANALYSIS-FILE.
062500     IF  WK-C-END-OF-FILE
062600         CONTINUE
062700     ELSE
062800         IF  NOT WK-C-SUCCESSFUL
062900             DISPLAY "MBKSPR1 - READ ERROR - CONSUMPTION-ANALYSIS"
063000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
063100             GO TO Y900-ABNORMAL-TERMINATION
063200         ELSE
063300             IF  CAN-TRANSACTION-TS (1:8) >=
063400                 WK-DT-WINDOW-FROM-TEXT
063500                 AND CAN-TRANSACTION-TS (1:8) <= WK-DT-TODAY
063600                 MOVE CAN-USER-ID          TO CAN-S-USER-ID
063700                 MOVE CAN-CATEGORY          TO CAN-S-CATEGORY
063800                 MOVE CAN-ANALYSIS-ID       TO CAN-S-ANALYSIS-ID
063900                 MOVE CAN-TRANSACTION-ID    TO
064000                     CAN-S-TRANSACTION-ID
064100                 MOVE CAN-AMOUNT             TO CAN-S-AMOUNT
064200                 MOVE CAN-MERCHANT-NAME      TO
064300                     CAN-S-MERCHANT-NAME
064400                 MOVE CAN-TRANSACTION-TS     TO
064500                     CAN-S-TRANSACTION-TS
064600                 MOVE CAN-IS-ANOMALOUS        TO
064700                     CAN-S-IS-ANOMALOUS
064800                 MOVE CAN-ANOMALY-REASON      TO
064900                     CAN-S-ANOMALY-REASON
065000                 RELEASE CAN-SORT-RECORD
065100             END-IF
065200         END-IF
065300     END-IF.

065400*-----------------------------------------------------------------
065500**
065600 E319-RELEASE-ONE-CAN-EX.
065700*-----------------------------------------------------------------
065800**
065900     EXIT.

066000*-----------------------------------------------------------------
066100**
066200*E400 - SORT OUTPUT PROCEDURE.  DRIVES THE WHOLE REPORT OFF THE
066300*SORTED STREAM, ONE CALL TO B000 PER USER GROUP.
066400*-----------------------------------------------------------------
066500**
066600 E400-CAN-SORT-OUTPUT.
066700*-----------------------------------------------------------------
066800**
066900     PERFORM F000-RETURN-SORTED-CAN
067000        THRU F099-RETURN-SORTED-CAN-EX.
067100     PERFORM B000-PROCESS-USER-GROUP
067200        THRU B099-PROCESS-USER-GROUP-EX
067300        UNTIL WK-C-END-OF-SORT.

067400*-----------------------------------------------------------------
067500**
067600 E499-CAN-SORT-OUTPUT-EX.
067700*-----------------------------------------------------------------
067800**
067900     EXIT.

068000*-----------------------------------------------------------------
068100**
068200 F000-RETURN-SORTED-CAN.
068300*-----------------------------------------------------------------
068400**
068500     RETURN CAN-SORT-FILE
068600         AT END
068700             SET WK-C-END-OF-SORT TO TRUE
068800     END-RETURN.

068900*-----------------------------------------------------------------
069000**
069100 F099-RETURN-SORTED-CAN-EX.
069200*-----------------------------------------------------------------
069300**
069400     EXIT.

069500*-----------------------------------------------------------------
069600**
069700*PROGRAM SUBROUTINE                          *
069800*-----------------------------------------------------------------
069900**
070000 Y900-ABNORMAL-TERMINATION.
070100     PERFORM Z000-END-PROGRAM-ROUTINE
070200        THRU Z999-END-PROGRAM-ROUTINE-EX.
070300     EXIT PROGRAM.

070400 Z000-END-PROGRAM-ROUTINE.
070500     CLOSE SPENDING-ANALYSIS-REPORT.
070600     IF  NOT WK-C-SUCCESSFUL
070700         DISPLAY "MBKSPR1 - CLOSE FILE ERROR"
070800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

070900 Z999-END-PROGRAM-ROUTINE-EX.
071000     EXIT.

071100****************************************
071200*END OF PROGRAM SOURCE - MBKSPR1
071300****************************************
