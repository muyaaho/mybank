000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MBKSPA1.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   MYBANK CORE BATCH - SPENDING ANALYSIS DRIVER.
000700 DATE-WRITTEN.   14 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       MYBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CATEGORIZES AND SCORES EVERY TRANSACTION-RECORD
001200*               WRITTEN BY MBKPAY1 AND WRITES ONE CONSUMPTION-
001300*               ANALYSIS-RECORD PER INPUT TRANSACTION (APPEND-
001400*               ONLY, 1:1 WITH INPUT - NOTHING IS EVER SKIPPED).
001500*               CATEGORY IS A CASE-INSENSITIVE MERCHANT-NAME
001600*               KEYWORD CASCADE (SEE B120); ANOMALY IS A FLAT
001700*               AMOUNT THRESHOLD (SEE B200).  MBKSPR1 READS THE
001800*               RESULT FOR THE SPENDING ANALYSIS REPORT.
001900*----------------------------------------------------------------*
002000*HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200*TAG    DATE       DEV    DESCRIPTION
002300*------ ---------- ------ --------------------------------------*
002400*MBK008 14/03/1989 MWT    INITIAL VERSION                         MBK008
002500*MBK015 02/11/1998 RTN    Y2K - CAN-ANALYZED-TS/CAN-TRANSACTION-  MBK015
002600*                         TS WIDENED TO FULL CCYY
002700*MBK029 04/05/2002 RTN    06650 - TXN-CATEGORY MAY ARRIVE BLANK,  MBK029
002800*                         FALL BACK TO "OTHER" RATHER THAN ABEND
002900*MBK042 11/02/2005 HLK    09228 - KEYWORD SCAN REWRITTEN AS THE   MBK042
003000*                         GENERIC B150 SUBSTRING-SEARCH SUBROUTINE
003100*                         SO NEW KEYWORDS DON'T NEED NEW CODE,
003200*                         JUST A NEW PAIR OF MOVEs AHEAD OF THE
003300*                         PERFORM
003400*MBK051 17/09/2008 PQS    11203 - STAMP CAN-ANALYZED-TS SO        MBK051
003500*                         MBKSPR1MBK051 CAN PROVE WHEN EACH LINE
003600*                         WAS SCORED
003700*----------------------------------------------------------------*
003800        EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004600                    UPSI-0 IS UPSI-SWITCH-0
004700                      ON  STATUS IS U0-ON
004800                      OFF STATUS IS U0-OFF.

004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TRANSACTION-FILE   ASSIGN TO TRANSACF
005200            ORGANIZATION      IS LINE SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.

005400     SELECT CONSUMPTION-ANALYSIS-FILE ASSIGN TO CONANF
005500            ORGANIZATION      IS LINE SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.

005700 EJECT
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200**************
006300 FD  TRANSACTION-FILE
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS TXN-FILE-LINE.
006600 01  TXN-FILE-LINE                PIC X(220).

006700 FD  CONSUMPTION-ANALYSIS-FILE
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS CAN-RECORD.
007000     COPY CANREC.

007100*************************
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER                          PIC X(24)        VALUE
007500     "** PROGRAM MBKSPA1   **".

007600*------------------ PROGRAM WORKING STORAGE -------------------*
007700 01  WK-C-COMMON.
007800     COPY MBKCMWS.
007900     COPY MBKWKDT.
008000     05  FILLER                   PIC X(01).

008100*MBF-TXN-RECORD - BUSINESS FIELDS FOR THE INCOMING TRANSACTION-
008200*FILE ROW.  TRANSACTION-FILE IS COMMA-DELIMITED TEXT - F000
008300*UNSTRINGS THE FD BUFFER INTO THESE FIELDS RIGHT AFTER THE READ.
008400     COPY TXNREC.

008500 01  WK-C-WORK-AREA.
008600     05  WK-C-END-OF-TXN-SWITCH       PIC X(01)  VALUE "N".
008700         88  WK-C-END-OF-TXN                  VALUE "Y".
008800     05  WK-N-TXN-AMOUNT               PIC S9(11)V99 COMP-3.
008900*TXN-AMOUNT DE-EDITED FOR ARITHMETIC/COMPARE - SAME MOVE TECHNIQUE
009000*AS PAY-AMOUNT FROM TRQ-AMOUNT IN MBKPAY1
009100     05  WK-C-MERCHANT-UC              PIC X(40).
009200*UPPERCASED COPY OF THE MERCHANT NAME FOR THE KEYWORD SCAN - B110
009300*BUILDS IT
009400     05  WK-C-SEQ-SUFFIX                PIC 9(07) COMP-3 VALUE
009500         ZERO.
009600     05  WK-C-GEN-ANALYSIS-ID           PIC X(20).
009700     05  WK-C-GEN-ANALYSIS-ID-R REDEFINES WK-C-GEN-ANALYSIS-ID.
009800         10  WK-C-GEN-PFX               PIC X(03).
009900         10  WK-C-GEN-SUFFIX            PIC 9(17).
010000     05  WK-C-LOWER-ALPHABET           PIC X(26)  VALUE
010100         "abcdefghijklmnopqrstuvwxyz".
010200     05  WK-C-UPPER-ALPHABET           PIC X(26)  VALUE
010300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010400     05  FILLER                        PIC X(08).

010500*B150-SCAN-FOR-KEYWORD PARAMETER AREA - GENERIC SUBSTRING SEARCH,
010600*CALLED ONCE PER CANDIDATE KEYWORD OUT OF B120.
010700 01  WK-C-KEYWORD-SCAN-AREA.
010800     05  WK-C-SEARCH-WORD              PIC X(15).
010900     05  WK-C-SEARCH-LEN               PIC 9(02)  COMP.
011000     05  WK-C-SCAN-POS                 PIC 9(02)  COMP.
011100     05  WK-C-SCAN-LIMIT                PIC 9(02) COMP.
011200     05  WK-C-KEYWORD-FOUND-SWITCH     PIC X(01).
011300         88  WK-C-KEYWORD-FOUND                VALUE "Y".
011400         88  WK-C-KEYWORD-NOT-FOUND            VALUE "N".
011500     05  FILLER                         PIC X(05).

011600*RUN CONTROL TOTALS - DISPLAYED BY C000 AT END OF RUN.
011700 01  WK-C-TOTALS.
011800     05  WK-N-TOTAL-ANALYZED            PIC 9(07)  COMP-3 VALUE
011900         ZERO.
012000     05  WK-N-TOTAL-ANOMALOUS           PIC 9(07)  COMP-3 VALUE
012100         ZERO.
012200     05  FILLER                         PIC X(10).

012300 EJECT
012400****************************************
012500 PROCEDURE DIVISION.
012600****************************************
012700 MAIN-MODULE.
012800     PERFORM A000-START-PROGRAM-ROUTINE
012900        THRU A099-START-PROGRAM-ROUTINE-EX.
013000     PERFORM B000-PROCESS-TRANSACTION
013100        THRU B099-PROCESS-TRANSACTION-EX
013200        UNTIL WK-C-END-OF-TXN.
013300     PERFORM C000-DISPLAY-TOTALS
013400        THRU C099-DISPLAY-TOTALS-EX.
013500     PERFORM Z000-END-PROGRAM-ROUTINE
013600        THRU Z999-END-PROGRAM-ROUTINE-EX.
013700     GOBACK.

013800*-----------------------------------------------------------------
013900**
014000*PROGRAM SUBROUTINES
014100**
014200*-----------------------------------------------------------------
014300**
014400 A000-START-PROGRAM-ROUTINE.
014500*-----------------------------------------------------------------
014600**
014700     ACCEPT WK-DT-CURRENT-DATE  FROM DATE YYYYMMDD.
014800     ACCEPT WK-DT-CURRENT-TIME  FROM TIME.
014900     STRING WK-DT-CC WK-DT-YY WK-DT-MM WK-DT-DD
015000            WK-DT-HH WK-DT-MN WK-DT-SS
015100         DELIMITED BY SIZE INTO WK-DT-CCYYMMDDHHMMSS.
015200     OPEN INPUT  TRANSACTION-FILE.
015300     IF  NOT WK-C-SUCCESSFUL
015400         DISPLAY "MBKSPA1 - OPEN ERROR - TRANSACTION-FILE"
015500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015600         GO TO Y900-ABNORMAL-TERMINATION.
015700     OPEN OUTPUT CONSUMPTION-ANALYSIS-FILE.
015800     IF  NOT WK-C-SUCCESSFUL
015900         DISPLAY "MBKSPA1 - OPEN ERROR - CONSUMPTION-ANALYSIS"
016000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016100         GO TO Y900-ABNORMAL-TERMINATION.
016200     MOVE "CAN"                   TO WK-C-GEN-PFX.
016300     PERFORM F000-READ-TRANSACTION
016400        THRU F099-READ-TRANSACTION-EX.

016500*-----------------------------------------------------------------
016600**
016700 A099-START-PROGRAM-ROUTINE-EX.
016800*-----------------------------------------------------------------
016900**
017000     EXIT.

017100*-----------------------------------------------------------------
017200**
017300 B000-PROCESS-TRANSACTION.
017400*-----------------------------------------------------------------
017500**
017600     MOVE TXN-AMOUNT              TO WK-N-TXN-AMOUNT.
017700     PERFORM B100-CATEGORIZE-TRANSACTION
017800        THRU B199-CATEGORIZE-TRANSACTION-EX.
017900     PERFORM B200-CHECK-ANOMALY
018000        THRU B299-CHECK-ANOMALY-EX.
018100     PERFORM B300-WRITE-ANALYSIS-RECORD
018200        THRU B399-WRITE-ANALYSIS-RECORD-EX.
018300     ADD 1                        TO WK-N-TOTAL-ANALYZED.
018400     PERFORM F000-READ-TRANSACTION
018500        THRU F099-READ-TRANSACTION-EX.

018600*-----------------------------------------------------------------
018700**
018800 B099-PROCESS-TRANSACTION-EX.
018900*-----------------------------------------------------------------
019000**
019100     EXIT.

019200*-----------------------------------------------------------------
019300**
019400*B100 - DERIVE CAN-CATEGORY.  FIRST MATCH WINS, IN THE EXACT ORDER
019500*BELOW - RESTAURANT/CAFE, GAS/TRANSPORT, MART/SHOP, MOVIE/GAME,
019600*ELSE THE CALLER'S OWN TXN-CATEGORY, ELSE "OTHER".
019700*-----------------------------------------------------------------
019800**
019900 B100-CATEGORIZE-TRANSACTION.
020000*-----------------------------------------------------------------
020100**
020200     MOVE SPACES                  TO CAN-CATEGORY.
020300     PERFORM B110-UPPERCASE-MERCHANT-NAME
020400        THRU B119-UPPERCASE-MERCHANT-NAME-EX.
020500     PERFORM B120-TEST-FOOD-KEYWORDS
020600        THRU B129-TEST-FOOD-KEYWORDS-EX.
020700     IF  CAN-CATEGORY = SPACES
020800         PERFORM B130-TEST-TRANSPORT-KEYWORDS
020900            THRU B139-TEST-TRANSPORT-KEYWORDS-EX
021000     END-IF.
021100     IF  CAN-CATEGORY = SPACES
021200         PERFORM B140-TEST-SHOPPING-KEYWORDS
021300            THRU B149-TEST-SHOPPING-KEYWORDS-EX
021400     END-IF.
021500     IF  CAN-CATEGORY = SPACES
021600         PERFORM B160-TEST-ENTERTAINMENT-KEYWORDS
021700            THRU B169-TEST-ENTERTAINMENT-KEYWORDS-EX
021800     END-IF.
021900     IF  CAN-CATEGORY = SPACES
022000         IF  TXN-CATEGORY NOT = SPACES
022100             MOVE TXN-CATEGORY    TO CAN-CATEGORY
022200         ELSE
022300             MOVE "OTHER"         TO CAN-CATEGORY
022400         END-IF
022500     END-IF.

022600*-----------------------------------------------------------------
022700**
022800 B199-CATEGORIZE-TRANSACTION-EX.
022900*-----------------------------------------------------------------
023000**
023100     EXIT.

023200*-----------------------------------------------------------------
023300**
023400 B110-UPPERCASE-MERCHANT-NAME.
023500*-----------------------------------------------------------------
023600**
023700     MOVE TXN-MERCHANT-NAME        TO WK-C-MERCHANT-UC.
023800     INSPECT WK-C-MERCHANT-UC
023900         CONVERTING WK-C-LOWER-ALPHABET TO WK-C-UPPER-ALPHABET.

024000*-----------------------------------------------------------------
024100**
024200 B119-UPPERCASE-MERCHANT-NAME-EX.
024300*-----------------------------------------------------------------
024400**
024500     EXIT.

024600*-----------------------------------------------------------------
024700**
024800 B120-TEST-FOOD-KEYWORDS.
024900*-----------------------------------------------------------------
025000**
025100     MOVE "RESTAURANT"             TO WK-C-SEARCH-WORD.
025200     MOVE 10                       TO WK-C-SEARCH-LEN.
025300     PERFORM B150-SCAN-FOR-KEYWORD
025400        THRU B159-SCAN-FOR-KEYWORD-EX.
025500     IF  WK-C-KEYWORD-FOUND
025600         MOVE "FOOD"               TO CAN-CATEGORY
025700     ELSE
025800         MOVE "CAFE"               TO WK-C-SEARCH-WORD
025900         MOVE 4                    TO WK-C-SEARCH-LEN
026000         PERFORM B150-SCAN-FOR-KEYWORD
026100            THRU B159-SCAN-FOR-KEYWORD-EX
026200         IF  WK-C-KEYWORD-FOUND
026300             MOVE "FOOD"           TO CAN-CATEGORY
026400         END-IF
026500     END-IF.

026600*-----------------------------------------------------------------
026700**
026800 B129-TEST-FOOD-KEYWORDS-EX.
026900*-----------------------------------------------------------------
027000**
027100     EXIT.

027200*-----------------------------------------------------------------
027300**
027400 B130-TEST-TRANSPORT-KEYWORDS.
027500*-----------------------------------------------------------------
027600**
027700     MOVE "GAS"                    TO WK-C-SEARCH-WORD.
027800     MOVE 3                        TO WK-C-SEARCH-LEN.
027900     PERFORM B150-SCAN-FOR-KEYWORD
028000        THRU B159-SCAN-FOR-KEYWORD-EX.
028100     IF  WK-C-KEYWORD-FOUND
028200         MOVE "TRANSPORT"          TO CAN-CATEGORY
028300     ELSE
028400         MOVE "TRANSPORT"          TO WK-C-SEARCH-WORD
028500         MOVE 9                    TO WK-C-SEARCH-LEN
028600         PERFORM B150-SCAN-FOR-KEYWORD
028700            THRU B159-SCAN-FOR-KEYWORD-EX
028800         IF  WK-C-KEYWORD-FOUND
028900             MOVE "TRANSPORT"      TO CAN-CATEGORY
029000         END-IF
029100     END-IF.

029200*-----------------------------------------------------------------
029300**
029400 B139-TEST-TRANSPORT-KEYWORDS-EX.
029500*-----------------------------------------------------------------
029600**
029700     EXIT.

029800*-----------------------------------------------------------------
029900**
030000 B140-TEST-SHOPPING-KEYWORDS.
030100*-----------------------------------------------------------------
030200**
030300     MOVE "MART"                   TO WK-C-SEARCH-WORD.
030400     MOVE 4                        TO WK-C-SEARCH-LEN.
030500     PERFORM B150-SCAN-FOR-KEYWORD
030600        THRU B159-SCAN-FOR-KEYWORD-EX.
030700     IF  WK-C-KEYWORD-FOUND
030800         MOVE "SHOPPING"           TO CAN-CATEGORY
030900     ELSE
031000         MOVE "SHOP"                TO WK-C-SEARCH-WORD
031100         MOVE 4                    TO WK-C-SEARCH-LEN
031200         PERFORM B150-SCAN-FOR-KEYWORD
031300            THRU B159-SCAN-FOR-KEYWORD-EX
031400         IF  WK-C-KEYWORD-FOUND
031500             MOVE "SHOPPING"       TO CAN-CATEGORY
031600         END-IF
031700     END-IF.

031800*-----------------------------------------------------------------
031900**
032000 B149-TEST-SHOPPING-KEYWORDS-EX.
032100*-----------------------------------------------------------------
032200**
032300     EXIT.

032400*-----------------------------------------------------------------
032500**
032600 B160-TEST-ENTERTAINMENT-KEYWORDS.
032700*-----------------------------------------------------------------
032800**
032900     MOVE "MOVIE"                  TO WK-C-SEARCH-WORD.
033000     MOVE 5                        TO WK-C-SEARCH-LEN.
033100     PERFORM B150-SCAN-FOR-KEYWORD
033200        THRU B159-SCAN-FOR-KEYWORD-EX.
033300     IF  WK-C-KEYWORD-FOUND
033400         MOVE "ENTERTAINMENT"      TO CAN-CATEGORY
033500     ELSE
033600         MOVE "GAME"                TO WK-C-SEARCH-WORD
033700         MOVE 4                    TO WK-C-SEARCH-LEN
033800         PERFORM B150-SCAN-FOR-KEYWORD
033900            THRU B159-SCAN-FOR-KEYWORD-EX
034000         IF  WK-C-KEYWORD-FOUND
034100             MOVE "ENTERTAINMENT"  TO CAN-CATEGORY
034200         END-IF
034300     END-IF.

034400*-----------------------------------------------------------------
034500**
034600 B169-TEST-ENTERTAINMENT-KEYWORDS-EX.
034700*-----------------------------------------------------------------
034800**
034900     EXIT.

035000*-----------------------------------------------------------------
035100**
035200*B150 - GENERIC CASE-INSENSITIVE SUBSTRING SEARCH.  CALLER SETS
035300*WK-C-SEARCH-WORD/WK-C-SEARCH-LEN AHEAD OF THE PERFORM; RETURNS
035400*WK-C-KEYWORD-FOUND/NOT-FOUND.  SLIDES A WINDOW OF LENGTH WK-C-
035500*SEARCH-LEN ACROSS WK-C-MERCHANT-UC ONE POSITION AT A TIME.
035600*-----------------------------------------------------------------
035700**
035800 B150-SCAN-FOR-KEYWORD.
035900*-----------------------------------------------------------------
036000**
036100     SET WK-C-KEYWORD-NOT-FOUND    TO TRUE.
036200     COMPUTE WK-C-SCAN-LIMIT = 41 - WK-C-SEARCH-LEN.
036300     PERFORM B151-SCAN-ONE-POSITION
036400        THRU B159-SCAN-ONE-POSITION-EX
036500        VARYING WK-C-SCAN-POS FROM 1 BY 1
036600           UNTIL WK-C-SCAN-POS > WK-C-SCAN-LIMIT
036700              OR WK-C-KEYWORD-FOUND.

036800*-----------------------------------------------------------------
036900**
037000 B159-SCAN-FOR-KEYWORD-EX.
037100*-----------------------------------------------------------------
037200**
037300     EXIT.

037400*-----------------------------------------------------------------
037500**
037600 B151-SCAN-ONE-POSITION.
037700*-----------------------------------------------------------------
037800**
037900     IF  WK-C-MERCHANT-UC (WK-C-SCAN-POS : WK-C-SEARCH-LEN)
038000             = WK-C-SEARCH-WORD (1 : WK-C-SEARCH-LEN)
038100         SET WK-C-KEYWORD-FOUND    TO TRUE
038200     END-IF.

038300*-----------------------------------------------------------------
038400**
038500 B159-SCAN-ONE-POSITION-EX.
038600*-----------------------------------------------------------------
038700**
038800     EXIT.

038900*-----------------------------------------------------------------
039000**
039100*B200 - ANOMALY TEST.  FLAT THRESHOLD, STRICTLY GREATER-THAN, NO
039200*GRADUATED SEVERITY LEVELS.
039300*-----------------------------------------------------------------
039400**
039500 B200-CHECK-ANOMALY.
039600*-----------------------------------------------------------------
039700**
039800     IF  WK-N-TXN-AMOUNT > 100000.00
039900         SET CAN-IS-FLAGGED        TO TRUE
040000         MOVE "Unusually large transaction" TO CAN-ANOMALY-REASON
040100     ELSE
040200         MOVE "N"                  TO CAN-IS-ANOMALOUS
040300         MOVE SPACES                TO CAN-ANOMALY-REASON
040400     END-IF.

040500*-----------------------------------------------------------------
040600**
040700 B299-CHECK-ANOMALY-EX.
040800*-----------------------------------------------------------------
040900**
041000     EXIT.

041100*-----------------------------------------------------------------
041200**
041300 B300-WRITE-ANALYSIS-RECORD.
041400*-----------------------------------------------------------------
041500**
041600     ADD 1                         TO WK-C-SEQ-SUFFIX.
041700     MOVE WK-C-SEQ-SUFFIX          TO WK-C-GEN-SUFFIX.
041800     MOVE WK-C-GEN-ANALYSIS-ID     TO CAN-ANALYSIS-ID.
041900     MOVE TXN-USER-ID              TO CAN-USER-ID.
042000     MOVE TXN-TRANSACTION-ID       TO CAN-TRANSACTION-ID.
042100     MOVE WK-N-TXN-AMOUNT          TO CAN-AMOUNT.
042200     MOVE TXN-MERCHANT-NAME        TO CAN-MERCHANT-NAME.
042300     MOVE TXN-TIMESTAMP            TO CAN-TRANSACTION-TS.
042400     MOVE WK-DT-CCYYMMDDHHMMSS     TO CAN-ANALYZED-TS.
042500     WRITE CAN-RECORD.
042600     IF  NOT WK-C-SUCCESSFUL
042700         DISPLAY "MBKSPA1 - WRITE ERROR - CONSUMPTION-ANALYSIS"
042800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042900         GO TO Y900-ABNORMAL-TERMINATION.
043000     IF  CAN-IS-FLAGGED
043100         ADD 1                    TO WK-N-TOTAL-ANOMALOUS
043200     END-IF.

043300*-----------------------------------------------------------------
043400**
043500 B399-WRITE-ANALYSIS-RECORD-EX.
043600*-----------------------------------------------------------------
043700**
043800     EXIT.

043900*-----------------------------------------------------------------
044000**
044100 C000-DISPLAY-TOTALS.
044200*-----------------------------------------------------------------
044300**
044400     DISPLAY "MBKSPA1 - TRANSACTIONS ANALYZED  : "
044500         WK-N-TOTAL-ANALYZED.
044600     DISPLAY "MBKSPA1 - ANOMALOUS TRANSACTIONS : "
044700         WK-N-TOTAL-ANOMALOUS.

044800*-----------------------------------------------------------------
044900**
045000 C099-DISPLAY-TOTALS-EX.
045100*-----------------------------------------------------------------
045200**
045300     EXIT.

045400*-----------------------------------------------------------------
045500**
045600 F000-READ-TRANSACTION.
045700*-----------------------------------------------------------------
045800**
045900     READ TRANSACTION-FILE.
046000     IF  WK-C-END-OF-FILE
046100         SET WK-C-END-OF-TXN TO TRUE
046200     ELSE
046300         IF  NOT WK-C-SUCCESSFUL
046400             DISPLAY "MBKSPA1 - READ ERROR - TRANSACTION-FILE"
046500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046600             GO TO Y900-ABNORMAL-TERMINATION
046700         ELSE
046800             UNSTRING TXN-FILE-LINE DELIMITED BY ","
046900                 INTO TXN-TRANSACTION-ID
047000                      TXN-USER-ID
047100                      TXN-ACCOUNT-ID
047200                      TXN-AMOUNT
047300                      TXN-CURRENCY
047400                      TXN-CATEGORY
047500                      TXN-MERCHANT-NAME
047600                      TXN-TYPE
047700                      TXN-STATUS
047800                      TXN-TIMESTAMP
047900         END-IF
048000     END-IF.

048100*-----------------------------------------------------------------
048200**
048300 F099-READ-TRANSACTION-EX.
048400*-----------------------------------------------------------------
048500**
048600     EXIT.

048700*-----------------------------------------------------------------
048800**
048900*PROGRAM SUBROUTINE                          *
049000*-----------------------------------------------------------------
049100**
049200 Y900-ABNORMAL-TERMINATION.
049300     PERFORM Z000-END-PROGRAM-ROUTINE
049400        THRU Z999-END-PROGRAM-ROUTINE-EX.
049500     EXIT PROGRAM.

049600 Z000-END-PROGRAM-ROUTINE.
049700     CLOSE TRANSACTION-FILE CONSUMPTION-ANALYSIS-FILE.
049800     IF  NOT WK-C-SUCCESSFUL
049900         DISPLAY "MBKSPA1 - CLOSE FILE ERROR"
050000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

050100 Z999-END-PROGRAM-ROUTINE-EX.
050200     EXIT.

050300****************************************
050400*END OF PROGRAM SOURCE - MBKSPA1
050500****************************************
