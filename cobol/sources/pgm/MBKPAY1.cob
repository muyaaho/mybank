000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MBKPAY1.
000500 AUTHOR.         HARRIET L KOH.
000600 INSTALLATION.   MYBANK CORE BATCH - FUNDS MOVEMENT.
000700 DATE-WRITTEN.   14 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       MYBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  BATCH POSTING DRIVER FOR INTERNAL TRANSFERS. READS
001200*               ONE TRANSFER-REQUEST PER INPUT LINE, BUILDS AND
001300*               POSTS A PAYMENT-RECORD (PENDING THEN IMMEDIATELY
001400*               COMPLETED - THIS SHOP HAS NO LIVE BANKING RAIL TO
001500*               CALL OUT TO YET) AND DERIVES ONE TRANSACTION-
001600*               RECORD SO THE SPENDING-ANALYSIS DRIVER MBKSPA1 HAS
001700*               SOMETHING TO PICK UP.  THE ROUND-UP DRIVER MBKRUP1
001800*               IS THE OTHER DOWNSTREAM CONSUMER OF PAYMENT-FILE.
001900*----------------------------------------------------------------*
002000*HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200*TAG    DATE       DEV    DESCRIPTION
002300*------ ---------- ------ --------------------------------------*
002400*MBK010 14/03/1989 MWT    INITIAL VERSION                         MBK010
002500*MBK016 02/11/1998 RTN    Y2K - WK-DT-CURRENT-DATE EXPANDED, NO   MBK016
002600*                         MORE 2-DIGIT YEAR ON THE TIMESTAMPS
002700*MBK044 25/08/2006 PQS    09990 - HARDCODE PAY-CURRENCY TO "KRW"  MBK044
002800*                         REGARDLESS OF WHAT THE REQUEST LINE SAYS
002900*                         - SEE DAN BUSINESS RULE RAISED BY PFM
003000*                         TEAM
003100*MBK060 30/01/2012 HLK    13201 - DERIVED TXN-CATEGORY/TXN-TYPE   MBK060
003200*                         ARE NOW ALWAYS "TRANSFER"/"DEBIT"
003300*                         REGARDLESS OF PAY-TYPE, PER PFM
003400*                         REQUIREMENTS
003500*----------------------------------------------------------------*
003600        EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004400                    UPSI-0 IS UPSI-SWITCH-0
004500                      ON  STATUS IS U0-ON
004600                      OFF STATUS IS U0-OFF.

004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TRANSFER-REQUEST-FILE ASSIGN TO TRANREQ
005000            ORGANIZATION      IS LINE SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.

005200     SELECT PAYMENT-FILE       ASSIGN TO PAYMENTF
005300            ORGANIZATION      IS LINE SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.

005500     SELECT TRANSACTION-FILE   ASSIGN TO TRANSACF
005600            ORGANIZATION      IS LINE SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.

005800 EJECT
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300**************
006400 FD  TRANSFER-REQUEST-FILE
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS TRQ-FILE-LINE.
006700 01  TRQ-FILE-LINE                PIC X(150).

006800 FD  PAYMENT-FILE
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS PAY-FILE-LINE.
007100 01  PAY-FILE-LINE                PIC X(250).

007200 FD  TRANSACTION-FILE
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS TXN-FILE-LINE.
007500 01  TXN-FILE-LINE                PIC X(220).

007600*************************
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER                          PIC X(24)        VALUE
008000     "** PROGRAM MBKPAY1   **".

008100*------------------ PROGRAM WORKING STORAGE -------------------*
008200 01  WK-C-COMMON.
008300     COPY MBKCMWS.
008400     COPY MBKWKDT.
008500     05  FILLER                   PIC X(01).

008600 01  WK-C-WORK-AREA.
008700     05  WK-C-EOF-SWITCH              PIC X(01) VALUE "N".
008800         88  WK-C-END-OF-TRQ                  VALUE "Y".
008900     05  WK-C-SEQ-SUFFIX               PIC 9(07) COMP-3 VALUE
009000         ZERO.
009100     05  WK-C-GEN-PAYMENT-ID          PIC X(20).
009200     05  WK-C-GEN-PAYMENT-ID-R REDEFINES WK-C-GEN-PAYMENT-ID.
009300         10  WK-C-GEN-PFX             PIC X(03).
009400         10  WK-C-GEN-SUFFIX          PIC 9(17).
009500     05  FILLER                       PIC X(10).

009600 01  WK-C-TOTALS.
009700     05  WK-N-REQUESTS-READ           PIC S9(07) COMP-3 VALUE
009800         ZERO.
009900     05  WK-N-PAYMENTS-POSTED         PIC S9(07) COMP-3 VALUE
010000         ZERO.
010100     05  FILLER                       PIC X(10).

010200*TRQ-RECORD - UNSTRING TARGET FOR ONE COMMA-DELIMITED TRANSFER
010300*REQUEST LINE.  TRQ-AMOUNT IS KEPT NUMERIC-EDITED (TEXT FORM WITH
010400*AN ACTUAL DECIMAL POINT) BECAUSE IT COMES OFF THE WIRE AS TEXT -
010500*B100 MOVES IT INTO THE NUMERIC-EDITED PAY-AMOUNT FIELD BELOW.
010600 01  TRQ-RECORD.
010700     05  TRQ-USER-ID                  PIC X(20).
010800     05  TRQ-FROM-ACCOUNT-ID          PIC X(20).
010900     05  TRQ-TO-ACCOUNT-ID            PIC X(20).
011000     05  TRQ-RECIPIENT-NAME           PIC X(40).
011100     05  TRQ-AMOUNT                   PIC 9(11).99.
011200     05  TRQ-AMOUNT-R REDEFINES TRQ-AMOUNT.
011300         10  TRQ-AMOUNT-WHOLE         PIC 9(11).
011400         10  FILLER                   PIC X(01).
011500         10  TRQ-AMOUNT-DECIMAL       PIC 9(02).
011600     05  FILLER                       PIC X(30).

011700*PAY-RECORD / TXN-RECORD - BUSINESS FIELD GROUPS FOR THE OUTGOING
011800*PAYMENT-FILE AND TRANSACTION-FILE ROWS.  BOTH FILES ARE COMMA-
011900*DELIMITED TEXT - B200 AND B300 STRING THESE FIELDS INTO THE FD
012000*BUFFER BEFORE THE WRITE, COMMA BY COMMA.
012100     COPY PAYREC.
012200     COPY TXNREC.

012300 EJECT
012400****************************************
012500 PROCEDURE DIVISION.
012600****************************************
012700 MAIN-MODULE.
012800     PERFORM A000-START-PROGRAM-ROUTINE
012900        THRU A099-START-PROGRAM-ROUTINE-EX.
013000     PERFORM B000-POST-TRANSFER
013100        THRU B099-POST-TRANSFER-EX
013200        UNTIL WK-C-END-OF-TRQ.
013300     PERFORM C000-DISPLAY-TOTALS
013400        THRU C099-DISPLAY-TOTALS-EX.
013500     PERFORM Z000-END-PROGRAM-ROUTINE
013600        THRU Z999-END-PROGRAM-ROUTINE-EX.
013700     GOBACK.

013800*---------------------------------------------------------------*
013900 A000-START-PROGRAM-ROUTINE.
014000*---------------------------------------------------------------*
014100     OPEN INPUT  TRANSFER-REQUEST-FILE.
014200     IF  NOT WK-C-SUCCESSFUL
014300         DISPLAY "MBKPAY1 - OPEN ERROR - TRANSFER-REQUEST-FILE"
014400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500         GO TO Y900-ABNORMAL-TERMINATION.

014600     OPEN OUTPUT PAYMENT-FILE.
014700     IF  NOT WK-C-SUCCESSFUL
014800         DISPLAY "MBKPAY1 - OPEN FILE ERROR - PAYMENT-FILE"
014900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015000         GO TO Y900-ABNORMAL-TERMINATION.

015100     OPEN OUTPUT TRANSACTION-FILE.
015200     IF  NOT WK-C-SUCCESSFUL
015300         DISPLAY "MBKPAY1 - OPEN ERROR - TRANSACTION-FILE"
015400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015500         GO TO Y900-ABNORMAL-TERMINATION.

015600     ACCEPT WK-DT-CURRENT-DATE FROM DATE YYYYMMDD.
015700     ACCEPT WK-DT-CURRENT-TIME FROM TIME.
015800     STRING WK-DT-CC WK-DT-YY WK-DT-MM WK-DT-DD
015900            WK-DT-HH WK-DT-MN WK-DT-SS
016000         DELIMITED BY SIZE INTO WK-DT-CCYYMMDDHHMMSS.
016100     MOVE "KRW"               TO WK-C-GEN-PFX.
016200     PERFORM D000-READ-TRANSFER-REQUEST
016300        THRU D099-READ-TRANSFER-REQUEST-EX.

016400*---------------------------------------------------------------*
016500 A099-START-PROGRAM-ROUTINE-EX.
016600*---------------------------------------------------------------*
016700     EXIT.

016800*---------------------------------------------------------------*
016900 B000-POST-TRANSFER.
017000*---------------------------------------------------------------*
017100     ADD 1 TO WK-N-REQUESTS-READ.
017200     PERFORM B100-BUILD-PAYMENT-RECORD
017300        THRU B199-BUILD-PAYMENT-RECORD-EX.
017400     PERFORM B200-WRITE-PAYMENT-RECORD
017500        THRU B299-WRITE-PAYMENT-RECORD-EX.
017600     PERFORM B300-DERIVE-TRANSACTION-RECORD
017700        THRU B399-DERIVE-TRANSACTION-RECORD-EX.
017800     ADD 1 TO WK-N-PAYMENTS-POSTED.
017900     PERFORM D000-READ-TRANSFER-REQUEST
018000        THRU D099-READ-TRANSFER-REQUEST-EX.

018100*---------------------------------------------------------------*
018200 B099-POST-TRANSFER-EX.
018300*---------------------------------------------------------------*
018400     EXIT.

018500*---------------------------------------------------------------*
018600 B100-BUILD-PAYMENT-RECORD.
018700*---------------------------------------------------------------*
018800*MBK044 - CURRENCY IS ALWAYS HARDCODED "KRW" REGARDLESS OF
018900*MBK044 WHAT ARRIVES ON THE TRANSFER REQUEST.
019000*---------------------------------------------------------------*
019100     ADD 1 TO WK-C-SEQ-SUFFIX.
019200     MOVE WK-C-SEQ-SUFFIX      TO WK-C-GEN-SUFFIX.
019300     MOVE WK-C-GEN-PAYMENT-ID  TO PAY-PAYMENT-ID.
019400     MOVE TRQ-USER-ID          TO PAY-USER-ID.
019500     MOVE TRQ-FROM-ACCOUNT-ID  TO PAY-FROM-ACCOUNT-ID.
019600     MOVE TRQ-TO-ACCOUNT-ID    TO PAY-TO-ACCOUNT-ID.
019700     MOVE TRQ-RECIPIENT-NAME   TO PAY-RECIPIENT-NAME.
019800     MOVE TRQ-AMOUNT           TO PAY-AMOUNT.
019900     MOVE "KRW"                TO PAY-CURRENCY.
020000     MOVE "TRANSFER"           TO PAY-TYPE.
020100     MOVE "TRANSFER"           TO PAY-CATEGORY.
020200     STRING WK-DT-R-CCYYMMDD WK-DT-R-HHMMSS
020300         DELIMITED BY SIZE INTO PAY-CREATED-TS.
020400*MBK010 - POSTING IS A SINGLE ATOMIC STEP IN THIS BATCH MODEL
020500*MBK010
020600*-
020700*NO INTERMEDIATE PERSISTED PENDING STATE.  THE RECORD GOES OUT THE
020800*DOOR ALREADY COMPLETED.
020900     SET PAY-IS-PENDING        TO TRUE.
021000     SET PAY-IS-COMPLETED      TO TRUE.
021100     MOVE PAY-CREATED-TS       TO PAY-COMPLETED-TS.

021200*---------------------------------------------------------------*
021300 B199-BUILD-PAYMENT-RECORD-EX.
021400*---------------------------------------------------------------*
021500     EXIT.

021600*---------------------------------------------------------------*
021700 B200-WRITE-PAYMENT-RECORD.
021800*---------------------------------------------------------------*
021900     STRING PAY-PAYMENT-ID        DELIMITED BY SIZE ","
022000            PAY-USER-ID            DELIMITED BY SIZE ","
022100            PAY-FROM-ACCOUNT-ID    DELIMITED BY SIZE ","
022200            PAY-TO-ACCOUNT-ID      DELIMITED BY SIZE ","
022300            PAY-RECIPIENT-NAME     DELIMITED BY SIZE ","
022400            PAY-AMOUNT             DELIMITED BY SIZE ","
022500            PAY-CURRENCY           DELIMITED BY SIZE ","
022600            PAY-TYPE               DELIMITED BY SIZE ","
022700            PAY-STATUS             DELIMITED BY SIZE ","
022800            PAY-CATEGORY           DELIMITED BY SIZE ","
022900            PAY-CREATED-TS         DELIMITED BY SIZE ","
023000            PAY-COMPLETED-TS       DELIMITED BY SIZE
023100         INTO PAY-FILE-LINE.
023200     WRITE PAY-FILE-LINE.
023300     IF  NOT WK-C-SUCCESSFUL
023400         DISPLAY "MBKPAY1 - WRITE FILE ERROR - PAYMENT-FILE"
023500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023600         GO TO Y900-ABNORMAL-TERMINATION.

023700*---------------------------------------------------------------*
023800 B299-WRITE-PAYMENT-RECORD-EX.
023900*---------------------------------------------------------------*
024000     EXIT.

024100*---------------------------------------------------------------*
024200 B300-DERIVE-TRANSACTION-RECORD.
024300*---------------------------------------------------------------*
024400*MBK060 - CATEGORY/TYPE ARE ALWAYS "TRANSFER"/"DEBIT" FOR
024500*THIS FLOW, REGARDLESS OF THE PAYMENT'S OWN PAY-TYPE.
024600*---------------------------------------------------------------*
024700     MOVE PAY-PAYMENT-ID       TO TXN-TRANSACTION-ID.
024800     MOVE PAY-USER-ID          TO TXN-USER-ID.
024900     MOVE PAY-FROM-ACCOUNT-ID  TO TXN-ACCOUNT-ID.
025000     MOVE PAY-AMOUNT           TO TXN-AMOUNT.
025100     MOVE "KRW"                TO TXN-CURRENCY.
025200     MOVE "TRANSFER"           TO TXN-CATEGORY.
025300     MOVE PAY-RECIPIENT-NAME   TO TXN-MERCHANT-NAME.
025400     MOVE "DEBIT"              TO TXN-TYPE.
025500     MOVE PAY-STATUS           TO TXN-STATUS.
025600     MOVE PAY-COMPLETED-TS     TO TXN-TIMESTAMP.
025700     STRING TXN-TRANSACTION-ID    DELIMITED BY SIZE ","
025800            TXN-USER-ID            DELIMITED BY SIZE ","
025900            TXN-ACCOUNT-ID         DELIMITED BY SIZE ","
026000            TXN-AMOUNT             DELIMITED BY SIZE ","
026100            TXN-CURRENCY           DELIMITED BY SIZE ","
026200            TXN-CATEGORY           DELIMITED BY SIZE ","
026300            TXN-MERCHANT-NAME      DELIMITED BY SIZE ","
026400            TXN-TYPE               DELIMITED BY SIZE ","
026500            TXN-STATUS             DELIMITED BY SIZE ","
026600            TXN-TIMESTAMP          DELIMITED BY SIZE
026700         INTO TXN-FILE-LINE.
026800     WRITE TXN-FILE-LINE.
026900     IF  NOT WK-C-SUCCESSFUL
027000         DISPLAY "MBKPAY1 - WRITE ERROR - TRANSACTION-FILE"
027100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027200         GO TO Y900-ABNORMAL-TERMINATION.

027300*---------------------------------------------------------------*
027400 B399-DERIVE-TRANSACTION-RECORD-EX.
027500*---------------------------------------------------------------*
027600     EXIT.

027700*---------------------------------------------------------------*
027800 C000-DISPLAY-TOTALS.
027900*---------------------------------------------------------------*
028000     DISPLAY "MBKPAY1 - CONTROL TOTALS".
028100     DISPLAY "  REQUESTS READ    : " WK-N-REQUESTS-READ.
028200     DISPLAY "  PAYMENTS POSTED  : " WK-N-PAYMENTS-POSTED.

028300*---------------------------------------------------------------*
028400 C099-DISPLAY-TOTALS-EX.
028500*---------------------------------------------------------------*
028600     EXIT.

028700*---------------------------------------------------------------*
028800 D000-READ-TRANSFER-REQUEST.
028900*---------------------------------------------------------------*
029000     READ TRANSFER-REQUEST-FILE.
029100     IF  WK-C-END-OF-FILE
029200         SET WK-C-END-OF-TRQ TO TRUE
029300     ELSE
029400         IF  NOT WK-C-SUCCESSFUL
029500             DISPLAY "MBKPAY1 - READ ERROR - TRANSFER-REQUEST"
029600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029700             GO TO Y900-ABNORMAL-TERMINATION
029800         ELSE
029900             PERFORM D100-UNSTRING-TRQ-LINE
030000                THRU D199-UNSTRING-TRQ-LINE-EX
030100         END-IF
030200     END-IF.

030300*---------------------------------------------------------------*
030400 D099-READ-TRANSFER-REQUEST-EX.
030500*---------------------------------------------------------------*
030600     EXIT.

030700*---------------------------------------------------------------*
030800 D100-UNSTRING-TRQ-LINE.
030900*---------------------------------------------------------------*
031000     UNSTRING TRQ-FILE-LINE DELIMITED BY ","
031100         INTO TRQ-USER-ID
031200              TRQ-FROM-ACCOUNT-ID
031300              TRQ-TO-ACCOUNT-ID
031400              TRQ-RECIPIENT-NAME
031500              TRQ-AMOUNT.

031600*---------------------------------------------------------------*
031700 D199-UNSTRING-TRQ-LINE-EX.
031800*---------------------------------------------------------------*
031900     EXIT.

032000*---------------------------------------------------------------*
032100*PROGRAM SUBROUTINE                          *
032200*---------------------------------------------------------------*
032300 Y900-ABNORMAL-TERMINATION.
032400     PERFORM Z000-END-PROGRAM-ROUTINE
032500        THRU Z999-END-PROGRAM-ROUTINE-EX.
032600     EXIT PROGRAM.

032700 Z000-END-PROGRAM-ROUTINE.
032800     CLOSE TRANSFER-REQUEST-FILE PAYMENT-FILE TRANSACTION-FILE.
032900     IF  NOT WK-C-SUCCESSFUL
033000         DISPLAY "MBKPAY1 - CLOSE FILE ERROR"
033100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

033200 Z999-END-PROGRAM-ROUTINE-EX.
033300     EXIT.

033400******************************************************************
033500*************** END OF PROGRAM SOURCE - MBKPAY1 *****************
033600******************************************************************
